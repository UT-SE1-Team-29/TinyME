000100*	(c) 1988,2003 GREATER MIDLANDS CLEARING CORPORATION
000200*
000300*	THIS PROGRAM IS THE PROPERTY OF GREATER MIDLANDS CLEARING
000400*	CORPORATION.  UNAUTHORIZED DISCLOSURE OR REPRODUCTION IS
000500*	PROHIBITED.
000600*
000700*	MODULE ......... TMECONT
000800*	SYSTEM ......... TME  (TINY MATCHING ENGINE - BATCH)
000900*	FUNCTION ....... CONTINUOUS-MODE MATCHING.  RUNS THE MATCH
001000*			  LOOP FOR A NEW OR UPDATED ORDER AGAINST THE
001100*			  OPPOSITE QUEUE, CREATES TRADES, RESERVES
001200*			  CREDIT FOR ANY REMAINDER, ROLLS BACK A FAILED
001300*			  PASS, AND HANDLES THE PRIORITY-LOSS DECISION
001400*			  ON UPDATE-ORDER.
001500*	CALLED BY ...... TMESECH
001600*	CALLS .......... TMESTOP
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. TMECONT.
001900 AUTHOR. R L HAUSER.
002000 INSTALLATION. GMCC DATA CENTER - BATCH SYSTEMS.
002100 DATE-WRITTEN. 07/05/1989.
002200 DATE-COMPILED.
002300 SECURITY. GMCC INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE GMCC.
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    07/05/89  RLH  0000  ORIGINAL PROGRAM.
002800*    10/11/89  RLH  0044  ICEBERG REPLENISH-AT-BACK LOGIC ADDED.
002900*    02/19/90  DWK  0061  ROLLBACK PARAGRAPH REWRITTEN TO WALK THE
003000*                         TRADE LOG IN REVERSE, PER RECON REQUEST.
003100*    08/14/90  RLH  0087  MINIMUM-EXECUTION-QUANTITY CONDITION ADDED.
003200*    12/03/91  DWK  0121  UPDATE-ORDER PRIORITY-LOSS TEST SPLIT OUT
003300*                         OF THE MAIN UPDATE PARAGRAPH.
003400*    04/22/93  JMT  0149  STOP-ORDER CASCADE RESCAN NOW CALLS
003500*                         TMESTOP INSTEAD OF AN IN-LINE SCAN.
003600*    06/09/95  RLH  0177  RESTORE-AT-FRONT ON ROLLBACK USES ENTRY-
003700*                         SEQ ZERO - SEE COMMENTS AT 2500.
003800*    05/06/98  DWK  0209  YEAR 2000 REMEDIATION - NO TWO-DIGIT YEAR
003900*                         FIELDS FOUND IN THIS MODULE.
004000*    01/11/99  DWK  0209  Y2K SIGN-OFF - NO EXCEPTIONS.
004100*    04/02/03  KAP  0233  COMMENT CLEAN-UP, NO LOGIC CHANGE.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. GMCC-3090.
004600 OBJECT-COMPUTER. GMCC-3090.
004700 SPECIAL-NAMES.
004800     CLASS TME-ALPHA-SIDE IS "B" "S".
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005210*    RECORD-FOUND SWITCH FOR THE TABLE-SEARCH PARAGRAPHS BELOW AND
005220*    THE "DID THE REQUEUED ORDER GET ADMITTED" FLAG TESTED BY
005230*    3030-UPDATE-WITH-REQUEUE - BOTH STANDALONE, NOT PART OF ANY
005240*    GROUP.
005250*
005260 77  WS-FOUND-SW              PIC X(01) VALUE "N".
005270     88  WS-WAS-FOUND                VALUE "Y".
005280 77  WS-INC-ADMIT-OK-SW       PIC X(01) VALUE "Y".
005290     88  WS-INC-ADMIT-IS-OK          VALUE "Y".
005300*
005310*    WORKING COPY OF THE INCOMING ORDER - BUILT FROM ORD-RECORD SO
005400*    THE MATCH LOOP DOES NOT HAVE TO KEEP RE-READING THE LINKAGE
005500*    RECORD (WHICH, ON AN UPDATE, HAS ALREADY BEEN MERGED WITH THE
005600*    RESTING COPY BY 3050-MERGE-UPDATE-FIELDS).
005700*
005800 01  WS-INCOMING-ORDER.
005900     05  WS-INC-ORDER-ID          PIC 9(18).
006000     05  WS-INC-SECURITY-ISIN     PIC X(12).
006100     05  WS-INC-BROKER-ID         PIC 9(09).
006200     05  WS-INC-SHAREHOLDER-ID    PIC 9(09).
006300     05  WS-INC-SIDE              PIC X(01).
006400         88  WS-INC-IS-BUY               VALUE "B".
006500         88  WS-INC-IS-SELL               VALUE "S".
006600     05  WS-INC-PRICE             PIC 9(09).
006700     05  WS-INC-REMAINING         PIC 9(09).
006900     05  WS-INC-PEAK-SIZE         PIC 9(09).
007000     05  WS-INC-MIN-EXEC-QTY      PIC 9(09).
007100     05  WS-INC-STOP-PRICE        PIC 9(09).
007200     05  WS-INC-STOP-ACTIVE-SW    PIC X(01).
007300         88  WS-INC-STOP-IS-ACTIVE       VALUE "Y".
007400     05  WS-INC-TRADED-QTY        PIC 9(09).
007500*
007600 01  WS-MATCH-CELLS.
007700     05  WS-TRADE-PRICE           PIC 9(09).
007800     05  WS-TRADE-QTY             PIC 9(09).
007900     05  WS-TRADE-VALUE           PIC S9(18) COMP-3.
008000     05  WS-MATCH-DONE-SW         PIC X(01) VALUE "N".
008100         88  WS-MATCH-IS-DONE            VALUE "Y".
008200     05  WS-CREDIT-OK-SW          PIC X(01) VALUE "Y".
008300         88  WS-CREDIT-IS-OK             VALUE "Y".
008400     05  WS-WORK-SUB              PIC S9(04) COMP.
008500     05  WS-BRK-IDX-SAVE          PIC S9(04) COMP.
008600     05  WS-POS-IDX-SAVE          PIC S9(04) COMP.
008700     05  WS-BOK-IDX-SAVE          PIC S9(04) COMP.
009000     05  WS-LAST-TRADE-PRICE      PIC 9(09).
009100     05  WS-TRADE-OCCURRED-SW     PIC X(01) VALUE "N".
009200         88  WS-A-TRADE-OCCURRED         VALUE "Y".
009300     05  FILLER                   PIC X(04).
009400*
009500*    TRADE LOG FOR THIS PASS - HELD LOCALLY UNTIL THE PASS SUCCEEDS
009600*    SO A ROLLBACK NEVER HAS TO UN-BUFFER AN ALREADY-WRITTEN TRADE.
009700*
009800 01  WS-TRADE-LOG-AREA.
009900     05  WS-TRADE-LOG-COUNT       PIC S9(04) COMP.
010000     05  WS-TRADE-LOG OCCURS 0 TO 50 TIMES
010100                    DEPENDING ON WS-TRADE-LOG-COUNT
010200                    INDEXED BY WS-TL-IDX.
010300         10  TL-PRICE                 PIC 9(09).
010400         10  TL-QUANTITY              PIC 9(09).
010500         10  TL-OPP-ORDER-ID          PIC 9(18).
010600         10  TL-OPP-BROKER-ID         PIC 9(09).
010700         10  TL-OPP-SHAREHOLDER-ID    PIC 9(09).
010800         10  TL-OPP-SIDE              PIC X(01).
010900         10  TL-OPP-WAS-REMOVED-SW    PIC X(01).
011000             88  TL-OPP-WAS-REMOVED          VALUE "Y".
011100         10  TL-OPP-TOTAL-QTY-BEFORE  PIC 9(09).
011200         10  TL-OPP-VISIBLE-QTY-BEFORE PIC 9(09).
011300         10  TL-OPP-MIN-EXEC-QTY      PIC 9(09).
011400         10  TL-OPP-PEAK-SIZE         PIC 9(09).
011500         10  TL-OPP-STOP-PRICE        PIC 9(09).
011600         10  TL-OPP-STOP-ACTIVE       PIC X(01).
011700         10  TL-OPP-ENTRY-SEQ         PIC 9(09) COMP.
011710*
011720*    SAVED FIELDS FOR THE INCOMING ORDER - CAPTURED ONCE SO A
011730*    LATER PARAGRAPH CAN LOG THE WHOLE ENTRY AS ONE COMPARISON
011740*    KEY INSTEAD OF FIELD BY FIELD.
011750*
011760 01  WS-INCOMING-ENTRY.
011770     05  WS-INC-ENTRY-ISIN        PIC X(12).
011780     05  WS-INC-ENTRY-BROKER-ID   PIC 9(09).
011790     05  WS-INC-ENTRY-SHAREHOLDER PIC 9(09).
011795     05  FILLER                   PIC X(04).
011796*
011797 01  WS-INCOMING-ENTRY-ALT REDEFINES WS-INCOMING-ENTRY.
011798     05  WS-INCOMING-ENTRY-KEY    PIC X(34).
011799*
011800*  SAVED FIELDS FOR AN UPDATE-ORDER REQUEUE - THE RESTING ENTRY
011840*  IS PULLED OFF THE BOOK BEFORE THE UPDATED ORDER IS RE-ENTERED
011880*  AS A FRESH ORDER, SO IF THE RE-ENTRY DOES NOT MAKE IT BACK
011920*  ONTO THE BOOK (NOT ENOUGH CREDIT, MINIMUM-QUANTITY NOT MET)
011960*  3030-UPDATE-WITH-REQUEUE HAS TO REBUILD THE ORIGINAL ENTRY
012000*  FROM SOMETHING - THESE FIELDS ARE THAT SOMETHING.
012040*
012080 01  WS-SAVED-OLD-ENTRY.
012120     05  WS-OLD-ORDER-ID          PIC 9(18).
012160     05  WS-OLD-SECURITY-ISIN     PIC X(12).
012200     05  WS-OLD-BROKER-ID         PIC 9(09).
012240     05  WS-OLD-SHAREHOLDER-ID    PIC 9(09).
012280     05  WS-OLD-SIDE              PIC X(01).
012320     05  WS-OLD-PRICE             PIC 9(09).
012360     05  WS-OLD-TOTAL-QUANTITY    PIC 9(09).
012400     05  WS-OLD-VISIBLE-QUANTITY  PIC 9(09).
012440     05  WS-OLD-MIN-EXEC-QTY      PIC 9(09).
012480     05  WS-OLD-PEAK-SIZE         PIC 9(09).
012520     05  WS-OLD-STOP-PRICE        PIC 9(09).
012560     05  WS-OLD-STOP-ACTIVE       PIC X(01).
012600     05  WS-OLD-ENTRY-SEQ         PIC 9(09) COMP.
012640     05  WS-OLD-REFUND-VALUE      PIC S9(18) COMP-3.
012680     05  FILLER                   PIC X(04).
012720*
012900 LINKAGE SECTION.
013000     COPY TMEWORD.
013100     COPY TMEWSEC.
013200     COPY TMEWBRK.
013300     COPY TMEWPOS.
013400     COPY TMEWBK.
013500     COPY TMEWOUT.
013600     COPY TMEWBUF.
013700*
013800 PROCEDURE DIVISION USING REQUEST-FILE-RECORD
013900     SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
014000     BOOK-TABLE-AREA BOOK-SEARCH-CELLS
014100     OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
014200*
014300 0000-MAIN-CONTROL.
014400     IF ORD-IS-NEW-ORDER
014500         PERFORM 2000-NEW-ORDER-CONTIN THRU 2000-EXIT
014600         GO TO 0000-EXIT.
014700     IF ORD-IS-UPDATE-ORDER
014800         PERFORM 3000-UPDATE-ORDER-CONTIN THRU 3000-EXIT
014900         GO TO 0000-EXIT.
015000     DISPLAY "TMECONT - UNKNOWN ORDER REQUEST TYPE".
015100 0000-EXIT.
015200     GOBACK.
015300*
015400*    NEW ORDER - CONTINUOUS MODE.
015500*
015600 2000-NEW-ORDER-CONTIN.
015700     PERFORM 2010-BUILD-INCOMING-FROM-ORD THRU 2010-EXIT.
015800     MOVE ZERO TO WS-TRADE-LOG-COUNT.
015900     MOVE ZERO TO WS-INC-TRADED-QTY.
016000     MOVE "N" TO WS-TRADE-OCCURRED-SW.
016050     MOVE "Y" TO WS-INC-ADMIT-OK-SW.
016100     MOVE "Y" TO WS-CREDIT-OK-SW.
016200     IF WS-INC-STOP-PRICE > ZERO
016300         PERFORM 2020-TEST-OWN-STOP-ACTIVATION THRU 2020-EXIT
016400     ELSE
016500         MOVE "Y" TO WS-INC-STOP-ACTIVE-SW.
016600     IF WS-INC-STOP-IS-ACTIVE
016700         PERFORM 2100-MATCH-LOOP THRU 2100-EXIT.
016800     IF WS-INC-MIN-EXEC-QTY > ZERO
016900             AND WS-INC-TRADED-QTY < WS-INC-MIN-EXEC-QTY
017000         PERFORM 2500-ROLLBACK-TRADES THRU 2500-EXIT
017100         PERFORM 9540-EMIT-MIN-QTY-FAILED THRU 9540-EXIT
017150         MOVE "N" TO WS-INC-ADMIT-OK-SW
017200         GO TO 2000-EXIT.
017300     IF NOT WS-CREDIT-IS-OK
017400         PERFORM 2500-ROLLBACK-TRADES THRU 2500-EXIT
017500         PERFORM 9530-EMIT-NOT-ENOUGH-CREDIT THRU 9530-EXIT
017550         MOVE "N" TO WS-INC-ADMIT-OK-SW
017600         GO TO 2000-EXIT.
017700     PERFORM 2400-RESERVE-REMAINDER THRU 2400-EXIT.
017800     IF NOT WS-CREDIT-IS-OK
017900         PERFORM 2500-ROLLBACK-TRADES THRU 2500-EXIT
018000         PERFORM 9530-EMIT-NOT-ENOUGH-CREDIT THRU 9530-EXIT
018050         MOVE "N" TO WS-INC-ADMIT-OK-SW
018100         GO TO 2000-EXIT.
018200     IF WS-INC-REMAINING > ZERO
018300         PERFORM 9110-BOOK-INSERT-NEW THRU 9110-EXIT.
018400     IF WS-A-TRADE-OCCURRED
018500         PERFORM 2700-UPDATE-LAST-PRICE THRU 2700-EXIT
018600         PERFORM 2800-CASCADE-STOPS THRU 2800-EXIT.
018700     PERFORM 9550-EMIT-NEW-ORDER-OUTCOME THRU 9550-EXIT.
018800 2000-EXIT.
018900     EXIT.
019000*
019100 2010-BUILD-INCOMING-FROM-ORD.
019200     MOVE ORD-ORDER-ID TO WS-INC-ORDER-ID.
019300     MOVE ORD-SECURITY-ISIN TO WS-INC-SECURITY-ISIN.
019400     MOVE ORD-BROKER-ID TO WS-INC-BROKER-ID.
019500     MOVE ORD-SHAREHOLDER-ID TO WS-INC-SHAREHOLDER-ID.
019600     MOVE ORD-SIDE TO WS-INC-SIDE.
019700     MOVE ORD-PRICE TO WS-INC-PRICE.
019800     MOVE ORD-QUANTITY TO WS-INC-REMAINING.
020000     MOVE ORD-PEAK-SIZE TO WS-INC-PEAK-SIZE.
020100     MOVE ORD-MIN-EXEC-QTY TO WS-INC-MIN-EXEC-QTY.
020200     MOVE ORD-STOP-PRICE TO WS-INC-STOP-PRICE.
020300     MOVE "N" TO WS-INC-STOP-ACTIVE-SW.
020400 2010-EXIT.
020500     EXIT.
020600*
020700*    A STOP ORDER THAT IS ALREADY MARKETABLE THE INSTANT IT ARRIVES
020800*    IS ACTIVATED BEFORE THE MATCH LOOP RUNS - IT NEVER SITS
020900*    INACTIVE IN THE BOOK IF IT WOULD HAVE FIRED IMMEDIATELY.
021000*
021100 2020-TEST-OWN-STOP-ACTIVATION.
021200     PERFORM 9300-FIND-SECURITY THRU 9300-EXIT.
021300     MOVE "N" TO WS-INC-STOP-ACTIVE-SW.
021400     IF WS-INC-IS-BUY
021500             AND SEC-TAB-LAST-TXN-PRICE (WS-WORK-SUB)
021600                     NOT < WS-INC-STOP-PRICE
021700             AND SEC-TAB-LAST-TXN-PRICE (WS-WORK-SUB) > ZERO
021800         MOVE "Y" TO WS-INC-STOP-ACTIVE-SW.
021900     IF WS-INC-IS-SELL
022000             AND SEC-TAB-LAST-TXN-PRICE (WS-WORK-SUB)
022100                     NOT > WS-INC-STOP-PRICE
022200             AND SEC-TAB-LAST-TXN-PRICE (WS-WORK-SUB) > ZERO
022300         MOVE "Y" TO WS-INC-STOP-ACTIVE-SW.
022400 2020-EXIT.
022500     EXIT.
022600*
022700*    THE MATCH LOOP - WHILE THE OPPOSITE QUEUE HAS AN ACTIVE BEST
022800*    ENTRY THAT CROSSES, MAKE ONE TRADE AT A TIME.
022900*
023000 2100-MATCH-LOOP.
023100     MOVE "N" TO WS-MATCH-DONE-SW.
023200     PERFORM 2110-MATCH-ONE-STEP THRU 2110-EXIT
023300         UNTIL WS-MATCH-IS-DONE
023400            OR WS-INC-REMAINING = ZERO
023500            OR NOT WS-CREDIT-IS-OK.
023600 2100-EXIT.
023700     EXIT.
023800*
023900 2110-MATCH-ONE-STEP.
024000     PERFORM 9300-BOOK-FIND-BEST-OPPOSITE THRU 9300-BOOK-EXIT.
024100     IF NOT WS-WAS-FOUND
024200         MOVE "Y" TO WS-MATCH-DONE-SW
024300         GO TO 2110-EXIT.
024400     IF WS-INC-IS-BUY
024500             AND WS-INC-PRICE < BOK-PRICE (WS-BOK-IDX-SAVE)
024600         MOVE "Y" TO WS-MATCH-DONE-SW
024700         GO TO 2110-EXIT.
024800     IF WS-INC-IS-SELL
024900             AND WS-INC-PRICE > BOK-PRICE (WS-BOK-IDX-SAVE)
025000         MOVE "Y" TO WS-MATCH-DONE-SW
025100         GO TO 2110-EXIT.
025200     PERFORM 2200-MAKE-TRADE THRU 2200-EXIT.
025300 2110-EXIT.
025400     EXIT.
025500*
025600*    ONE TRADE AGAINST THE BEST OPPOSITE ENTRY FOUND ABOVE
025700*    (WS-BOK-IDX-SAVE).
025800*
025900 2200-MAKE-TRADE.
026000     MOVE BOK-PRICE (WS-BOK-IDX-SAVE) TO WS-TRADE-PRICE.
026100     MOVE WS-INC-REMAINING TO WS-TRADE-QTY.
026200     IF BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE) < WS-TRADE-QTY
026300         MOVE BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE) TO WS-TRADE-QTY.
026400     COMPUTE WS-TRADE-VALUE = WS-TRADE-QTY * WS-TRADE-PRICE.
026500     PERFORM 2210-CHECK-BUYER-CREDIT THRU 2210-EXIT.
026600     IF NOT WS-CREDIT-IS-OK
026700         GO TO 2200-EXIT.
026800     PERFORM 2220-LOG-TRADE THRU 2220-EXIT.
026900     PERFORM 2230-SETTLE-CREDIT-AND-POSITION THRU 2230-EXIT.
027000     SUBTRACT WS-TRADE-QTY FROM WS-INC-REMAINING.
027100     ADD WS-TRADE-QTY TO WS-INC-TRADED-QTY.
027200     SUBTRACT WS-TRADE-QTY FROM BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE).
027300     SUBTRACT WS-TRADE-QTY FROM BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
027400     MOVE WS-TRADE-PRICE TO WS-LAST-TRADE-PRICE.
027500     MOVE "Y" TO WS-TRADE-OCCURRED-SW.
027600     IF BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE) = ZERO
027700         PERFORM 2240-EXHAUST-OPPOSITE THRU 2240-EXIT.
027800 2200-EXIT.
027900     EXIT.
028000*
028100*    THE INCOMING BUYER'S TRADE VALUE IS COVERED FROM CREDIT IT HAS
028200*    ALREADY RESERVED - THIS IS A SAFETY-NET CHECK ONLY (SEE
028300*    BUSINESS RULES / MATCHING STEP 5), IT NEVER ACTUALLY FAILS
028400*    SINCE TRADE PRICE NEVER EXCEEDS THE ORDER'S OWN LIMIT PRICE.
028500*
028600 2210-CHECK-BUYER-CREDIT.
028700     MOVE "Y" TO WS-CREDIT-OK-SW.
028800     IF WS-INC-IS-BUY
028900         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
029000         IF BRK-TAB-CREDIT (WS-BRK-IDX-SAVE) < ZERO
029100             MOVE "N" TO WS-CREDIT-OK-SW.
029200 2210-EXIT.
029300     EXIT.
029400*
029500 2220-LOG-TRADE.
029600     ADD 1 TO WS-TRADE-LOG-COUNT.
029700     SET WS-TL-IDX TO WS-TRADE-LOG-COUNT.
029800     MOVE WS-TRADE-PRICE TO TL-PRICE (WS-TL-IDX).
029900     MOVE WS-TRADE-QTY TO TL-QUANTITY (WS-TL-IDX).
030000     MOVE BOK-ORDER-ID (WS-BOK-IDX-SAVE) TO TL-OPP-ORDER-ID (WS-TL-IDX).
030100     MOVE BOK-BROKER-ID (WS-BOK-IDX-SAVE)
030200                                  TO TL-OPP-BROKER-ID (WS-TL-IDX).
030300     MOVE BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE)
030400                                  TO TL-OPP-SHAREHOLDER-ID (WS-TL-IDX).
030500     MOVE BOK-SIDE (WS-BOK-IDX-SAVE) TO TL-OPP-SIDE (WS-TL-IDX).
030600     MOVE "N" TO TL-OPP-WAS-REMOVED-SW (WS-TL-IDX).
030700     MOVE BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE)
030800                                  TO TL-OPP-TOTAL-QTY-BEFORE (WS-TL-IDX).
030900     MOVE BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE)
031000                             TO TL-OPP-VISIBLE-QTY-BEFORE (WS-TL-IDX).
031100     MOVE BOK-MIN-EXEC-QTY (WS-BOK-IDX-SAVE)
031200                                  TO TL-OPP-MIN-EXEC-QTY (WS-TL-IDX).
031300     MOVE BOK-PEAK-SIZE (WS-BOK-IDX-SAVE)
031400                                  TO TL-OPP-PEAK-SIZE (WS-TL-IDX).
031500     MOVE BOK-STOP-PRICE (WS-BOK-IDX-SAVE)
031600                                  TO TL-OPP-STOP-PRICE (WS-TL-IDX).
031700     MOVE BOK-STOP-ACTIVE (WS-BOK-IDX-SAVE)
031800                                  TO TL-OPP-STOP-ACTIVE (WS-TL-IDX).
031900     MOVE BOK-ENTRY-SEQ (WS-BOK-IDX-SAVE)
032000                                  TO TL-OPP-ENTRY-SEQ (WS-TL-IDX).
032100 2220-EXIT.
032200     EXIT.
032300*
032400*    SETTLE CREDIT (BUYER CHARGED, SELLER CREDITED) AND MOVE THE
032500*    TRADED QUANTITY FROM SELLER'S POSITION TO BUYER'S POSITION.
032600*
032700 2230-SETTLE-CREDIT-AND-POSITION.
032800     IF WS-INC-IS-BUY
032900         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
033000         SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
033100         PERFORM 9315-FIND-BROKER-BY-BOK THRU 9315-EXIT
033200         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
033300     ELSE
033400         PERFORM 9315-FIND-BROKER-BY-BOK THRU 9315-EXIT
033500         SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
033600         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
033700         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
033800     PERFORM 9320-MOVE-POSITION THRU 9320-EXIT.
033900 2230-EXIT.
034000     EXIT.
034100*
034200*    OPPOSITE ORDER FULLY FILLED - REPLENISH FROM ICEBERG RESERVE
034300*    OR REMOVE IT FROM THE BOOK.
034400*
034500 2240-EXHAUST-OPPOSITE.
034600     IF BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) > ZERO
034700             AND BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) > ZERO
034800         PERFORM 2250-REPLENISH-ICEBERG THRU 2250-EXIT
034900     ELSE
035000         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT.
035100 2240-EXIT.
035200     EXIT.
035300*
035400 2250-REPLENISH-ICEBERG.
035500     MOVE BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) TO
035600                                  BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
035700     IF BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) <
035800             BOK-PEAK-SIZE (WS-BOK-IDX-SAVE)
035900         MOVE BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) TO
036000                                  BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
036100     ADD 1 TO BOK-ENTRY-SEQ-CTR.
036200     MOVE BOK-ENTRY-SEQ-CTR TO BOK-ENTRY-SEQ (WS-BOK-IDX-SAVE).
036300 2250-EXIT.
036400     EXIT.
036500*
036600*    RESERVE CREDIT FOR THE INCOMING ORDER'S REMAINDER (IF A BUY)
036700*    AND ENQUEUE IT.  SEE 9110-BOOK-INSERT-NEW BELOW.
036800*
036900 2400-RESERVE-REMAINDER.
037000     MOVE "Y" TO WS-CREDIT-OK-SW.
037100     IF WS-INC-IS-BUY AND WS-INC-REMAINING > ZERO
037200         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
037300         COMPUTE WS-TRADE-VALUE =
037400             WS-INC-REMAINING * WS-INC-PRICE
037500         IF BRK-TAB-CREDIT (WS-BRK-IDX-SAVE) < WS-TRADE-VALUE
037600             MOVE "N" TO WS-CREDIT-OK-SW
037700         ELSE
037800             SUBTRACT WS-TRADE-VALUE FROM
037900                 BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
038000 2400-EXIT.
038100     EXIT.
038200*
038300*    ROLLBACK - WALK THE TRADE LOG IN REVERSE, UNDOING EACH FILL.
038400*
038500 2500-ROLLBACK-TRADES.
038600     PERFORM 2510-UNDO-ONE-TRADE THRU 2510-EXIT
038700         VARYING WS-WORK-SUB FROM WS-TRADE-LOG-COUNT BY -1
038800         UNTIL WS-WORK-SUB < 1.
038900     IF WS-INC-IS-BUY AND WS-INC-TRADED-QTY > ZERO
039000         ADD WS-INC-TRADED-QTY TO WS-INC-REMAINING
039100         SUBTRACT WS-INC-TRADED-QTY FROM WS-INC-TRADED-QTY.
039200 2500-EXIT.
039300     EXIT.
039400*
039500 2510-UNDO-ONE-TRADE.
039600     SET WS-TL-IDX TO WS-WORK-SUB.
039700     IF WS-INC-IS-BUY
039800         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
039900         COMPUTE WS-TRADE-VALUE =
040000             TL-QUANTITY (WS-TL-IDX) * TL-PRICE (WS-TL-IDX)
040100         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
040200         PERFORM 9333-FIND-BROKER-BY-TL THRU 9333-EXIT
040300         SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
040400     ELSE
040500         COMPUTE WS-TRADE-VALUE =
040600             TL-QUANTITY (WS-TL-IDX) * TL-PRICE (WS-TL-IDX)
040700         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
040800         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
040900         PERFORM 9333-FIND-BROKER-BY-TL THRU 9333-EXIT
041000         SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
041100     PERFORM 9340-UNDO-POSITION-FOR-TL THRU 9340-EXIT.
041200     PERFORM 9350-RESTORE-OPPOSITE-ORDER THRU 9350-EXIT.
041300 2510-EXIT.
041400     EXIT.
041500*
041600 2700-UPDATE-LAST-PRICE.
041700     PERFORM 9300-FIND-SECURITY THRU 9300-EXIT.
041800     MOVE WS-LAST-TRADE-PRICE TO SEC-TAB-LAST-TXN-PRICE (WS-WORK-SUB).
041900 2700-EXIT.
042000     EXIT.
042100*
042200 2800-CASCADE-STOPS.
042300     MOVE WS-INC-SECURITY-ISIN TO ORD-SECURITY-ISIN.
042400     CALL "TMESTOP" USING REQUEST-FILE-RECORD
042500         SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
042600         BOOK-TABLE-AREA BOOK-SEARCH-CELLS
042700         OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
042800 2800-EXIT.
042900     EXIT.
043000*
043100*    UPDATE ORDER - CONTINUOUS MODE.
043200*
043300 3000-UPDATE-ORDER-CONTIN.
043400     PERFORM 9330-FIND-BOOK-ENTRY-BY-ORDER-ID THRU 9330-EXIT.
043500     PERFORM 3010-DECIDE-PRIORITY-LOSS THRU 3010-EXIT.
043600     IF WS-MATCH-IS-DONE
043700         PERFORM 3020-UPDATE-IN-PLACE THRU 3020-EXIT
043800     ELSE
043900         PERFORM 3030-UPDATE-WITH-REQUEUE THRU 3030-EXIT.
044000 3000-EXIT.
044100     EXIT.
044200*
044300*    "LOSES PRIORITY" TEST (BUSINESS RULES / QUEUE SEMANTICS).
044400*    WS-MATCH-DONE-SW IS REUSED HERE AS THE "STAYS IN PLACE" FLAG -
044500*    "Y" MEANS NO PRIORITY LOSS.
044600*
044700 3010-DECIDE-PRIORITY-LOSS.
044800     MOVE "Y" TO WS-MATCH-DONE-SW.
044900     IF ORD-QUANTITY > BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE)
045000         MOVE "N" TO WS-MATCH-DONE-SW.
045100     IF ORD-PRICE NOT = BOK-PRICE (WS-BOK-IDX-SAVE)
045200         MOVE "N" TO WS-MATCH-DONE-SW.
045300     IF ORD-PEAK-SIZE > BOK-PEAK-SIZE (WS-BOK-IDX-SAVE)
045400         MOVE "N" TO WS-MATCH-DONE-SW.
045500     IF ORD-IS-BUY AND ORD-STOP-PRICE > BOK-STOP-PRICE (WS-BOK-IDX-SAVE)
045600         MOVE "N" TO WS-MATCH-DONE-SW.
045700     IF ORD-IS-SELL AND BOK-STOP-PRICE (WS-BOK-IDX-SAVE) > ZERO
045800             AND ORD-STOP-PRICE < BOK-STOP-PRICE (WS-BOK-IDX-SAVE)
045900         MOVE "N" TO WS-MATCH-DONE-SW.
046000 3010-EXIT.
046100     EXIT.
046200*
046300*    IN-PLACE UPDATE - NO REQUEUE, NO REMATCH.  ONLY A BUY ORDER'S
046400*    SHRINK MOVES CREDIT (REFUND THE FREED PORTION).
046500*
046600 3020-UPDATE-IN-PLACE.
046700     IF ORD-IS-BUY
046800         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
046900         COMPUTE WS-TRADE-VALUE =
047000             (BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) - ORD-QUANTITY)
047100                 * BOK-PRICE (WS-BOK-IDX-SAVE)
047200         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
047300     MOVE ORD-QUANTITY TO BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE).
047400     MOVE ORD-QUANTITY TO BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
047500     IF BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) > ZERO
047600             AND ORD-QUANTITY > BOK-PEAK-SIZE (WS-BOK-IDX-SAVE)
047700         MOVE BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) TO
047800                                  BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
047900     MOVE "UP" TO OUT-OUTCOME-CODE.
048000     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
048100     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
048200     MOVE ZERO TO OUT-TRADE-COUNT.
048300     MOVE SPACES TO OUT-REJECT-REASONS.
048400     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
048500 3020-EXIT.
048600     EXIT.
048700*
048800*    LOSES-PRIORITY UPDATE - PULL, REFUND WHAT WAS RESERVED, RE-
048900*    ENTER AS A FRESH ORDER THROUGH THE FULL MATCHER.  IF THE RE-
048920*    ENTRY DOES NOT MAKE IT BACK ONTO THE BOOK, 9130-BOOK-RESTORE-
048940*    OLD PUTS THE PULLED ENTRY BACK - SEE 3025-SAVE-OLD-ENTRY.
049000*
049100 3030-UPDATE-WITH-REQUEUE.
049120     PERFORM 3025-SAVE-OLD-ENTRY THRU 3025-EXIT.
049140     MOVE ZERO TO WS-OLD-REFUND-VALUE.
049200     IF BOK-SIDE-BUY (WS-BOK-IDX-SAVE)
049300         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
049400         COMPUTE WS-OLD-REFUND-VALUE =
049500             BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE)
049600                 * BOK-PRICE (WS-BOK-IDX-SAVE)
049700         ADD WS-OLD-REFUND-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
049800     PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT.
049900     PERFORM 2000-NEW-ORDER-CONTIN THRU 2000-EXIT.
049920     IF NOT WS-INC-ADMIT-IS-OK
049940         PERFORM 9130-BOOK-RESTORE-OLD THRU 9130-EXIT.
050000 3030-EXIT.
050100     EXIT.
050120*
050140*    SNAPSHOT THE RESTING ENTRY BEFORE 9210-BOOK-REMOVE-AT TAKES IT
050160*    OFF THE BOOK - THE ONLY WAY 9130-BOOK-RESTORE-OLD HAS OF
050180*    PUTTING IT BACK IF THE REQUEUE DOES NOT SUCCEED.
050190*
050200 3025-SAVE-OLD-ENTRY.
050210     MOVE BOK-ORDER-ID (WS-BOK-IDX-SAVE) TO WS-OLD-ORDER-ID.
050220     MOVE BOK-SECURITY-ISIN (WS-BOK-IDX-SAVE) TO WS-OLD-SECURITY-ISIN.
050230     MOVE BOK-BROKER-ID (WS-BOK-IDX-SAVE) TO WS-OLD-BROKER-ID.
050240     MOVE BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE)
050250                                  TO WS-OLD-SHAREHOLDER-ID.
050260     MOVE BOK-SIDE (WS-BOK-IDX-SAVE) TO WS-OLD-SIDE.
050270     MOVE BOK-PRICE (WS-BOK-IDX-SAVE) TO WS-OLD-PRICE.
050280     MOVE BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) TO WS-OLD-TOTAL-QUANTITY.
050290     MOVE BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE)
050300                                  TO WS-OLD-VISIBLE-QUANTITY.
050310     MOVE BOK-MIN-EXEC-QTY (WS-BOK-IDX-SAVE) TO WS-OLD-MIN-EXEC-QTY.
050320     MOVE BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) TO WS-OLD-PEAK-SIZE.
050330     MOVE BOK-STOP-PRICE (WS-BOK-IDX-SAVE) TO WS-OLD-STOP-PRICE.
050340     MOVE BOK-STOP-ACTIVE (WS-BOK-IDX-SAVE) TO WS-OLD-STOP-ACTIVE.
050350     MOVE BOK-ENTRY-SEQ (WS-BOK-IDX-SAVE) TO WS-OLD-ENTRY-SEQ.
050360 3025-EXIT.
050370     EXIT.
050380*
051300*    BOOK MAINTENANCE - INSERT THE INCOMING REMAINDER AS A NEW
051400*    RESTING ENTRY.
051500*
051600 9110-BOOK-INSERT-NEW.
051700     ADD 1 TO BOK-TABLE-COUNT.
051800     SET BOK-IDX TO BOK-TABLE-COUNT.
051900     ADD 1 TO BOK-ENTRY-SEQ-CTR.
052000     MOVE BOK-ENTRY-SEQ-CTR TO BOK-ENTRY-SEQ (BOK-IDX).
052100     MOVE WS-INC-ORDER-ID TO BOK-ORDER-ID (BOK-IDX).
052200     MOVE WS-INC-SECURITY-ISIN TO BOK-SECURITY-ISIN (BOK-IDX).
052300     MOVE WS-INC-BROKER-ID TO BOK-BROKER-ID (BOK-IDX).
052400     MOVE WS-INC-SHAREHOLDER-ID TO BOK-SHAREHOLDER-ID (BOK-IDX).
052500     MOVE WS-INC-SIDE TO BOK-SIDE (BOK-IDX).
052600     MOVE WS-INC-PRICE TO BOK-PRICE (BOK-IDX).
052700     MOVE WS-INC-REMAINING TO BOK-TOTAL-QUANTITY (BOK-IDX).
052800     MOVE WS-INC-REMAINING TO BOK-VISIBLE-QUANTITY (BOK-IDX).
052900     IF WS-INC-PEAK-SIZE > ZERO AND WS-INC-REMAINING > WS-INC-PEAK-SIZE
053000         MOVE WS-INC-PEAK-SIZE TO BOK-VISIBLE-QUANTITY (BOK-IDX).
053100     MOVE WS-INC-PEAK-SIZE TO BOK-PEAK-SIZE (BOK-IDX).
053200     MOVE WS-INC-MIN-EXEC-QTY TO BOK-MIN-EXEC-QTY (BOK-IDX).
053300     MOVE WS-INC-STOP-PRICE TO BOK-STOP-PRICE (BOK-IDX).
053400     MOVE WS-INC-STOP-ACTIVE-SW TO BOK-STOP-ACTIVE (BOK-IDX).
053500 9110-EXIT.
053600     EXIT.
053700*
053800*    RE-INSERT A ROLLED-BACK OPPOSITE ORDER AT THE FRONT OF ITS
053900*    QUEUE - ENTRY-SEQ ZERO SORTS AHEAD OF EVERYTHING ELSE.
054000*
054100 9120-BOOK-INSERT-FRONT.
054200     ADD 1 TO BOK-TABLE-COUNT.
054300     SET BOK-IDX TO BOK-TABLE-COUNT.
054400     MOVE ZERO TO BOK-ENTRY-SEQ (BOK-IDX).
054500     MOVE TL-OPP-ORDER-ID (WS-TL-IDX) TO BOK-ORDER-ID (BOK-IDX).
054600     MOVE WS-INC-SECURITY-ISIN TO BOK-SECURITY-ISIN (BOK-IDX).
054700     MOVE TL-OPP-BROKER-ID (WS-TL-IDX) TO BOK-BROKER-ID (BOK-IDX).
054800     MOVE TL-OPP-SHAREHOLDER-ID (WS-TL-IDX)
054900                                  TO BOK-SHAREHOLDER-ID (BOK-IDX).
055000     MOVE TL-OPP-SIDE (WS-TL-IDX) TO BOK-SIDE (BOK-IDX).
055100     MOVE TL-PRICE (WS-TL-IDX) TO BOK-PRICE (BOK-IDX).
055200     MOVE TL-OPP-TOTAL-QTY-BEFORE (WS-TL-IDX)
055300                                  TO BOK-TOTAL-QUANTITY (BOK-IDX).
055400     MOVE TL-OPP-VISIBLE-QTY-BEFORE (WS-TL-IDX)
055500                                  TO BOK-VISIBLE-QUANTITY (BOK-IDX).
055600     MOVE TL-OPP-MIN-EXEC-QTY (WS-TL-IDX) TO BOK-MIN-EXEC-QTY (BOK-IDX).
055700     MOVE TL-OPP-PEAK-SIZE (WS-TL-IDX) TO BOK-PEAK-SIZE (BOK-IDX).
055800     MOVE TL-OPP-STOP-PRICE (WS-TL-IDX) TO BOK-STOP-PRICE (BOK-IDX).
055900     MOVE TL-OPP-STOP-ACTIVE (WS-TL-IDX) TO BOK-STOP-ACTIVE (BOK-IDX).
056000 9120-EXIT.
056100     EXIT.
056120*
056140*    RE-INSERT THE PRE-UPDATE ENTRY SAVED BY 3030-UPDATE-WITH-
056160*    REQUEUE WHEN THE REQUEUE'S RE-ENTRY FAILED - ITS ORIGINAL
056180*    ENTRY-SEQ COMES BACK WITH IT SO IT LOSES NO GROUND IT HAD
056200*    NOT ALREADY LOST.
056220*
056240 9130-BOOK-RESTORE-OLD.
056260     ADD 1 TO BOK-TABLE-COUNT.
056280     SET BOK-IDX TO BOK-TABLE-COUNT.
056300     MOVE WS-OLD-ENTRY-SEQ TO BOK-ENTRY-SEQ (BOK-IDX).
056320     MOVE WS-OLD-ORDER-ID TO BOK-ORDER-ID (BOK-IDX).
056340     MOVE WS-OLD-SECURITY-ISIN TO BOK-SECURITY-ISIN (BOK-IDX).
056360     MOVE WS-OLD-BROKER-ID TO BOK-BROKER-ID (BOK-IDX).
056380     MOVE WS-OLD-SHAREHOLDER-ID TO BOK-SHAREHOLDER-ID (BOK-IDX).
056400     MOVE WS-OLD-SIDE TO BOK-SIDE (BOK-IDX).
056420     MOVE WS-OLD-PRICE TO BOK-PRICE (BOK-IDX).
056440     MOVE WS-OLD-TOTAL-QUANTITY TO BOK-TOTAL-QUANTITY (BOK-IDX).
056460     MOVE WS-OLD-VISIBLE-QUANTITY TO BOK-VISIBLE-QUANTITY (BOK-IDX).
056480     MOVE WS-OLD-MIN-EXEC-QTY TO BOK-MIN-EXEC-QTY (BOK-IDX).
056500     MOVE WS-OLD-PEAK-SIZE TO BOK-PEAK-SIZE (BOK-IDX).
056520     MOVE WS-OLD-STOP-PRICE TO BOK-STOP-PRICE (BOK-IDX).
056540     MOVE WS-OLD-STOP-ACTIVE TO BOK-STOP-ACTIVE (BOK-IDX).
056560     IF WS-OLD-REFUND-VALUE > ZERO
056580         PERFORM 9317-FIND-BROKER-BY-OLD THRU 9317-EXIT
056600         SUBTRACT WS-OLD-REFUND-VALUE FROM
056620             BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
056640 9130-EXIT.
056660     EXIT.
056680*
056700 9210-BOOK-REMOVE-AT.
056900     PERFORM 9211-SHIFT-ONE-DOWN THRU 9211-EXIT
057000         VARYING WS-WORK-SUB FROM WS-BOK-IDX-SAVE BY 1
057100         UNTIL WS-WORK-SUB NOT < BOK-TABLE-COUNT.
057200     SUBTRACT 1 FROM BOK-TABLE-COUNT.
057300 9210-EXIT.
057400     EXIT.
057500*
057600 9211-SHIFT-ONE-DOWN.
057700     MOVE BOK-TABLE (WS-WORK-SUB + 1) TO BOK-TABLE (WS-WORK-SUB).
057800 9211-EXIT.
057900     EXIT.
058000*
058100*    SECURITY-MASTER LOOKUP - LEAVES THE FOUND ROW SUBSCRIPT IN
058200*    WS-WORK-SUB FOR THE CALLING PARAGRAPH TO USE.
058300*
058400 9300-FIND-SECURITY.
058500     MOVE "N" TO WS-FOUND-SW.
058600     MOVE ZERO TO WS-WORK-SUB.
058700     PERFORM 9303-TEST-ONE-SECURITY THRU 9303-EXIT
058800         VARYING WS-WORK-SUB FROM 1 BY 1
058900         UNTIL WS-WORK-SUB > SEC-TABLE-COUNT
059000            OR WS-WAS-FOUND.
059100 9300-EXIT.
059200     EXIT.
059300*
059400 9303-TEST-ONE-SECURITY.
059500     SET SEC-IDX TO WS-WORK-SUB.
059600     IF SEC-TAB-ISIN (SEC-IDX) = WS-INC-SECURITY-ISIN
059700         MOVE "Y" TO WS-FOUND-SW.
059800 9303-EXIT.
059900     EXIT.
060000*
060100*    BEST-OPPOSITE-ENTRY SEARCH - SCAN THE WHOLE TABLE FOR THE
060200*    LOWEST-PRICED ACTIVE SELL (INCOMING IS A BUY) OR THE HIGHEST-
060300*    PRICED ACTIVE BUY (INCOMING IS A SELL), TIE-BROKEN BY THE
060400*    LOWEST ENTRY-SEQ (EARLIEST ARRIVAL).
060500*
060600 9300-BOOK-FIND-BEST-OPPOSITE.
060700     MOVE "N" TO WS-FOUND-SW.
060800     MOVE ZERO TO BOK-BEST-IDX.
060900     MOVE ZERO TO WS-WORK-SUB.
061000     PERFORM 9301-TEST-ONE-OPPOSITE THRU 9301-EXIT
061100         VARYING WS-WORK-SUB FROM 1 BY 1
061200         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
061300     IF BOK-BEST-IDX > ZERO
061400         MOVE "Y" TO WS-FOUND-SW
061500         MOVE BOK-BEST-IDX TO WS-BOK-IDX-SAVE.
061600 9300-BOOK-EXIT.
061700     EXIT.
061800*
061900 9301-TEST-ONE-OPPOSITE.
062000     SET BOK-IDX TO WS-WORK-SUB.
062100     IF WS-INC-IS-BUY AND NOT BOK-SIDE-SELL (BOK-IDX)
062200         GO TO 9301-EXIT.
062300     IF WS-INC-IS-SELL AND NOT BOK-SIDE-BUY (BOK-IDX)
062400         GO TO 9301-EXIT.
062500     IF BOK-STOP-PRICE (BOK-IDX) > ZERO
062600             AND NOT BOK-STOP-IS-ACTIVE (BOK-IDX)
062700         GO TO 9301-EXIT.
062800     IF BOK-ORDER-ID (BOK-IDX) = WS-INC-ORDER-ID
062900         GO TO 9301-EXIT.
063000     IF BOK-BEST-IDX = ZERO
063100         MOVE WS-WORK-SUB TO BOK-BEST-IDX
063200         GO TO 9301-EXIT.
063300     PERFORM 9302-COMPARE-TO-BEST THRU 9302-EXIT.
063400 9301-EXIT.
063500     EXIT.
063600*
063700 9302-COMPARE-TO-BEST.
063800     IF WS-INC-IS-BUY AND BOK-PRICE (BOK-IDX) <
063900             BOK-PRICE (BOK-BEST-IDX)
064000         MOVE WS-WORK-SUB TO BOK-BEST-IDX
064100         GO TO 9302-EXIT.
064200     IF WS-INC-IS-SELL AND BOK-PRICE (BOK-IDX) >
064300             BOK-PRICE (BOK-BEST-IDX)
064400         MOVE WS-WORK-SUB TO BOK-BEST-IDX
064500         GO TO 9302-EXIT.
064600     IF BOK-PRICE (BOK-IDX) = BOK-PRICE (BOK-BEST-IDX)
064700             AND BOK-ENTRY-SEQ (BOK-IDX) < BOK-ENTRY-SEQ (BOK-BEST-IDX)
064800         MOVE WS-WORK-SUB TO BOK-BEST-IDX.
064900 9302-EXIT.
065000     EXIT.
065100*
065200 9310-FIND-BROKER-BY-ID.
065300     MOVE "N" TO WS-FOUND-SW.
065400     MOVE ZERO TO WS-WORK-SUB.
065500     PERFORM 9311-TEST-ONE-BROKER THRU 9311-EXIT
065600         VARYING WS-WORK-SUB FROM 1 BY 1
065700         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
065800            OR WS-WAS-FOUND.
065900     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
066000 9310-EXIT.
066100     EXIT.
066200*
066300 9311-TEST-ONE-BROKER.
066400     SET BRK-IDX TO WS-WORK-SUB.
066500     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-INC-BROKER-ID
066600         MOVE "Y" TO WS-FOUND-SW.
066700 9311-EXIT.
066800     EXIT.
066900*
067000 9315-FIND-BROKER-BY-BOK.
067100     MOVE "N" TO WS-FOUND-SW.
067200     MOVE ZERO TO WS-WORK-SUB.
067300     PERFORM 9316-TEST-ONE-BROKER-BOK THRU 9316-EXIT
067400         VARYING WS-WORK-SUB FROM 1 BY 1
067500         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
067600            OR WS-WAS-FOUND.
067700     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
067800 9315-EXIT.
067900     EXIT.
068000*
068100 9316-TEST-ONE-BROKER-BOK.
068200     SET BRK-IDX TO WS-WORK-SUB.
068300     IF BRK-TAB-BROKER-ID (BRK-IDX) = BOK-BROKER-ID (WS-BOK-IDX-SAVE)
068400         MOVE "Y" TO WS-FOUND-SW.
068500 9316-EXIT.
068600     EXIT.
068620*
068640*    BROKER LOOK-UP FOR 9130-BOOK-RESTORE-OLD - KEYS ON THE SAVED
068660*    PRE-UPDATE ENTRY'S OWN BROKER, NOT THE INCOMING ORDER'S.
068680*
068700 9317-FIND-BROKER-BY-OLD.
068720     MOVE "N" TO WS-FOUND-SW.
068740     MOVE ZERO TO WS-WORK-SUB.
068760     PERFORM 9318-TEST-ONE-BROKER-OLD THRU 9318-EXIT
068780         VARYING WS-WORK-SUB FROM 1 BY 1
068800         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
068820            OR WS-WAS-FOUND.
068840     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
068860 9317-EXIT.
068880     EXIT.
068900*
068920 9318-TEST-ONE-BROKER-OLD.
068940     SET BRK-IDX TO WS-WORK-SUB.
068960     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-OLD-BROKER-ID
068980         MOVE "Y" TO WS-FOUND-SW.
069000 9318-EXIT.
069020     EXIT.
069040*
069060 9320-MOVE-POSITION.
069200     MOVE "N" TO WS-FOUND-SW.
069300     MOVE ZERO TO WS-WORK-SUB.
069400     PERFORM 9321-TEST-ONE-BUYER-POS THRU 9321-EXIT
069500         VARYING WS-WORK-SUB FROM 1 BY 1
069600         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
069700            OR WS-WAS-FOUND.
069800     IF WS-WAS-FOUND
069900         ADD WS-TRADE-QTY TO POS-TAB-QUANTITY (WS-WORK-SUB).
070000     MOVE "N" TO WS-FOUND-SW.
070100     MOVE ZERO TO WS-WORK-SUB.
070200     PERFORM 9322-TEST-ONE-SELLER-POS THRU 9322-EXIT
070300         VARYING WS-WORK-SUB FROM 1 BY 1
070400         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
070500            OR WS-WAS-FOUND.
070600     IF WS-WAS-FOUND
070700         SUBTRACT WS-TRADE-QTY FROM POS-TAB-QUANTITY (WS-WORK-SUB).
070800 9320-EXIT.
070900     EXIT.
071000*
071100 9321-TEST-ONE-BUYER-POS.
071200     SET POS-IDX TO WS-WORK-SUB.
071300     IF WS-INC-IS-BUY
071400             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) = WS-INC-SHAREHOLDER-ID
071500             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-INC-SECURITY-ISIN
071600         MOVE "Y" TO WS-FOUND-SW
071700         GO TO 9321-EXIT.
071800     IF WS-INC-IS-SELL
071900             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) =
072000                 BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE)
072100             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-INC-SECURITY-ISIN
072200         MOVE "Y" TO WS-FOUND-SW.
072300 9321-EXIT.
072400     EXIT.
072500*
072600 9322-TEST-ONE-SELLER-POS.
072700     SET POS-IDX TO WS-WORK-SUB.
072800     IF WS-INC-IS-SELL
072900             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) = WS-INC-SHAREHOLDER-ID
073000             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-INC-SECURITY-ISIN
073100         MOVE "Y" TO WS-FOUND-SW
073200         GO TO 9322-EXIT.
073300     IF WS-INC-IS-BUY
073400             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) =
073500                 BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE)
073600             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-INC-SECURITY-ISIN
073700         MOVE "Y" TO WS-FOUND-SW.
073800 9322-EXIT.
073900     EXIT.
074000*
074100 9330-FIND-BOOK-ENTRY-BY-ORDER-ID.
074200     MOVE "N" TO WS-FOUND-SW.
074300     MOVE ZERO TO WS-WORK-SUB.
074400     PERFORM 9331-TEST-ONE-ENTRY THRU 9331-EXIT
074500         VARYING WS-WORK-SUB FROM 1 BY 1
074600         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT
074700            OR WS-WAS-FOUND.
074800     MOVE WS-WORK-SUB TO WS-BOK-IDX-SAVE.
074900 9330-EXIT.
075000     EXIT.
075100*
075200 9331-TEST-ONE-ENTRY.
075300     SET BOK-IDX TO WS-WORK-SUB.
075400     IF BOK-ORDER-ID (BOK-IDX) = ORD-ORDER-ID
075500         MOVE "Y" TO WS-FOUND-SW.
075600 9331-EXIT.
075700     EXIT.
075800*
075900 9333-FIND-BROKER-BY-TL.
076000     MOVE "N" TO WS-FOUND-SW.
076100     MOVE ZERO TO WS-WORK-SUB.
076200     PERFORM 9332-TEST-ONE-BROKER-TL THRU 9332-EXIT
076300         VARYING WS-WORK-SUB FROM 1 BY 1
076400         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
076500            OR WS-WAS-FOUND.
076600     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
076700 9333-EXIT.
076800     EXIT.
076900*
077000 9332-TEST-ONE-BROKER-TL.
077100     SET BRK-IDX TO WS-WORK-SUB.
077200     IF BRK-TAB-BROKER-ID (BRK-IDX) = TL-OPP-BROKER-ID (WS-TL-IDX)
077300         MOVE "Y" TO WS-FOUND-SW.
077400 9332-EXIT.
077500     EXIT.
077600*
077700 9340-UNDO-POSITION-FOR-TL.
077800     MOVE "N" TO WS-FOUND-SW.
077900     MOVE ZERO TO WS-WORK-SUB.
078000     PERFORM 9341-TEST-ONE-INC-POS THRU 9341-EXIT
078100         VARYING WS-WORK-SUB FROM 1 BY 1
078200         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
078300            OR WS-WAS-FOUND.
078400     IF WS-WAS-FOUND AND WS-INC-IS-BUY
078500         SUBTRACT TL-QUANTITY (WS-TL-IDX) FROM
078600             POS-TAB-QUANTITY (WS-WORK-SUB).
078700     IF WS-WAS-FOUND AND WS-INC-IS-SELL
078800         ADD TL-QUANTITY (WS-TL-IDX) TO
078900             POS-TAB-QUANTITY (WS-WORK-SUB).
079000     MOVE "N" TO WS-FOUND-SW.
079100     MOVE ZERO TO WS-WORK-SUB.
079200     PERFORM 9342-TEST-ONE-OPP-POS THRU 9342-EXIT
079300         VARYING WS-WORK-SUB FROM 1 BY 1
079400         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
079500            OR WS-WAS-FOUND.
079600     IF WS-WAS-FOUND AND WS-INC-IS-BUY
079700         ADD TL-QUANTITY (WS-TL-IDX) TO
079800             POS-TAB-QUANTITY (WS-WORK-SUB).
079900     IF WS-WAS-FOUND AND WS-INC-IS-SELL
080000         SUBTRACT TL-QUANTITY (WS-TL-IDX) FROM
080100             POS-TAB-QUANTITY (WS-WORK-SUB).
080200 9340-EXIT.
080300     EXIT.
080400*
080500 9341-TEST-ONE-INC-POS.
080600     SET POS-IDX TO WS-WORK-SUB.
080700     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) = WS-INC-SHAREHOLDER-ID
080800             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-INC-SECURITY-ISIN
080900         MOVE "Y" TO WS-FOUND-SW.
081000 9341-EXIT.
081100     EXIT.
081200*
081300 9342-TEST-ONE-OPP-POS.
081400     SET POS-IDX TO WS-WORK-SUB.
081500     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) =
081600             TL-OPP-SHAREHOLDER-ID (WS-TL-IDX)
081700             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-INC-SECURITY-ISIN
081800         MOVE "Y" TO WS-FOUND-SW.
081900 9342-EXIT.
082000     EXIT.
082100*
082200*    RESTORE THE OPPOSITE ORDER TRADED AGAINST IN THIS LOG ENTRY -
082300*    EITHER PUT BACK THE QUANTITY IN PLACE (STILL RESTING) OR
082400*    RE-INSERT IT AT THE FRONT OF THE QUEUE (FULLY REMOVED).
082500*
082600 9350-RESTORE-OPPOSITE-ORDER.
082700     IF TL-OPP-WAS-REMOVED (WS-TL-IDX)
082800         PERFORM 9120-BOOK-INSERT-FRONT THRU 9120-EXIT
082900         GO TO 9350-EXIT.
083000     PERFORM 9352-RESTORE-QTY-IN-PLACE THRU 9352-EXIT.
083100 9350-EXIT.
083200     EXIT.
083300*
083400 9352-RESTORE-QTY-IN-PLACE.
083500     MOVE "N" TO WS-FOUND-SW.
083600     MOVE ZERO TO WS-WORK-SUB.
083700     PERFORM 9351-TEST-ONE-STILL-THERE THRU 9351-EXIT
083800         VARYING WS-WORK-SUB FROM 1 BY 1
083900         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT
084000            OR WS-WAS-FOUND.
084100     IF NOT WS-WAS-FOUND
084200         GO TO 9352-EXIT.
084300     SET BOK-IDX TO WS-WORK-SUB.
084400     ADD TL-QUANTITY (WS-TL-IDX) TO BOK-TOTAL-QUANTITY (BOK-IDX).
084500     ADD TL-QUANTITY (WS-TL-IDX) TO BOK-VISIBLE-QUANTITY (BOK-IDX).
084600 9352-EXIT.
084700     EXIT.
084800*
084900 9351-TEST-ONE-STILL-THERE.
085000     SET BOK-IDX TO WS-WORK-SUB.
085100     IF BOK-ORDER-ID (BOK-IDX) = TL-OPP-ORDER-ID (WS-TL-IDX)
085200         MOVE "Y" TO WS-FOUND-SW.
085300 9351-EXIT.
085400     EXIT.
085500*
085600 9510-BUFFER-OUTCOME.
085700     ADD 1 TO OUTB-COUNT.
085800     SET OUTB-IDX TO OUTB-COUNT.
085900     MOVE OUT-REQUEST-ID TO OUTB-REQUEST-ID (OUTB-IDX).
086000     MOVE OUT-ORDER-ID TO OUTB-ORDER-ID (OUTB-IDX).
086100     MOVE OUT-OUTCOME-CODE TO OUTB-OUTCOME-CODE (OUTB-IDX).
086200     MOVE OUT-REJECT-REASONS TO OUTB-REJECT-REASONS (OUTB-IDX).
086300     MOVE OUT-TRADE-COUNT TO OUTB-TRADE-COUNT (OUTB-IDX).
086400 9510-EXIT.
086500     EXIT.
086600*
086700 9520-BUFFER-ONE-TRADE.
086800     ADD 1 TO TRDB-COUNT.
086900     SET TRDB-IDX TO TRDB-COUNT.
087000     MOVE WS-INC-SECURITY-ISIN TO TRDB-SECURITY-ISIN (TRDB-IDX).
087100     MOVE TL-PRICE (WS-TL-IDX) TO TRDB-PRICE (TRDB-IDX).
087200     MOVE TL-QUANTITY (WS-TL-IDX) TO TRDB-QUANTITY (TRDB-IDX).
087300     IF WS-INC-IS-BUY
087400         MOVE WS-INC-ORDER-ID TO TRDB-BUY-ORDER-ID (TRDB-IDX)
087500         MOVE TL-OPP-ORDER-ID (WS-TL-IDX) TO
087600             TRDB-SELL-ORDER-ID (TRDB-IDX)
087700         MOVE WS-INC-BROKER-ID TO TRDB-BUY-BROKER-ID (TRDB-IDX)
087800         MOVE TL-OPP-BROKER-ID (WS-TL-IDX) TO
087900             TRDB-SELL-BROKER-ID (TRDB-IDX)
088000     ELSE
088100         MOVE TL-OPP-ORDER-ID (WS-TL-IDX) TO
088200             TRDB-BUY-ORDER-ID (TRDB-IDX)
088300         MOVE WS-INC-ORDER-ID TO TRDB-SELL-ORDER-ID (TRDB-IDX)
088400         MOVE TL-OPP-BROKER-ID (WS-TL-IDX) TO
088500             TRDB-BUY-BROKER-ID (TRDB-IDX)
088600         MOVE WS-INC-BROKER-ID TO TRDB-SELL-BROKER-ID (TRDB-IDX).
088700 9520-EXIT.
088800     EXIT.
088900*
089000 9530-EMIT-NOT-ENOUGH-CREDIT.
089100     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
089200     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
089300     MOVE "NC" TO OUT-OUTCOME-CODE.
089400     MOVE RSN-NOT-ENOUGH-CREDIT TO OUT-REJECT-REASONS.
089500     MOVE ZERO TO OUT-TRADE-COUNT.
089600     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
089700 9530-EXIT.
089800     EXIT.
089900*
090000 9540-EMIT-MIN-QTY-FAILED.
090100     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
090200     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
090300     MOVE "MQ" TO OUT-OUTCOME-CODE.
090400     MOVE RSN-MIN-QTY-FAILED TO OUT-REJECT-REASONS.
090500     MOVE ZERO TO OUT-TRADE-COUNT.
090600     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
090700 9540-EXIT.
090800     EXIT.
090900*
091000 9550-EMIT-NEW-ORDER-OUTCOME.
091100     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
091200     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
091300     IF WS-INC-TRADED-QTY > ZERO
091400         MOVE "EX" TO OUT-OUTCOME-CODE
091500     ELSE
091600         MOVE "AC" TO OUT-OUTCOME-CODE.
091700     MOVE SPACES TO OUT-REJECT-REASONS.
091800     MOVE WS-TRADE-LOG-COUNT TO OUT-TRADE-COUNT.
091900     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
092000     PERFORM 9560-BUFFER-ALL-TRADES THRU 9560-EXIT.
092100 9550-EXIT.
092200     EXIT.
092300*
092400 9560-BUFFER-ALL-TRADES.
092500     PERFORM 9520-BUFFER-ONE-TRADE THRU 9520-EXIT
092600         VARYING WS-TL-IDX FROM 1 BY 1
092700         UNTIL WS-TL-IDX > WS-TRADE-LOG-COUNT.
092800 9560-EXIT.
092900     EXIT.
