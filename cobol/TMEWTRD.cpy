000100******************************************************************
000200*                                                                *
000300*    TMEWTRD  -  TRADE RECORD (TRADE-FILE OUTPUT LAYOUT)        *
000400*                                                                *
000500******************************************************************
000600*
000700*    ONE TRD- RECORD IS WRITTEN PER FILL, IN THE ORDER THE
000800*    FILLS WERE CREATED.  NO KEY - THE FILE IS READ BACK
000900*    DOWNSTREAM IN WRITE ORDER.
001000*
001100******************************************************************
001200 01  TRADE-RECORD.
001300     05  TRD-SECURITY-ISIN       PIC X(12).
001400     05  TRD-PRICE               PIC 9(09).
001500     05  TRD-QUANTITY            PIC 9(09).
001600     05  TRD-BUY-ORDER-ID        PIC 9(18).
001700     05  TRD-SELL-ORDER-ID       PIC 9(18).
001800     05  TRD-BUY-BROKER-ID       PIC 9(09).
001900     05  TRD-SELL-BROKER-ID      PIC 9(09).
002000     05  FILLER                  PIC X(06).
