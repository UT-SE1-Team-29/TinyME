000100******************************************************************
000200*                                                                *
000300*    TMEWSEC  -  SECURITY MASTER RECORD AND IN-MEMORY TABLE     *
000400*                                                                *
000500******************************************************************
000600*
000700*    SEC-ISIN IS THE KEY.  THE MASTER IS SEQUENTIAL, NOT
000800*    INDEXED (SEE TMEDRV REMARKS) - THE WHOLE FILE IS SMALL
000900*    ENOUGH TO SIT IN WORKING STORAGE FOR THE DURATION OF THE
001000*    RUN, SO TMEDRV LOADS SEC-TABLE ONCE AT START-OF-RUN AND
001100*    EVERY LOOK-UP THAT WOULD OTHERWISE BE AN INDEXED READ IS A
001200*    TABLE SEARCH HERE INSTEAD.
001300*
001400******************************************************************
001500 01  SECURITY-RECORD.
001600     05  SEC-ISIN                PIC X(12).
001700     05  SEC-TICK-SIZE           PIC 9(09).
001800     05  SEC-LOT-SIZE            PIC 9(09).
001900     05  SEC-MATCHING-STATE      PIC X(01).
002000         88  SEC-STATE-CONTINUOUS         VALUE "C".
002100         88  SEC-STATE-AUCTION            VALUE "A".
002200     05  SEC-LAST-TXN-PRICE      PIC 9(09).
002300     05  FILLER                  PIC X(01).
002400*
002500******************************************************************
002600*    IN-MEMORY SECURITY TABLE - LOADED ONCE FROM
002700*    SECURITY-MASTER-FILE, SEARCHED BY ISIN, NEVER REWRITTEN
002800*    (THE RUN DOES NOT CHANGE TICK SIZE, LOT SIZE OR MATCHING
002900*    STATE - ONLY SEC-LAST-TXN-PRICE MOVES, AND ONLY IN MEMORY).
003000******************************************************************
003100 01  SEC-TABLE-AREA.
003200     05  SEC-TABLE-COUNT         PIC S9(04) COMP.
003300     05  SEC-TABLE OCCURS 0 TO 5000 TIMES
003400                    DEPENDING ON SEC-TABLE-COUNT
003500                    INDEXED BY SEC-IDX.
003600         10  SEC-TAB-ISIN            PIC X(12).
003700         10  SEC-TAB-TICK-SIZE       PIC 9(09).
003800         10  SEC-TAB-LOT-SIZE        PIC 9(09).
003900         10  SEC-TAB-MATCHING-STATE  PIC X(01).
004000             88  SEC-TAB-STATE-CONTINUOUS  VALUE "C".
004100             88  SEC-TAB-STATE-AUCTION     VALUE "A".
004200         10  SEC-TAB-LAST-TXN-PRICE  PIC 9(09).
004300         10  FILLER                  PIC X(08).
