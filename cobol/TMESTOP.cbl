000100*	(c) 1988,2003 GREATER MIDLANDS CLEARING CORPORATION
000200*
000300*	THIS PROGRAM IS THE PROPERTY OF GREATER MIDLANDS CLEARING
000400*	CORPORATION.  UNAUTHORIZED DISCLOSURE OR REPRODUCTION IS
000500*	PROHIBITED.
000600*
000700*	MODULE ......... TMESTOP
000800*	SYSTEM ......... TME  (TINY MATCHING ENGINE - BATCH)
000900*	FUNCTION ....... STOP-ORDER ACTIVATION CASCADE.  RE-SCANS A
001000*			  SECURITY'S BOOK EVERY TIME THE LAST-
001100*			  TRANSACTION PRICE MOVES, ACTIVATES EVERY
001200*			  INACTIVE STOP ORDER WHOSE STOP PRICE HAS
001300*			  BEEN TRIGGERED, AND (WHEN THE SECURITY IS
001400*			  IN CONTINUOUS MODE) RUNS EACH NEWLY-
001500*			  ACTIVATED ORDER THROUGH THE SAME MATCH
001600*			  LOGIC A FRESH INCOMING ORDER WOULD GET.
001700*	CALLED BY ...... TMECONT, TMEAUCT
001800*	CALLS .......... NONE
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. TMESTOP.
002100 AUTHOR. D W KOWALSKI.
002200 INSTALLATION. GMCC DATA CENTER - BATCH SYSTEMS.
002300 DATE-WRITTEN. 04/22/1993.
002400 DATE-COMPILED.
002500 SECURITY. GMCC INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE GMCC.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    04/22/93  DWK  0149  ORIGINAL PROGRAM - SPLIT OUT OF TMECONT'S
003000*                         IN-LINE STOP-ORDER RESCAN PER JMT REQUEST.
003100*    09/17/93  DWK  0156  ACTIVATED ORDER NOW RUNS THROUGH A FULL
003200*                         MATCH PASS INSTEAD OF SIMPLY FLIPPING THE
003300*                         ACTIVE FLAG - PER RECON, A TRIGGERED STOP
003400*                         WAS SITTING UNMATCHED UNTIL THE NEXT ORDER
003500*                         CAME IN.
003600*    11/02/94  RLH  0171  AUCTION-STATE SECURITIES SKIP THE MATCH
003700*                         PASS HERE - THE AUCTION SWEEP IN TMEAUCT
003800*                         PICKS UP NEWLY-ACTIVE STOPS ON ITS OWN.
003900*    06/09/95  RLH  0177  RESTING-INDEX ADJUSTMENT ON REMOVE ADDED -
004000*                         SEE COMMENTS AT 2220 - A REMOVED OPPOSITE
004100*                         ENTRY WAS LEAVING THE OUTER SCAN POINTER
004200*                         STALE WHEN IT SAT AHEAD OF THE REMOVAL.
004300*    05/06/98  DWK  0209  YEAR 2000 REMEDIATION - NO TWO-DIGIT YEAR
004400*                         FIELDS FOUND IN THIS MODULE.
004500*    01/11/99  DWK  0209  Y2K SIGN-OFF - NO EXCEPTIONS.
004600*    04/02/03  KAP  0233  COMMENT CLEAN-UP, NO LOGIC CHANGE.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. GMCC-3090.
005100 OBJECT-COMPUTER. GMCC-3090.
005200 SPECIAL-NAMES.
005300     CLASS TME-ALPHA-SIDE IS "B" "S".
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800*    SCAN AND SEARCH CELLS.  WS-SCAN-SUB DRIVES THE OUTER BOOK SCAN
005900*    AND IS KEPT SEPARATE FROM WS-WORK-SUB (WHICH THE FIND-BROKER/
006000*    FIND-OPPOSITE/MOVE-POSITION SEARCHES BELOW REUSE FREELY) SO A
006100*    NESTED SEARCH CAN NEVER CLOBBER THE OUTER SCAN'S POSITION.
006200*
006250*
006260*    RECORD-FOUND SWITCH FOR THE TABLE-SEARCH PARAGRAPHS BELOW -
006270*    STANDALONE, NOT PART OF ANY GROUP.
006280*
006290 77  WS-FOUND-SW               PIC X(01) VALUE "N".
006295     88  WS-WAS-FOUND                 VALUE "Y".
006300 01  WS-STOP-CELLS.
006400     05  WS-SCAN-SUB               PIC S9(04) COMP.
006500     05  WS-WORK-SUB               PIC S9(04) COMP.
006600     05  WS-SEC-IDX-SAVE           PIC S9(04) COMP.
006700     05  WS-BOK-IDX-SAVE           PIC S9(04) COMP.
006800     05  WS-ACT-BOK-IDX-SAVE       PIC S9(04) COMP.
006900     05  WS-BRK-IDX-SAVE           PIC S9(04) COMP.
007000     05  WS-POS-IDX-SAVE           PIC S9(04) COMP.
007300     05  WS-ACTIVATED-SW           PIC X(01) VALUE "N".
007400         88  WS-SOMETHING-ACTIVATED       VALUE "Y".
007500     05  WS-SCAN-DONE-SW           PIC X(01) VALUE "N".
007600         88  WS-SCAN-IS-DONE              VALUE "Y".
007700     05  WS-CREDIT-OK-SW           PIC X(01) VALUE "Y".
007800         88  WS-CREDIT-IS-OK              VALUE "Y".
007900     05  WS-EMIT-ORDER-ID          PIC 9(18).
008000     05  FILLER                    PIC X(04).
008100*
008200*    WORKING COPY OF THE JUST-ACTIVATED STOP ORDER - IT PLAYS THE
008300*    "INCOMING" ROLE IN THE MATCH PASS BELOW EVEN THOUGH IT HAS BEEN
008400*    RESTING ON THE BOOK SINCE IT WAS ADMITTED.
008500*
008600 01  WS-ACTIVE-ENTRY.
008700     05  WS-ACT-ORDER-ID           PIC 9(18).
008800     05  WS-ACT-SECURITY-ISIN      PIC X(12).
008900     05  WS-ACT-BROKER-ID          PIC 9(09).
009000     05  WS-ACT-SHAREHOLDER-ID     PIC 9(09).
009100     05  WS-ACT-SIDE               PIC X(01).
009200         88  WS-ACT-IS-BUY                VALUE "B".
009300         88  WS-ACT-IS-SELL               VALUE "S".
009400     05  WS-ACT-PRICE              PIC 9(09).
009500     05  WS-ACT-REMAINING          PIC 9(09).
009600     05  FILLER                    PIC X(01).
009700*
009800*    ALTERNATE VIEW OF THE ACTIVE-ENTRY COPY - USED WHEN THE WHOLE
009900*    SNAPSHOT NEEDS TO BE TESTED OR LOGGED AS ONE COMPARISON KEY.
010000*
010100 01  WS-ACTIVE-ENTRY-ALT REDEFINES WS-ACTIVE-ENTRY.
010200     05  WS-ACT-ENTRY-KEY          PIC X(68).
010300*
010400*    MATCH-PASS WORK CELLS.
010500*
010600 01  WS-MATCH-CELLS.
010700     05  WS-TRADE-PRICE            PIC 9(09).
010800     05  WS-TRADE-QTY              PIC 9(09).
010900     05  WS-TRADE-VALUE            PIC S9(18) COMP-3.
011000     05  WS-MATCH-DONE-SW          PIC X(01) VALUE "N".
011100         88  WS-MATCH-IS-DONE             VALUE "Y".
011200     05  WS-LAST-TRADE-PRICE       PIC 9(09).
011300     05  WS-TRADE-OCCURRED-SW      PIC X(01) VALUE "N".
011400         88  WS-A-TRADE-OCCURRED          VALUE "Y".
011500     05  WS-ACT-TRADE-COUNT        PIC 9(05) COMP.
011600     05  FILLER                    PIC X(04).
011700*
011800 LINKAGE SECTION.
011900     COPY TMEWORD.
012000     COPY TMEWSEC.
012100     COPY TMEWBRK.
012200     COPY TMEWPOS.
012300     COPY TMEWBK.
012400     COPY TMEWOUT.
012500     COPY TMEWBUF.
012600*
012700 PROCEDURE DIVISION USING REQUEST-FILE-RECORD
012800     SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
012900     BOOK-TABLE-AREA BOOK-SEARCH-CELLS
013000     OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
013100*
013200*    MAIN CONTROL - RE-SCAN THE BOOK UNTIL A FULL PASS ACTIVATES
013300*    NOTHING.  A MATCH MADE DURING ONE ACTIVATION CAN MOVE THE LAST-
013400*    TRANSACTION PRICE AGAIN AND TRIGGER A FURTHER STOP, SO THE SCAN
013500*    NEVER ASSUMES ONE PASS IS ENOUGH.
013600*
013700 1000-SCAN-AND-ACTIVATE.
013800     PERFORM 9300-FIND-SECURITY THRU 9300-EXIT.
013900     MOVE "N" TO WS-SCAN-DONE-SW.
014000     PERFORM 1010-ONE-ACTIVATION-PASS THRU 1010-EXIT
014100         UNTIL WS-SCAN-IS-DONE.
014200 1000-EXIT.
014300     EXIT.
014400*
014500 1010-ONE-ACTIVATION-PASS.
014600     MOVE "N" TO WS-ACTIVATED-SW.
014700     MOVE ZERO TO WS-SCAN-SUB.
014800     PERFORM 1020-TEST-ONE-STOP-ENTRY THRU 1020-EXIT
014900         VARYING WS-SCAN-SUB FROM 1 BY 1
015000         UNTIL WS-SCAN-SUB > BOK-TABLE-COUNT.
015100     IF NOT WS-SOMETHING-ACTIVATED
015200         MOVE "Y" TO WS-SCAN-DONE-SW.
015300 1010-EXIT.
015400     EXIT.
015500*
015600 1020-TEST-ONE-STOP-ENTRY.
015700     SET BOK-IDX TO WS-SCAN-SUB.
015800     IF BOK-SECURITY-ISIN (BOK-IDX) NOT = ORD-SECURITY-ISIN
015900         GO TO 1020-EXIT.
016000     IF BOK-STOP-PRICE (BOK-IDX) = ZERO
016100         GO TO 1020-EXIT.
016200     IF BOK-STOP-IS-ACTIVE (BOK-IDX)
016300         GO TO 1020-EXIT.
016400     IF SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE) = ZERO
016500         GO TO 1020-EXIT.
016600     IF BOK-SIDE-BUY (BOK-IDX)
016700             AND SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE)
016800                     NOT < BOK-STOP-PRICE (BOK-IDX)
016900         PERFORM 1030-ACTIVATE-ONE-STOP THRU 1030-EXIT
017000         GO TO 1020-EXIT.
017100     IF BOK-SIDE-SELL (BOK-IDX)
017200             AND SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE)
017300                     NOT > BOK-STOP-PRICE (BOK-IDX)
017400         PERFORM 1030-ACTIVATE-ONE-STOP THRU 1030-EXIT.
017500 1020-EXIT.
017600     EXIT.
017700*
017800*    ACTIVATION IS ONE-WAY - THE FLAG NEVER RESETS.  A CONTINUOUS-
017900*    STATE SECURITY RUNS THE NEWLY-ACTIVE ORDER THROUGH A MATCH PASS
018000*    RIGHT NOW; AN AUCTION-STATE SECURITY LEAVES IT RESTING ACTIVE
018100*    FOR THE NEXT UNCROSSING SWEEP TO PICK UP ON ITS OWN.
018200*
018300 1030-ACTIVATE-ONE-STOP.
018400     MOVE "Y" TO BOK-STOP-ACTIVE (BOK-IDX).
018500     MOVE "Y" TO WS-ACTIVATED-SW.
018600     MOVE WS-SCAN-SUB TO WS-BOK-IDX-SAVE.
018700     MOVE ZERO TO WS-ACT-TRADE-COUNT.
018800*
018900*    ORDER-ID IS SAVED BEFORE ANY MATCHING RUNS - A FULL TRADE-OUT
019000*    BELOW CAN REMOVE OR SHIFT THIS VERY BOOK SLOT, SO WS-BOK-IDX-
019100*    SAVE IS NOT SAFE TO RE-READ ONCE 2000 HAS RUN.
019200*
019300     MOVE BOK-ORDER-ID (WS-BOK-IDX-SAVE) TO WS-EMIT-ORDER-ID.
019400     IF SEC-TAB-STATE-CONTINUOUS (WS-SEC-IDX-SAVE)
019500         PERFORM 2000-MATCH-ACTIVATED-ORDER THRU 2000-EXIT.
019600     PERFORM 1040-EMIT-ACTIVATION THRU 1040-EXIT.
019700 1030-EXIT.
019800     EXIT.
019900*
020000 1040-EMIT-ACTIVATION.
020100     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
020200     MOVE WS-EMIT-ORDER-ID TO OUT-ORDER-ID.
020300     MOVE "AV" TO OUT-OUTCOME-CODE.
020400     MOVE SPACES TO OUT-REJECT-REASONS.
020500     MOVE WS-ACT-TRADE-COUNT TO OUT-TRADE-COUNT.
020600     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
020700 1040-EXIT.
020800     EXIT.
020900*
021000*    RUN THE NEWLY-ACTIVATED ORDER THROUGH THE SAME MATCH LOOP A
021100*    FRESH INCOMING ORDER GETS.  A BUY STOP HAD ITS FULL RESERVATION
021200*    TAKEN AT ADMISSION TIME (WHILE IT SAT INACTIVE) - THAT IS
021300*    REFUNDED FIRST SO EACH UNIT IT TRADES IS CHARGED ONCE, AT ITS
021400*    OWN LIMIT PRICE, THROUGH THE NORMAL SETTLEMENT STEP BELOW.
021500*
021600 2000-MATCH-ACTIVATED-ORDER.
021700     PERFORM 2010-BUILD-ACTIVE-FROM-BOK THRU 2010-EXIT.
021800     PERFORM 2020-REFUND-OWN-RESERVATION THRU 2020-EXIT.
021900     MOVE "N" TO WS-TRADE-OCCURRED-SW.
022000     MOVE "Y" TO WS-CREDIT-OK-SW.
022100     PERFORM 2100-MATCH-LOOP THRU 2100-EXIT.
022200     PERFORM 2400-FINALIZE-ACTIVATED-ORDER THRU 2400-EXIT.
022300     IF WS-A-TRADE-OCCURRED
022400         MOVE WS-LAST-TRADE-PRICE TO
022500             SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE).
022600 2000-EXIT.
022700     EXIT.
022800*
022900 2010-BUILD-ACTIVE-FROM-BOK.
023000     MOVE BOK-ORDER-ID (WS-BOK-IDX-SAVE) TO WS-ACT-ORDER-ID.
023100     MOVE BOK-SECURITY-ISIN (WS-BOK-IDX-SAVE) TO WS-ACT-SECURITY-ISIN.
023200     MOVE BOK-BROKER-ID (WS-BOK-IDX-SAVE) TO WS-ACT-BROKER-ID.
023300     MOVE BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE) TO WS-ACT-SHAREHOLDER-ID.
023400     MOVE BOK-SIDE (WS-BOK-IDX-SAVE) TO WS-ACT-SIDE.
023500     MOVE BOK-PRICE (WS-BOK-IDX-SAVE) TO WS-ACT-PRICE.
023600     MOVE BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) TO WS-ACT-REMAINING.
023700     MOVE WS-BOK-IDX-SAVE TO WS-ACT-BOK-IDX-SAVE.
023800 2010-EXIT.
023900     EXIT.
024000*
024100 2020-REFUND-OWN-RESERVATION.
024200     IF NOT WS-ACT-IS-BUY
024300         GO TO 2020-EXIT.
024400     PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT.
024500     COMPUTE WS-TRADE-VALUE = WS-ACT-REMAINING * WS-ACT-PRICE.
024600     ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
024700 2020-EXIT.
024800     EXIT.
024900*
025000*    MATCH LOOP - WHILE THE OPPOSITE QUEUE HAS AN ACTIVE BEST ENTRY
025100*    THAT CROSSES THE ACTIVATED ORDER'S OWN PRICE, MAKE ONE TRADE.
025200*
025300 2100-MATCH-LOOP.
025400     MOVE "N" TO WS-MATCH-DONE-SW.
025500     PERFORM 2110-MATCH-ONE-STEP THRU 2110-EXIT
025600         UNTIL WS-MATCH-IS-DONE
025700            OR WS-ACT-REMAINING = ZERO
025800            OR NOT WS-CREDIT-IS-OK.
025900 2100-EXIT.
026000     EXIT.
026100*
026200 2110-MATCH-ONE-STEP.
026300     PERFORM 9305-FIND-BEST-OPPOSITE THRU 9305-EXIT.
026400     IF NOT WS-WAS-FOUND
026500         MOVE "Y" TO WS-MATCH-DONE-SW
026600         GO TO 2110-EXIT.
026700     IF WS-ACT-IS-BUY
026800             AND BOK-PRICE (WS-BOK-IDX-SAVE) > WS-ACT-PRICE
026900         MOVE "Y" TO WS-MATCH-DONE-SW
027000         GO TO 2110-EXIT.
027100     IF WS-ACT-IS-SELL
027200             AND BOK-PRICE (WS-BOK-IDX-SAVE) < WS-ACT-PRICE
027300         MOVE "Y" TO WS-MATCH-DONE-SW
027400         GO TO 2110-EXIT.
027500     PERFORM 2200-MAKE-TRADE THRU 2200-EXIT.
027600 2110-EXIT.
027700     EXIT.
027800*
027900 2200-MAKE-TRADE.
028000     MOVE BOK-PRICE (WS-BOK-IDX-SAVE) TO WS-TRADE-PRICE.
028100     MOVE WS-ACT-REMAINING TO WS-TRADE-QTY.
028200     IF BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE) < WS-TRADE-QTY
028300         MOVE BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE) TO WS-TRADE-QTY.
028400     COMPUTE WS-TRADE-VALUE = WS-TRADE-QTY * WS-TRADE-PRICE.
028500     PERFORM 2205-CHECK-ACT-CREDIT THRU 2205-EXIT.
028600     IF NOT WS-CREDIT-IS-OK
028700         GO TO 2200-EXIT.
028800     PERFORM 2210-SETTLE-CREDIT-AND-POSITION THRU 2210-EXIT.
028900     PERFORM 9520-BUFFER-ONE-TRADE THRU 9520-EXIT.
029000     SUBTRACT WS-TRADE-QTY FROM WS-ACT-REMAINING.
029100     SUBTRACT WS-TRADE-QTY FROM BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE).
029200     SUBTRACT WS-TRADE-QTY FROM BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
029300     MOVE WS-TRADE-PRICE TO WS-LAST-TRADE-PRICE.
029400     MOVE "Y" TO WS-TRADE-OCCURRED-SW.
029500     ADD 1 TO WS-ACT-TRADE-COUNT.
029600     IF BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE) = ZERO
029700         PERFORM 2220-EXHAUST-OPPOSITE THRU 2220-EXIT.
029800 2200-EXIT.
029900     EXIT.
030000*
030100*    THE ACTIVATED BUYER'S TRADE VALUE IS COVERED FROM CREDIT IT HAS
030200*    ALREADY RESERVED (SEE 2020) - THIS IS A SAFETY-NET CHECK ONLY,
030300*    IT NEVER ACTUALLY FAILS SINCE TRADE PRICE NEVER EXCEEDS THE
030400*    ORDER'S OWN LIMIT PRICE.
030500*
030600 2205-CHECK-ACT-CREDIT.
030700     MOVE "Y" TO WS-CREDIT-OK-SW.
030800     IF WS-ACT-IS-BUY
030900         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
031000         IF BRK-TAB-CREDIT (WS-BRK-IDX-SAVE) < WS-TRADE-VALUE
031100             MOVE "N" TO WS-CREDIT-OK-SW.
031200 2205-EXIT.
031300     EXIT.
031400*
031500*    SETTLE CREDIT (BUYER CHARGED, SELLER CREDITED) AND MOVE THE
031600*    TRADED QUANTITY FROM SELLER'S POSITION TO BUYER'S POSITION -
031700*    SAME PATTERN TMECONT USES FOR A FRESH INCOMING ORDER.
031800*
031900 2210-SETTLE-CREDIT-AND-POSITION.
032000     IF WS-ACT-IS-BUY
032100         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
032200         SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
032300         PERFORM 9315-FIND-BROKER-BY-BOK THRU 9315-EXIT
032400         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
032500     ELSE
032600         PERFORM 9315-FIND-BROKER-BY-BOK THRU 9315-EXIT
032700         SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE)
032800         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
032900         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
033000     PERFORM 9320-MOVE-POSITION THRU 9320-EXIT.
033100 2210-EXIT.
033200     EXIT.
033300*
033400*    OPPOSITE ORDER FULLY FILLED - REPLENISH FROM ICEBERG RESERVE OR
033500*    REMOVE IT.  A REMOVAL SHIFTS EVERY ENTRY BEHIND IT DOWN ONE
033600*    SLOT (SEE 9210-BOOK-REMOVE-AT), SO ANY SAVED POINTER SITTING AT
033700*    OR BEHIND THE REMOVED SLOT MUST STEP BACK ONE TO STAY VALID.
033800*
033900 2220-EXHAUST-OPPOSITE.
034000     IF BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) > ZERO
034100             AND BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) > ZERO
034200         PERFORM 2230-REPLENISH-ICEBERG THRU 2230-EXIT
034300         GO TO 2220-EXIT.
034400     IF WS-ACT-BOK-IDX-SAVE > WS-BOK-IDX-SAVE
034500         SUBTRACT 1 FROM WS-ACT-BOK-IDX-SAVE.
034600     IF WS-SCAN-SUB NOT < WS-BOK-IDX-SAVE
034700         SUBTRACT 1 FROM WS-SCAN-SUB.
034800     PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT.
034900 2220-EXIT.
035000     EXIT.
035100*
035200 2230-REPLENISH-ICEBERG.
035300     MOVE BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) TO
035400         BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
035500     IF BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) <
035600             BOK-PEAK-SIZE (WS-BOK-IDX-SAVE)
035700         MOVE BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) TO
035800             BOK-VISIBLE-QUANTITY (WS-BOK-IDX-SAVE).
035900     ADD 1 TO BOK-ENTRY-SEQ-CTR.
036000     MOVE BOK-ENTRY-SEQ-CTR TO BOK-ENTRY-SEQ (WS-BOK-IDX-SAVE).
036100 2230-EXIT.
036200     EXIT.
036300*
036400*    THE ACTIVATED ORDER ITSELF - IF IT IS NOW FULLY TRADED, REMOVE
036500*    ITS BOOK ENTRY (NO ICEBERG REPLENISH - STOP ORDERS CANNOT BE
036600*    ICEBERGS).  IF QUANTITY REMAINS, CREDIT IS RESERVED FOR IT
036700*    AGAIN, AT ITS OWN PRICE, SINCE IT STAYS RESTING ON THE BOOK.
036800*
036900 2400-FINALIZE-ACTIVATED-ORDER.
037000     IF WS-ACT-REMAINING > ZERO
037100         GO TO 2410-RESERVE-REMAINDER.
037200     MOVE WS-ACT-BOK-IDX-SAVE TO WS-BOK-IDX-SAVE.
037300     IF WS-SCAN-SUB NOT < WS-BOK-IDX-SAVE
037400         SUBTRACT 1 FROM WS-SCAN-SUB.
037500     PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT.
037600     GO TO 2400-EXIT.
037700 2410-RESERVE-REMAINDER.
037800     MOVE WS-ACT-REMAINING TO BOK-TOTAL-QUANTITY (WS-ACT-BOK-IDX-SAVE).
037900     MOVE WS-ACT-REMAINING TO
038000         BOK-VISIBLE-QUANTITY (WS-ACT-BOK-IDX-SAVE).
038100     IF NOT WS-ACT-IS-BUY
038200         GO TO 2400-EXIT.
038300     PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT.
038400     COMPUTE WS-TRADE-VALUE = WS-ACT-REMAINING * WS-ACT-PRICE.
038500     SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
038600 2400-EXIT.
038700     EXIT.
038800*
038900 9210-BOOK-REMOVE-AT.
039000     PERFORM 9211-SHIFT-ONE-DOWN THRU 9211-EXIT
039100         VARYING WS-WORK-SUB FROM WS-BOK-IDX-SAVE BY 1
039200         UNTIL WS-WORK-SUB NOT < BOK-TABLE-COUNT.
039300     SUBTRACT 1 FROM BOK-TABLE-COUNT.
039400 9210-EXIT.
039500     EXIT.
039600*
039700 9211-SHIFT-ONE-DOWN.
039800     MOVE BOK-TABLE (WS-WORK-SUB + 1) TO BOK-TABLE (WS-WORK-SUB).
039900 9211-EXIT.
040000     EXIT.
040100*
040200 9300-FIND-SECURITY.
040300     MOVE "N" TO WS-FOUND-SW.
040400     MOVE ZERO TO WS-WORK-SUB.
040500     PERFORM 9301-TEST-ONE-SECURITY THRU 9301-EXIT
040600         VARYING WS-WORK-SUB FROM 1 BY 1
040700         UNTIL WS-WORK-SUB > SEC-TABLE-COUNT
040800            OR WS-WAS-FOUND.
040900     MOVE WS-WORK-SUB TO WS-SEC-IDX-SAVE.
041000 9300-EXIT.
041100     EXIT.
041200*
041300 9301-TEST-ONE-SECURITY.
041400     SET SEC-IDX TO WS-WORK-SUB.
041500     IF SEC-TAB-ISIN (SEC-IDX) = ORD-SECURITY-ISIN
041600         MOVE "Y" TO WS-FOUND-SW.
041700 9301-EXIT.
041800     EXIT.
041900*
042000*    BEST ACTIVE ENTRY ON THE SIDE OPPOSITE THE ACTIVATED ORDER -
042100*    INACTIVE (NOT-YET-TRIGGERED) STOP ENTRIES ARE SKIPPED, THE SAME
042200*    RULE TMECONT'S OWN OPPOSITE-SIDE SEARCH FOLLOWS.
042300*
042400 9305-FIND-BEST-OPPOSITE.
042500     MOVE "N" TO WS-FOUND-SW.
042600     MOVE ZERO TO BOK-BEST-IDX.
042700     MOVE ZERO TO WS-WORK-SUB.
042800     PERFORM 9306-TEST-ONE-OPPOSITE THRU 9306-EXIT
042900         VARYING WS-WORK-SUB FROM 1 BY 1
043000         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
043100     IF BOK-BEST-IDX > ZERO
043200         MOVE "Y" TO WS-FOUND-SW
043300         MOVE BOK-BEST-IDX TO WS-BOK-IDX-SAVE.
043400 9305-EXIT.
043500     EXIT.
043600*
043700 9306-TEST-ONE-OPPOSITE.
043800     SET BOK-IDX TO WS-WORK-SUB.
043900     IF BOK-SECURITY-ISIN (BOK-IDX) NOT = WS-ACT-SECURITY-ISIN
044000         GO TO 9306-EXIT.
044100     IF WS-ACT-IS-BUY AND NOT BOK-SIDE-SELL (BOK-IDX)
044200         GO TO 9306-EXIT.
044300     IF WS-ACT-IS-SELL AND NOT BOK-SIDE-BUY (BOK-IDX)
044400         GO TO 9306-EXIT.
044500     IF BOK-STOP-PRICE (BOK-IDX) > ZERO
044600             AND NOT BOK-STOP-IS-ACTIVE (BOK-IDX)
044700         GO TO 9306-EXIT.
044800     IF BOK-IDX = WS-ACT-BOK-IDX-SAVE
044900         GO TO 9306-EXIT.
045000     IF BOK-BEST-IDX = ZERO
045100         MOVE WS-WORK-SUB TO BOK-BEST-IDX
045200         GO TO 9306-EXIT.
045300     PERFORM 9307-COMPARE-TO-BEST THRU 9307-EXIT.
045400 9306-EXIT.
045500     EXIT.
045600*
045700 9307-COMPARE-TO-BEST.
045800     IF WS-ACT-IS-BUY AND BOK-PRICE (BOK-IDX) <
045900             BOK-PRICE (BOK-BEST-IDX)
046000         MOVE WS-WORK-SUB TO BOK-BEST-IDX
046100         GO TO 9307-EXIT.
046200     IF WS-ACT-IS-SELL AND BOK-PRICE (BOK-IDX) >
046300             BOK-PRICE (BOK-BEST-IDX)
046400         MOVE WS-WORK-SUB TO BOK-BEST-IDX
046500         GO TO 9307-EXIT.
046600     IF BOK-PRICE (BOK-IDX) = BOK-PRICE (BOK-BEST-IDX)
046700             AND BOK-ENTRY-SEQ (BOK-IDX) < BOK-ENTRY-SEQ (BOK-BEST-IDX)
046800         MOVE WS-WORK-SUB TO BOK-BEST-IDX.
046900 9307-EXIT.
047000     EXIT.
047100*
047200 9310-FIND-BROKER-BY-ID.
047300     MOVE "N" TO WS-FOUND-SW.
047400     MOVE ZERO TO WS-WORK-SUB.
047500     PERFORM 9311-TEST-ONE-BROKER THRU 9311-EXIT
047600         VARYING WS-WORK-SUB FROM 1 BY 1
047700         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
047800            OR WS-WAS-FOUND.
047900     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
048000 9310-EXIT.
048100     EXIT.
048200*
048300 9311-TEST-ONE-BROKER.
048400     SET BRK-IDX TO WS-WORK-SUB.
048500     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-ACT-BROKER-ID
048600         MOVE "Y" TO WS-FOUND-SW.
048700 9311-EXIT.
048800     EXIT.
048900*
049000 9315-FIND-BROKER-BY-BOK.
049100     MOVE "N" TO WS-FOUND-SW.
049200     MOVE ZERO TO WS-WORK-SUB.
049300     PERFORM 9316-TEST-ONE-BROKER-BOK THRU 9316-EXIT
049400         VARYING WS-WORK-SUB FROM 1 BY 1
049500         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
049600            OR WS-WAS-FOUND.
049700     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
049800 9315-EXIT.
049900     EXIT.
050000*
050100 9316-TEST-ONE-BROKER-BOK.
050200     SET BRK-IDX TO WS-WORK-SUB.
050300     IF BRK-TAB-BROKER-ID (BRK-IDX) = BOK-BROKER-ID (WS-BOK-IDX-SAVE)
050400         MOVE "Y" TO WS-FOUND-SW.
050500 9316-EXIT.
050600     EXIT.
050700*
050800 9320-MOVE-POSITION.
050900     MOVE "N" TO WS-FOUND-SW.
051000     MOVE ZERO TO WS-WORK-SUB.
051100     PERFORM 9321-TEST-ONE-BUYER-POS THRU 9321-EXIT
051200         VARYING WS-WORK-SUB FROM 1 BY 1
051300         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
051400            OR WS-WAS-FOUND.
051500     IF WS-WAS-FOUND
051600         ADD WS-TRADE-QTY TO POS-TAB-QUANTITY (WS-WORK-SUB).
051700     MOVE "N" TO WS-FOUND-SW.
051800     MOVE ZERO TO WS-WORK-SUB.
051900     PERFORM 9322-TEST-ONE-SELLER-POS THRU 9322-EXIT
052000         VARYING WS-WORK-SUB FROM 1 BY 1
052100         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
052200            OR WS-WAS-FOUND.
052300     IF WS-WAS-FOUND
052400         SUBTRACT WS-TRADE-QTY FROM POS-TAB-QUANTITY (WS-WORK-SUB).
052500 9320-EXIT.
052600     EXIT.
052700*
052800 9321-TEST-ONE-BUYER-POS.
052900     SET POS-IDX TO WS-WORK-SUB.
053000     IF WS-ACT-IS-BUY
053100             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) = WS-ACT-SHAREHOLDER-ID
053200             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-ACT-SECURITY-ISIN
053300         MOVE "Y" TO WS-FOUND-SW
053400         GO TO 9321-EXIT.
053500     IF WS-ACT-IS-SELL
053600             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) =
053700                 BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE)
053800             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-ACT-SECURITY-ISIN
053900         MOVE "Y" TO WS-FOUND-SW.
054000 9321-EXIT.
054100     EXIT.
054200*
054300 9322-TEST-ONE-SELLER-POS.
054400     SET POS-IDX TO WS-WORK-SUB.
054500     IF WS-ACT-IS-SELL
054600             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) = WS-ACT-SHAREHOLDER-ID
054700             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-ACT-SECURITY-ISIN
054800         MOVE "Y" TO WS-FOUND-SW
054900         GO TO 9322-EXIT.
055000     IF WS-ACT-IS-BUY
055100             AND POS-TAB-SHAREHOLDER-ID (POS-IDX) =
055200                 BOK-SHAREHOLDER-ID (WS-BOK-IDX-SAVE)
055300             AND POS-TAB-SECURITY-ISIN (POS-IDX) = WS-ACT-SECURITY-ISIN
055400         MOVE "Y" TO WS-FOUND-SW.
055500 9322-EXIT.
055600     EXIT.
055700*
055800 9510-BUFFER-OUTCOME.
055900     ADD 1 TO OUTB-COUNT.
056000     SET OUTB-IDX TO OUTB-COUNT.
056100     MOVE OUT-REQUEST-ID TO OUTB-REQUEST-ID (OUTB-IDX).
056200     MOVE OUT-ORDER-ID TO OUTB-ORDER-ID (OUTB-IDX).
056300     MOVE OUT-OUTCOME-CODE TO OUTB-OUTCOME-CODE (OUTB-IDX).
056400     MOVE OUT-REJECT-REASONS TO OUTB-REJECT-REASONS (OUTB-IDX).
056500     MOVE OUT-TRADE-COUNT TO OUTB-TRADE-COUNT (OUTB-IDX).
056600 9510-EXIT.
056700     EXIT.
056800*
056900 9520-BUFFER-ONE-TRADE.
057000     ADD 1 TO TRDB-COUNT.
057100     SET TRDB-IDX TO TRDB-COUNT.
057200     MOVE WS-ACT-SECURITY-ISIN TO TRDB-SECURITY-ISIN (TRDB-IDX).
057300     MOVE WS-TRADE-PRICE TO TRDB-PRICE (TRDB-IDX).
057400     MOVE WS-TRADE-QTY TO TRDB-QUANTITY (TRDB-IDX).
057500     IF WS-ACT-IS-BUY
057600         MOVE WS-ACT-ORDER-ID TO TRDB-BUY-ORDER-ID (TRDB-IDX)
057700         MOVE BOK-ORDER-ID (WS-BOK-IDX-SAVE) TO
057800             TRDB-SELL-ORDER-ID (TRDB-IDX)
057900         MOVE WS-ACT-BROKER-ID TO TRDB-BUY-BROKER-ID (TRDB-IDX)
058000         MOVE BOK-BROKER-ID (WS-BOK-IDX-SAVE) TO
058100             TRDB-SELL-BROKER-ID (TRDB-IDX)
058200     ELSE
058300         MOVE BOK-ORDER-ID (WS-BOK-IDX-SAVE) TO
058400             TRDB-BUY-ORDER-ID (TRDB-IDX)
058500         MOVE WS-ACT-ORDER-ID TO TRDB-SELL-ORDER-ID (TRDB-IDX)
058600         MOVE BOK-BROKER-ID (WS-BOK-IDX-SAVE) TO
058700             TRDB-BUY-BROKER-ID (TRDB-IDX)
058800         MOVE WS-ACT-BROKER-ID TO TRDB-SELL-BROKER-ID (TRDB-IDX).
058900 9520-EXIT.
059000     EXIT.
