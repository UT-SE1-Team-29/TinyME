000100*	(c) 1988,2003 GREATER MIDLANDS CLEARING CORPORATION
000200*
000300*	THIS PROGRAM IS THE PROPERTY OF GREATER MIDLANDS CLEARING
000400*	CORPORATION.  UNAUTHORIZED DISCLOSURE OR REPRODUCTION IS
000500*	PROHIBITED.
000600*
000700*	MODULE ......... TMEDRV
000800*	SYSTEM ......... TME  (TINY MATCHING ENGINE - BATCH)
000900*	FUNCTION ....... MAIN REQUEST DRIVER.  READS THE ORDER
001000*			  REQUEST FILE ONE RECORD AT A TIME, IN
001100*			  ARRIVAL ORDER, AND HANDS EACH REQUEST OFF
001200*			  TO THE PROGRAM THAT OWNS ITS BUSINESS
001300*			  LOGIC (TMESECH FOR NEW/UPDATE/DELETE ORDER
001400*			  ADMISSION, TMEAUCT FOR AUCTION-OPEN).  ALSO
001500*			  OWNS ALL FILE I-O FOR THE RUN - THE CALLED
001600*			  PROGRAMS RETURN THEIR RESULTS THROUGH THE
001700*			  OUTCOME/TRADE BUFFERS IN TMEWBUF AND THIS
001800*			  PROGRAM WRITES THEM.
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. TMEDRV.
002100 AUTHOR. R L HAUSER.
002200 INSTALLATION. GMCC DATA CENTER - BATCH SYSTEMS.
002300 DATE-WRITTEN. 06/14/1989.
002400 DATE-COMPILED.
002500 SECURITY. GMCC INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE GMCC.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    06/14/89  RLH  0000  ORIGINAL PROGRAM - REPLACES THE OLD
003000*                         OVERNIGHT MATCH RUN CARD DECK.
003100*    09/02/89  RLH  0041  ADDED SHAREHOLDER POSITION MASTER PASS.
003200*    03/11/90  DWK  0077  BROKER CREDIT REFUND ON DELETE WAS NOT
003300*                         BEING POSTED BEFORE END-OF-RUN REWRITE.
003400*    11/29/90  RLH  0093  AUCTION-OPEN REQUESTS NOW ROUTE TO TMEAUCT
003500*                         INSTEAD OF BEING QUEUED FOR NEXT-DAY RUN.
003600*    07/08/91  DWK  0114  STOP ORDER CASCADE NOW PERFORMED AFTER
003700*                         EVERY REQUEST THAT CAN MOVE LAST PRICE.
003800*    02/19/92  RLH  0140  CONTROL TOTAL TRAILER RECORD ADDED PER
003900*                         AUDIT REQUEST 92-118.
004000*    10/05/93  JMT  0166  MASTER FILE STATUS CHECKS TIGHTENED AFTER
004100*                         BAD TAPE MOUNT ABENDED THE RUN SILENTLY.
004200*    04/22/94  DWK  0180  ICEBERG REPLENISH-AT-BACK SUPPORT.
004300*    01/17/95  RLH  0201  MINIMUM EXECUTION QUANTITY ROLLBACK PATH.
004400*    08/30/96  JMT  0219  BUFFER TABLE OCCURS RAISED 100 TO 200 -
004500*                         CASCADE OF STOP ACTIVATIONS OVERFLOWED ON
004600*                         THE THIN MARKET OPEN OF 08/29.
004700*    05/06/98  DWK  0233  YEAR 2000 REMEDIATION - ORD-ENTRY-TS AND
004800*                         ALL DATE COMPARISONS REVIEWED, FOUR-DIGIT
004900*                         YEAR CONFIRMED THROUGHOUT, NO WINDOWING
005000*                         LOGIC REQUIRED IN THIS MODULE.
005100*    01/11/99  DWK  0233  Y2K SIGN-OFF - RERUN OF 1999/2000 BOUNDARY
005200*                         TEST DECK, NO EXCEPTIONS.
005300*    06/19/01  JMT  0250  UPSI-0 RUN-CONTROL SWITCH ADDED FOR THE
005400*                         EXTRA-TOTALS DIAGNOSTIC RUN REQUESTED BY
005500*                         OPERATIONS.
005600*    04/02/03  KAP  0268  SEQUENTIAL MASTER REWRITE MOVED AFTER THE
005700*                         TRAILER RECORD WRITE PER RECON TEAM.
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. GMCC-3090.
006200 OBJECT-COMPUTER. GMCC-3090.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS TME-EXTRA-TOTALS
006600            OFF STATUS IS TME-NORMAL-TOTALS.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDREQ
007000         ORGANIZATION LINE SEQUENTIAL
007100         FILE STATUS IS FS-ORDREQ-1 FS-ORDREQ-2.
007200     SELECT SECURITY-MASTER-FILE ASSIGN TO SECMAST
007300         ORGANIZATION SEQUENTIAL
007400         FILE STATUS IS FS-SECMST-1 FS-SECMST-2.
007500     SELECT BROKER-MASTER-FILE ASSIGN TO BRKMAST
007600         ORGANIZATION SEQUENTIAL
007700         FILE STATUS IS FS-BRKMST-1 FS-BRKMST-2.
007800     SELECT SHAREHOLDER-POSITION-FILE ASSIGN TO POSMAST
007900         ORGANIZATION SEQUENTIAL
008000         FILE STATUS IS FS-POSMST-1 FS-POSMST-2.
008100     SELECT OUTCOME-FILE ASSIGN TO OUTFILE
008200         ORGANIZATION LINE SEQUENTIAL
008300         FILE STATUS IS FS-OUTFIL-1 FS-OUTFIL-2.
008400     SELECT TRADE-FILE ASSIGN TO TRDFILE
008500         ORGANIZATION LINE SEQUENTIAL
008600         FILE STATUS IS FS-TRDFIL-1 FS-TRDFIL-2.
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000*    ORDER-REQUEST-FILE - PHYSICAL RECORD IS A FLAT 151-BYTE
009100*    STRING; THE FIRST BYTE IS THE REQUEST-KIND DISCRIMINATOR.
009200*    THE STRUCTURED VIEWS (ORD-RECORD/DEL-RECORD/AUC-RECORD) LIVE
009300*    IN WORKING-STORAGE - SEE TMEWORD BELOW.
009400*
009500 FD  ORDER-REQUEST-FILE
009600     RECORD CONTAINS 151 CHARACTERS.
009700 01  ORDREQ-FILE-REC                PIC X(151).
009800*
009900 FD  SECURITY-MASTER-FILE
010000     RECORD CONTAINS 41 CHARACTERS.
010100 01  SECMAST-FILE-REC               PIC X(41).
010200*
010300 FD  BROKER-MASTER-FILE
010400     RECORD CONTAINS 20 CHARACTERS.
010500 01  BRKMAST-FILE-REC               PIC X(20).
010600*
010700*    NOTE - SHAREHOLDER-POSITION-RECORD SUMS TO 35 BYTES BY ITS
010800*    FIELD-LEVEL DEFINITIONS (9+12+12+2 FILLER); THE FILES TABLE
010900*    NOMINAL FIGURE OF 30 IS TREATED AS APPROXIMATE - THE LITERAL
011000*    RECORD LAYOUT GOVERNS.  SAME TREATMENT AS TRD/OUT BELOW.
011100*
011200 FD  SHAREHOLDER-POSITION-FILE
011300     RECORD CONTAINS 35 CHARACTERS.
011400 01  POSMAST-FILE-REC               PIC X(35).
011500*
011600*    NOTE - OUTCOME-RECORD SUMS TO 242 BYTES BY ITS FIELD-LEVEL
011700*    DEFINITIONS; THE FILES TABLE NOMINAL FIGURE OF 230 IS
011800*    TREATED AS APPROXIMATE - THE LITERAL RECORD LAYOUT GOVERNS.
011900*
012000 FD  OUTCOME-FILE
012100     RECORD CONTAINS 242 CHARACTERS.
012200 01  OUTFILE-FILE-REC                PIC X(242).
012300*
012400*    NOTE - TRADE-RECORD SUMS TO 90 BYTES BY ITS FIELD-LEVEL
012500*    DEFINITIONS; THE FILES TABLE NOMINAL FIGURE OF 60 IS
012600*    TREATED AS APPROXIMATE - THE LITERAL RECORD LAYOUT GOVERNS.
012700*
012800 FD  TRADE-FILE
012900     RECORD CONTAINS 90 CHARACTERS.
013000 01  TRDFILE-FILE-REC                PIC X(90).
013100*
013200 WORKING-STORAGE SECTION.
013300*
013400*    FILE STATUS BYTES - ONE PAIR PER FILE, SHOP STANDARD
013500*    (STATUS-1 THE ANSI CODE, STATUS-2 THE FILE-SYSTEM
013600*    EXTENDED CODE).
013700*
013800 77  FS-ORDREQ-1                     PIC X(01).
013900 77  FS-ORDREQ-2                     PIC X(01).
014000 77  FS-SECMST-1                     PIC X(01).
014100 77  FS-SECMST-2                     PIC X(01).
014200 77  FS-BRKMST-1                     PIC X(01).
014300 77  FS-BRKMST-2                     PIC X(01).
014400 77  FS-POSMST-1                     PIC X(01).
014500 77  FS-POSMST-2                     PIC X(01).
014600 77  FS-OUTFIL-1                     PIC X(01).
014700 77  FS-OUTFIL-2                     PIC X(01).
014800 77  FS-TRDFIL-1                     PIC X(01).
014900 77  FS-TRDFIL-2                     PIC X(01).
015000*
015100*    RUN SWITCHES AND COUNTERS.
015200*
015300 01  WS-SWITCHES.
015400     05  WS-ORDREQ-EOF-SW            PIC X(01) VALUE "N".
015500         88  WS-ORDREQ-AT-EOF               VALUE "Y".
015600     05  WS-SECMST-EOF-SW            PIC X(01) VALUE "N".
015700         88  WS-SECMST-AT-EOF               VALUE "Y".
015800     05  WS-BRKMST-EOF-SW            PIC X(01) VALUE "N".
015900         88  WS-BRKMST-AT-EOF               VALUE "Y".
016000     05  WS-POSMST-EOF-SW            PIC X(01) VALUE "N".
016100         88  WS-POSMST-AT-EOF               VALUE "Y".
016200     05  FILLER                      PIC X(04).
016300*
016400 01  WS-CONTROL-TOTALS.
016500     05  WS-TOT-ACCEPTED             PIC 9(09) COMP VALUE ZERO.
016600     05  WS-TOT-REJECTED             PIC 9(09) COMP VALUE ZERO.
016700     05  WS-TOT-EXECUTED             PIC 9(09) COMP VALUE ZERO.
016800     05  WS-TOT-DELETED              PIC 9(09) COMP VALUE ZERO.
016900     05  WS-TOT-ACTIVATED            PIC 9(09) COMP VALUE ZERO.
017000     05  WS-TOT-TRADE-COUNT          PIC 9(09) COMP VALUE ZERO.
017100     05  WS-TOT-TRADE-QTY            PIC 9(11) COMP VALUE ZERO.
017200     05  FILLER                      PIC X(08).
017300*
017400 01  WS-MISC.
017500     05  WS-OUTB-SUB                 PIC S9(04) COMP.
017600     05  WS-TRDB-SUB                 PIC S9(04) COMP.
017700     05  WS-BRK-SUB                  PIC S9(04) COMP.
017800     05  WS-POS-SUB                  PIC S9(04) COMP.
017900     05  FILLER                      PIC X(04).
018000*
018100*    STRUCTURED REQUEST VIEWS, MASTER TABLES, ORDER BOOK, OUTCOME
018200*    LAYOUT AND OUTPUT BUFFERS - ALL SHOP-STANDARD COPYBOOKS.
018300*
018400     COPY TMEWORD.
018500     COPY TMEWSEC.
018600     COPY TMEWBRK.
018700     COPY TMEWPOS.
018800     COPY TMEWTRD.
018900     COPY TMEWOUT.
019000     COPY TMEWBK.
019100     COPY TMEWBUF.
019200*
019300 PROCEDURE DIVISION.
019400*
019500 0000-MAIN-CONTROL.
019600     PERFORM 0050-INITIALIZE THRU 0050-EXIT.
019700     PERFORM 0100-MAIN-LOOP THRU 0100-EXIT
019800         UNTIL WS-ORDREQ-AT-EOF.
019900     PERFORM 0800-END-OF-RUN THRU 0800-EXIT.
020000     STOP RUN.
020100*
020200*    START-OF-RUN - OPEN EVERYTHING, PRELOAD THE THREE MASTER
020300*    FILES INTO WORKING-STORAGE TABLES.  SEE DESIGN NOTES ON THE
020400*    INDEXED-TO-SEQUENTIAL SUBSTITUTION.
020500*
020600 0050-INITIALIZE.
020700     OPEN INPUT  ORDER-REQUEST-FILE.
020800     IF FS-ORDREQ-1 NOT = "0"
020900         DISPLAY "TMEDRV - OPEN ORDREQ FAILED - STATUS " FS-ORDREQ-1
021000         STOP RUN.
021100     OPEN INPUT  SECURITY-MASTER-FILE.
021200     OPEN INPUT  BROKER-MASTER-FILE.
021300     OPEN INPUT  SHAREHOLDER-POSITION-FILE.
021400     OPEN OUTPUT OUTCOME-FILE.
021500     OPEN OUTPUT TRADE-FILE.
021600     MOVE ZERO TO SEC-TABLE-COUNT.
021700     MOVE ZERO TO BRK-TABLE-COUNT.
021800     MOVE ZERO TO POS-TABLE-COUNT.
021900     MOVE ZERO TO BOK-TABLE-COUNT.
022000     MOVE ZERO TO BOK-ENTRY-SEQ-CTR.
022100     PERFORM 0060-LOAD-SECURITIES THRU 0060-EXIT.
022200     PERFORM 0070-LOAD-BROKERS THRU 0070-EXIT.
022300     PERFORM 0080-LOAD-POSITIONS THRU 0080-EXIT.
022400 0050-EXIT.
022500     EXIT.
022600*
022700 0060-LOAD-SECURITIES.
022800     READ SECURITY-MASTER-FILE INTO SECURITY-RECORD
022900         AT END MOVE "Y" TO WS-SECMST-EOF-SW.
023000     PERFORM 0065-LOAD-SEC-ENTRY THRU 0065-EXIT
023100         UNTIL WS-SECMST-AT-EOF.
023200     CLOSE SECURITY-MASTER-FILE.
023300 0060-EXIT.
023400     EXIT.
023500*
023600 0065-LOAD-SEC-ENTRY.
023700     SET SEC-IDX TO SEC-TABLE-COUNT.
023800     SET SEC-IDX UP BY 1.
023900     ADD 1 TO SEC-TABLE-COUNT.
024000     MOVE SEC-ISIN           TO SEC-TAB-ISIN (SEC-IDX).
024100     MOVE SEC-TICK-SIZE      TO SEC-TAB-TICK-SIZE (SEC-IDX).
024200     MOVE SEC-LOT-SIZE       TO SEC-TAB-LOT-SIZE (SEC-IDX).
024300     MOVE SEC-MATCHING-STATE TO SEC-TAB-MATCHING-STATE (SEC-IDX).
024400     MOVE SEC-LAST-TXN-PRICE TO SEC-TAB-LAST-TXN-PRICE (SEC-IDX).
024500     READ SECURITY-MASTER-FILE INTO SECURITY-RECORD
024600         AT END MOVE "Y" TO WS-SECMST-EOF-SW.
024700 0065-EXIT.
024800     EXIT.
024900*
025000 0070-LOAD-BROKERS.
025100     READ BROKER-MASTER-FILE INTO BROKER-RECORD
025200         AT END MOVE "Y" TO WS-BRKMST-EOF-SW.
025300     PERFORM 0075-LOAD-BRK-ENTRY THRU 0075-EXIT
025400         UNTIL WS-BRKMST-AT-EOF.
025500     CLOSE BROKER-MASTER-FILE.
025600 0070-EXIT.
025700     EXIT.
025800*
025900 0075-LOAD-BRK-ENTRY.
026000     SET BRK-IDX TO BRK-TABLE-COUNT.
026100     SET BRK-IDX UP BY 1.
026200     ADD 1 TO BRK-TABLE-COUNT.
026300     MOVE BRK-BROKER-ID TO BRK-TAB-BROKER-ID (BRK-IDX).
026400     MOVE BRK-CREDIT    TO BRK-TAB-CREDIT (BRK-IDX).
026500     READ BROKER-MASTER-FILE INTO BROKER-RECORD
026600         AT END MOVE "Y" TO WS-BRKMST-EOF-SW.
026700 0075-EXIT.
026800     EXIT.
026900*
027000 0080-LOAD-POSITIONS.
027100     READ SHAREHOLDER-POSITION-FILE INTO SHAREHOLDER-POSITION-RECORD
027200         AT END MOVE "Y" TO WS-POSMST-EOF-SW.
027300     PERFORM 0085-LOAD-POS-ENTRY THRU 0085-EXIT
027400         UNTIL WS-POSMST-AT-EOF.
027500     CLOSE SHAREHOLDER-POSITION-FILE.
027600 0080-EXIT.
027700     EXIT.
027800*
027900 0085-LOAD-POS-ENTRY.
028000     SET POS-IDX TO POS-TABLE-COUNT.
028100     SET POS-IDX UP BY 1.
028200     ADD 1 TO POS-TABLE-COUNT.
028300     MOVE POS-SHAREHOLDER-ID TO POS-TAB-SHAREHOLDER-ID (POS-IDX).
028400     MOVE POS-SECURITY-ISIN  TO POS-TAB-SECURITY-ISIN (POS-IDX).
028500     MOVE POS-QUANTITY       TO POS-TAB-QUANTITY (POS-IDX).
028600     READ SHAREHOLDER-POSITION-FILE INTO SHAREHOLDER-POSITION-RECORD
028700         AT END MOVE "Y" TO WS-POSMST-EOF-SW.
028800 0085-EXIT.
028900     EXIT.
029000*
029100*    MAIN LOOP - ONE ITERATION PER REQUEST RECORD.
029200*
029300 0100-MAIN-LOOP.
029400     PERFORM 0200-READ-REQUEST THRU 0200-EXIT.
029500     IF WS-ORDREQ-AT-EOF
029600         GO TO 0100-EXIT.
029700     PERFORM 0300-DISPATCH-REQUEST THRU 0300-EXIT.
029800     PERFORM 0700-FLUSH-BUFFERS THRU 0700-EXIT.
029900 0100-EXIT.
030000     EXIT.
030100*
030200 0200-READ-REQUEST.
030300     READ ORDER-REQUEST-FILE INTO ORDREQ-FILE-REC
030400         AT END MOVE "Y" TO WS-ORDREQ-EOF-SW.
030500     IF WS-ORDREQ-AT-EOF
030600         GO TO 0200-EXIT.
030700     MOVE ORDREQ-FILE-REC TO REQUEST-FILE-RECORD.
030800 0200-EXIT.
030900     EXIT.
031000*
031100*    DISPATCH ON THE REQ-KIND DISCRIMINATOR.  ORDER-ENTRY AND
031200*    DELETE REQUESTS BOTH GO TO TMESECH, WHICH VALIDATES, ADMITS
031300*    OR REMOVES THE ORDER, AND CALLS TMECONT OR TMEAUCT ITSELF
031400*    ACCORDING TO THE SECURITY'S CURRENT MATCHING STATE.
031500*
031600 0300-DISPATCH-REQUEST.
031700     MOVE ZERO TO OUTB-COUNT.
031800     MOVE ZERO TO TRDB-COUNT.
031900     IF REQ-IS-AUCTION-OPEN
032000         CALL "TMEAUCT" USING REQUEST-FILE-RECORD
032100             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
032200             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
032300             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA
032400         GO TO 0300-EXIT.
032500     IF REQ-IS-ORDER OR REQ-IS-DELETE
032600         CALL "TMESECH" USING REQUEST-FILE-RECORD
032700             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
032800             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
032900             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA
033000         GO TO 0300-EXIT.
033100     DISPLAY "TMEDRV - UNKNOWN REQUEST KIND ON INPUT - " REQ-KIND.
033200 0300-EXIT.
033300     EXIT.
033400*
033500*    WRITE EVERY OUTCOME/TRADE THE CALLED PROGRAM QUEUED, IN
033600*    THE ORDER IT QUEUED THEM, AND ROLL THE CONTROL TOTALS.
033700*
033800 0700-FLUSH-BUFFERS.
033900     MOVE ZERO TO WS-OUTB-SUB.
034000     PERFORM 0710-WRITE-ONE-OUTCOME THRU 0710-EXIT
034100         UNTIL WS-OUTB-SUB NOT LESS THAN OUTB-COUNT.
034200     MOVE ZERO TO WS-TRDB-SUB.
034300     PERFORM 0720-WRITE-ONE-TRADE THRU 0720-EXIT
034400         UNTIL WS-TRDB-SUB NOT LESS THAN TRDB-COUNT.
034500 0700-EXIT.
034600     EXIT.
034700*
034800 0710-WRITE-ONE-OUTCOME.
034900     ADD 1 TO WS-OUTB-SUB.
035000     SET OUTB-IDX TO WS-OUTB-SUB.
035100     MOVE OUTB-REQUEST-ID (OUTB-IDX)     TO OUT-REQUEST-ID.
035200     MOVE OUTB-ORDER-ID (OUTB-IDX)       TO OUT-ORDER-ID.
035300     MOVE OUTB-OUTCOME-CODE (OUTB-IDX)   TO OUT-OUTCOME-CODE.
035400     MOVE OUTB-REJECT-REASONS (OUTB-IDX) TO OUT-REJECT-REASONS.
035500     MOVE OUTB-TRADE-COUNT (OUTB-IDX)    TO OUT-TRADE-COUNT.
035600     MOVE OUTCOME-RECORD TO OUTFILE-FILE-REC.
035700     WRITE OUTFILE-FILE-REC.
035800     PERFORM 0750-BUMP-OUTCOME-TOTAL THRU 0750-EXIT.
035900 0710-EXIT.
036000     EXIT.
036100*
036200 0720-WRITE-ONE-TRADE.
036300     ADD 1 TO WS-TRDB-SUB.
036400     SET TRDB-IDX TO WS-TRDB-SUB.
036500     MOVE TRDB-SECURITY-ISIN (TRDB-IDX)  TO TRD-SECURITY-ISIN.
036600     MOVE TRDB-PRICE (TRDB-IDX)          TO TRD-PRICE.
036700     MOVE TRDB-QUANTITY (TRDB-IDX)       TO TRD-QUANTITY.
036800     MOVE TRDB-BUY-ORDER-ID (TRDB-IDX)   TO TRD-BUY-ORDER-ID.
036900     MOVE TRDB-SELL-ORDER-ID (TRDB-IDX)  TO TRD-SELL-ORDER-ID.
037000     MOVE TRDB-BUY-BROKER-ID (TRDB-IDX)  TO TRD-BUY-BROKER-ID.
037100     MOVE TRDB-SELL-BROKER-ID (TRDB-IDX) TO TRD-SELL-BROKER-ID.
037200     MOVE TRADE-RECORD TO TRDFILE-FILE-REC.
037300     WRITE TRDFILE-FILE-REC.
037400     ADD 1 TO WS-TOT-TRADE-COUNT.
037500     ADD TRD-QUANTITY TO WS-TOT-TRADE-QTY.
037600 0720-EXIT.
037700     EXIT.
037800*
037900 0750-BUMP-OUTCOME-TOTAL.
038000     IF OUT-CODE-ACCEPTED
038100         ADD 1 TO WS-TOT-ACCEPTED
038200         GO TO 0750-EXIT.
038300     IF OUT-CODE-REJECTED OR OUT-CODE-NOT-ENOUGH-CREDIT
038400             OR OUT-CODE-NOT-ENOUGH-POSITION OR OUT-CODE-MIN-QTY-FAILED
038500         ADD 1 TO WS-TOT-REJECTED
038600         GO TO 0750-EXIT.
038700     IF OUT-CODE-EXECUTED
038800         ADD 1 TO WS-TOT-EXECUTED
038900         GO TO 0750-EXIT.
039000     IF OUT-CODE-DELETED
039100         ADD 1 TO WS-TOT-DELETED
039200         GO TO 0750-EXIT.
039300     IF OUT-CODE-ACTIVATED
039400         ADD 1 TO WS-TOT-ACTIVATED.
039500 0750-EXIT.
039600     EXIT.
039700*
039800*    END-OF-RUN - CONTROL TOTAL TRAILER, THEN REWRITE THE BROKER
039900*    AND SHAREHOLDER-POSITION MASTERS IN FULL FROM THE UPDATED
040000*    IN-MEMORY TABLES.
040100*
040200 0800-END-OF-RUN.
040300     MOVE SPACES TO OUT-TOT-FILLER-1.
040400     MOVE SPACES TO OUT-TOT-FILLER-2.
040500     MOVE "TL" TO OUT-TOT-CODE.
040600     MOVE WS-TOT-ACCEPTED    TO OUT-TOT-ACCEPTED-COUNT.
040700     MOVE WS-TOT-REJECTED    TO OUT-TOT-REJECTED-COUNT.
040800     MOVE WS-TOT-EXECUTED    TO OUT-TOT-EXECUTED-COUNT.
040900     MOVE WS-TOT-DELETED     TO OUT-TOT-DELETED-COUNT.
041000     MOVE WS-TOT-ACTIVATED   TO OUT-TOT-ACTIVATED-COUNT.
041100     MOVE WS-TOT-TRADE-COUNT TO OUT-TOT-TRADE-COUNT.
041200     MOVE WS-TOT-TRADE-QTY   TO OUT-TOT-TRADE-QTY.
041300     MOVE OUT-TOTALS-VIEW TO OUTFILE-FILE-REC.
041400     WRITE OUTFILE-FILE-REC.
041500     IF TME-EXTRA-TOTALS
041600         DISPLAY "TMEDRV - ACCEPTED  " WS-TOT-ACCEPTED
041700         DISPLAY "TMEDRV - REJECTED  " WS-TOT-REJECTED
041800         DISPLAY "TMEDRV - EXECUTED  " WS-TOT-EXECUTED
041900         DISPLAY "TMEDRV - TRADE QTY " WS-TOT-TRADE-QTY.
042000     CLOSE ORDER-REQUEST-FILE.
042100     CLOSE OUTCOME-FILE.
042200     CLOSE TRADE-FILE.
042300     OPEN OUTPUT BROKER-MASTER-FILE.
042400     MOVE ZERO TO WS-BRK-SUB.
042500     PERFORM 0810-REWRITE-ONE-BROKER THRU 0810-EXIT
042600         UNTIL WS-BRK-SUB NOT LESS THAN BRK-TABLE-COUNT.
042700     CLOSE BROKER-MASTER-FILE.
042800     OPEN OUTPUT SHAREHOLDER-POSITION-FILE.
042900     MOVE ZERO TO WS-POS-SUB.
043000     PERFORM 0820-REWRITE-ONE-POSITION THRU 0820-EXIT
043100         UNTIL WS-POS-SUB NOT LESS THAN POS-TABLE-COUNT.
043200     CLOSE SHAREHOLDER-POSITION-FILE.
043300 0800-EXIT.
043400     EXIT.
043500*
043600 0810-REWRITE-ONE-BROKER.
043700     ADD 1 TO WS-BRK-SUB.
043800     SET BRK-IDX TO WS-BRK-SUB.
043900     MOVE BRK-TAB-BROKER-ID (BRK-IDX) TO BRK-BROKER-ID.
044000     MOVE BRK-TAB-CREDIT (BRK-IDX)    TO BRK-CREDIT.
044100     MOVE BROKER-RECORD TO BRKMAST-FILE-REC.
044200     WRITE BRKMAST-FILE-REC.
044300 0810-EXIT.
044400     EXIT.
044500*
044600 0820-REWRITE-ONE-POSITION.
044700     ADD 1 TO WS-POS-SUB.
044800     SET POS-IDX TO WS-POS-SUB.
044900     MOVE POS-TAB-SHAREHOLDER-ID (POS-IDX) TO POS-SHAREHOLDER-ID.
045000     MOVE POS-TAB-SECURITY-ISIN (POS-IDX)  TO POS-SECURITY-ISIN.
045100     MOVE POS-TAB-QUANTITY (POS-IDX)       TO POS-QUANTITY.
045200     MOVE SHAREHOLDER-POSITION-RECORD TO POSMAST-FILE-REC.
045300     WRITE POSMAST-FILE-REC.
045400 0820-EXIT.
045500     EXIT.
