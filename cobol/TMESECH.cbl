000100*	(c) 1988,2003 GREATER MIDLANDS CLEARING CORPORATION
000200*
000300*	THIS PROGRAM IS THE PROPERTY OF GREATER MIDLANDS CLEARING
000400*	CORPORATION.  UNAUTHORIZED DISCLOSURE OR REPRODUCTION IS
000500*	PROHIBITED.
000600*
000700*	MODULE ......... TMESECH
000800*	SYSTEM ......... TME  (TINY MATCHING ENGINE - BATCH)
000900*	FUNCTION ....... SECURITY-LEVEL BUSINESS LOGIC.  VALIDATES
001000*			  EVERY NEW-ORDER, UPDATE-ORDER AND
001100*			  DELETE-ORDER REQUEST, LOOKS UP THE SECURITY,
001200*			  BROKER AND SHAREHOLDER POSITION, CHECKS
001300*			  SELL-SIDE POSITION SUFFICIENCY, AND HANDS
001400*			  ADMITTED ORDERS TO TMECONT (CONTINUOUS
001500*			  SECURITIES) OR TMEAUCT (AUCTION SECURITIES).
001600*			  DELETE-ORDER IS HANDLED ENTIRELY HERE.
001700*	CALLED BY ...... TMEDRV
001800*	CALLS .......... TMECONT, TMEAUCT
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. TMESECH.
002100 AUTHOR. R L HAUSER.
002200 INSTALLATION. GMCC DATA CENTER - BATCH SYSTEMS.
002300 DATE-WRITTEN. 06/20/1989.
002400 DATE-COMPILED.
002500 SECURITY. GMCC INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE GMCC.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    06/20/89  RLH  0000  ORIGINAL PROGRAM.
003000*    09/02/89  RLH  0041  SHAREHOLDER POSITION CHECK ADDED.
003100*    01/14/90  DWK  0058  VALIDATION NOW COLLECTS ALL VIOLATIONS
003200*                         INSTEAD OF STOPPING AT THE FIRST ONE -
003300*                         RECON WANTED THE FULL REASON LIST.
003400*    11/29/90  RLH  0093  UPDATE-ORDER VALIDATION SPLIT OUT FROM
003500*                         NEW-ORDER VALIDATION.
003600*    06/03/91  DWK  0108  ICEBERG/STOP MUTUAL-EXCLUSION CHECK ADDED.
003700*    07/08/91  DWK  0114  DELETE-ORDER NOW REFUNDS RESERVED CREDIT
003800*                         ON A RESTING BUY BEFORE REMOVAL.
003900*    02/02/93  JMT  0155  AUCTION-MODE ORDERS NO LONGER CALL
004000*                         TMECONT - ROUTE TO TMEAUCT INSTEAD.
004100*    01/17/95  RLH  0201  MIN-EXEC-QTY-FOR-AUCTION-MODE REJECTION.
004200*    05/06/98  DWK  0233  YEAR 2000 REMEDIATION - NO TWO-DIGIT YEAR
004300*                         FIELDS FOUND IN THIS MODULE.
004400*    01/11/99  DWK  0233  Y2K SIGN-OFF - NO EXCEPTIONS.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. GMCC-3090.
004900 OBJECT-COMPUTER. GMCC-3090.
005000 SPECIAL-NAMES.
005100     CLASS TME-ALPHA-SIDE IS "B" "S".
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600 77  WS-REASON-COUNT                 PIC S9(04) COMP.
005700 77  WS-VIOLATION-SW                 PIC X(01) VALUE "N".
005800     88  WS-HAS-VIOLATION                   VALUE "Y".
005900 77  WS-SEC-FOUND-SW                 PIC X(01) VALUE "N".
006000     88  WS-SEC-WAS-FOUND                   VALUE "Y".
006100 77  WS-BRK-FOUND-SW                 PIC X(01) VALUE "N".
006200     88  WS-BRK-WAS-FOUND                   VALUE "Y".
006300 77  WS-POS-FOUND-SW                 PIC X(01) VALUE "N".
006400     88  WS-POS-WAS-FOUND                   VALUE "Y".
006500 77  WS-RESTING-SELL-QTY             PIC 9(09) COMP.
006600 77  WS-HELD-POSITION                PIC S9(12) COMP-3.
006700 77  WS-EXISTING-ORDER-FOUND-SW      PIC X(01) VALUE "N".
006800     88  WS-EXISTING-ORDER-FOUND            VALUE "Y".
006900 77  WS-LOT-REMAINDER                PIC 9(09).
007000 77  WS-TICK-REMAINDER               PIC 9(09).
007100 77  WS-QUOTIENT-DISCARD             PIC 9(09).
007200 77  WS-REASON-TEXT                  PIC X(50).
007300 77  WS-WORK-SUB                     PIC S9(04) COMP.
007400 77  WS-SEC-IDX-SAVE                 PIC S9(04) COMP.
007500 77  WS-BOK-IDX-SAVE                 PIC S9(04) COMP.
007550 01  FILLER                          PIC X(04).
007560*
007570*    SAVED FIELDS FOR THE ORDER UNDER VALIDATION - CAPTURED ONCE
007580*    SO A LATER PARAGRAPH CAN LOG THE WHOLE ENTRY AS ONE
007590*    COMPARISON KEY INSTEAD OF FIELD BY FIELD.
007600*
007610 01  WS-VALIDATE-ENTRY.
007620     05  WS-VAL-SECURITY-ISIN        PIC X(12).
007630     05  WS-VAL-BROKER-ID            PIC 9(09).
007640     05  WS-VAL-SHAREHOLDER-ID       PIC 9(09).
007650     05  FILLER                      PIC X(04).
007660*
007670 01  WS-VALIDATE-ENTRY-ALT REDEFINES WS-VALIDATE-ENTRY.
007680     05  WS-VAL-ENTRY-KEY            PIC X(34).
007700*
007800 LINKAGE SECTION.
007900     COPY TMEWORD.
008000     COPY TMEWSEC.
008100     COPY TMEWBRK.
008200     COPY TMEWPOS.
008300     COPY TMEWBK.
008400     COPY TMEWOUT.
008500     COPY TMEWBUF.
008600*
008700 PROCEDURE DIVISION USING REQUEST-FILE-RECORD
008800     SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
008900     BOOK-TABLE-AREA BOOK-SEARCH-CELLS
009000     OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
009100*
009200 0000-MAIN-CONTROL.
009300     IF REQ-IS-DELETE
009400         PERFORM 1500-DELETE-ORDER THRU 1500-EXIT
009500         GO TO 0000-EXIT.
009600     IF ORD-IS-NEW-ORDER
009700         PERFORM 1000-NEW-ORDER-ADMIT THRU 1000-EXIT
009800         GO TO 0000-EXIT.
009900     IF ORD-IS-UPDATE-ORDER
010000         PERFORM 1050-UPDATE-ORDER-ADMIT THRU 1050-EXIT
010100         GO TO 0000-EXIT.
010200     DISPLAY "TMESECH - UNKNOWN ORDER REQUEST TYPE".
010300 0000-EXIT.
010400     GOBACK.
010500*
010600*    NEW ORDER - VALIDATE, LOOK UP, CHECK SELL-SIDE POSITION, THEN
010700*    ROUTE TO THE MATCHING-STATE-SPECIFIC PROGRAM.
010800*
010900 1000-NEW-ORDER-ADMIT.
011000     PERFORM 1100-VALIDATE-NEW-ORDER THRU 1100-EXIT.
011100     IF WS-HAS-VIOLATION
011200         PERFORM 9500-EMIT-REJECT THRU 9500-EXIT
011300         GO TO 1000-EXIT.
011400     IF ORD-IS-SELL
011500         PERFORM 1300-CHECK-POSITION THRU 1300-EXIT
011600         IF WS-HAS-VIOLATION
011700             PERFORM 9520-EMIT-NOT-ENOUGH-POSITION THRU 9520-EXIT
011800             GO TO 1000-EXIT.
011900     IF SEC-TAB-STATE-CONTINUOUS (WS-SEC-IDX-SAVE)
012000         CALL "TMECONT" USING REQUEST-FILE-RECORD
012100             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
012200             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
012300             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA
012400     ELSE
012500         CALL "TMEAUCT" USING REQUEST-FILE-RECORD
012600             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
012700             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
012800             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
012900 1000-EXIT.
013000     EXIT.
013100*
013200*    UPDATE ORDER - SAME SHAPE AS NEW-ORDER ADMIT BUT VALIDATES
013300*    AGAINST THE EXISTING RESTING ORDER FIRST.
013400*
013500 1050-UPDATE-ORDER-ADMIT.
013600     PERFORM 1200-VALIDATE-UPDATE-ORDER THRU 1200-EXIT.
013700     IF WS-HAS-VIOLATION
013800         PERFORM 9500-EMIT-REJECT THRU 9500-EXIT
013900         GO TO 1050-EXIT.
014000     IF ORD-IS-SELL
014100         PERFORM 1300-CHECK-POSITION THRU 1300-EXIT
014200         IF WS-HAS-VIOLATION
014300             PERFORM 9520-EMIT-NOT-ENOUGH-POSITION THRU 9520-EXIT
014400             GO TO 1050-EXIT.
014500     IF SEC-TAB-STATE-CONTINUOUS (WS-SEC-IDX-SAVE)
014600         CALL "TMECONT" USING REQUEST-FILE-RECORD
014700             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
014800             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
014900             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA
015000     ELSE
015100         CALL "TMEAUCT" USING REQUEST-FILE-RECORD
015200             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
015300             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
015400             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
015500 1050-EXIT.
015600     EXIT.
015700*
015800*    VALIDATION - NEW ORDER.  EVERY CHECK RUNS REGARDLESS OF
015900*    WHETHER AN EARLIER ONE FAILED SO ALL REASON CODES ARE
016000*    COLLECTED, PER RECON REQUEST 90-058.
016100*
016200 1100-VALIDATE-NEW-ORDER.
016300     MOVE "N" TO WS-VIOLATION-SW.
016400     MOVE SPACES TO OUT-REJECT-REASONS.
016500     MOVE ZERO TO WS-REASON-COUNT.
016600     IF ORD-ORDER-ID = ZERO
016700         PERFORM 9410-ADD-REASON THRU 9410-EXIT.
016800     IF ORD-QUANTITY NOT > ZERO
016900         MOVE RSN-QTY-NOT-POSITIVE TO WS-REASON-TEXT
017000         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
017100     IF ORD-PRICE NOT > ZERO
017200         MOVE RSN-PRICE-NOT-POSITIVE TO WS-REASON-TEXT
017300         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
017400     PERFORM 9300-FIND-SECURITY THRU 9300-EXIT.
017500     MOVE WS-WORK-SUB TO WS-SEC-IDX-SAVE.
017600     IF NOT WS-SEC-WAS-FOUND
017700         MOVE RSN-UNKNOWN-ISIN TO WS-REASON-TEXT
017800         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
017900     IF WS-SEC-WAS-FOUND
018000         PERFORM 9350-CHECK-LOT-AND-TICK THRU 9350-EXIT.
018100     PERFORM 9310-FIND-BROKER THRU 9310-EXIT.
018200     IF NOT WS-BRK-WAS-FOUND
018300         MOVE RSN-UNKNOWN-BROKER TO WS-REASON-TEXT
018400         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
018500     PERFORM 9320-FIND-POSITION THRU 9320-EXIT.
018600     IF NOT WS-POS-WAS-FOUND
018700         MOVE RSN-UNKNOWN-SHAREHOLDER TO WS-REASON-TEXT
018800         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
018900     IF ORD-PEAK-SIZE NOT < ORD-QUANTITY AND ORD-PEAK-SIZE NOT = ZERO
019000         MOVE RSN-INVALID-PEAK-SIZE TO WS-REASON-TEXT
019100         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
019200     IF ORD-MIN-EXEC-QTY > ORD-QUANTITY
019300         MOVE RSN-INVALID-MIN-EXEC-QTY TO WS-REASON-TEXT
019400         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
019500     IF ORD-STOP-PRICE > ZERO AND ORD-MIN-EXEC-QTY > ZERO
019600         MOVE RSN-MIN-EXEC-FOR-STOP TO WS-REASON-TEXT
019700         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
019800     IF ORD-STOP-PRICE > ZERO AND ORD-PEAK-SIZE > ZERO
019900         MOVE RSN-PEAK-FOR-STOP TO WS-REASON-TEXT
020000         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
020100     IF ORD-MIN-EXEC-QTY > ZERO
020200             AND WS-SEC-WAS-FOUND
020300             AND NOT SEC-TAB-STATE-CONTINUOUS (WS-SEC-IDX-SAVE)
020400         MOVE RSN-MIN-QTY-FOR-AUCTION TO WS-REASON-TEXT
020500         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
020600 1100-EXIT.
020700     EXIT.
020800*
020900*    LOT-SIZE / TICK-SIZE CHECK - SPLIT OUT SO THE CALLER NEVER
021000*    HAS TO NEST AN IF INSIDE THE UNKNOWN-ISIN TEST.
021100*
021200 9350-CHECK-LOT-AND-TICK.
021300     DIVIDE ORD-QUANTITY BY SEC-TAB-LOT-SIZE (WS-SEC-IDX-SAVE)
021400         GIVING WS-QUOTIENT-DISCARD REMAINDER WS-LOT-REMAINDER.
021500     IF WS-LOT-REMAINDER NOT = ZERO
021600         MOVE RSN-QTY-NOT-LOT TO WS-REASON-TEXT
021700         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
021800     DIVIDE ORD-PRICE BY SEC-TAB-TICK-SIZE (WS-SEC-IDX-SAVE)
021900         GIVING WS-QUOTIENT-DISCARD REMAINDER WS-TICK-REMAINDER.
022000     IF WS-TICK-REMAINDER NOT = ZERO
022100         MOVE RSN-PRICE-NOT-TICK TO WS-REASON-TEXT
022200         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
022300 9350-EXIT.
022400     EXIT.
022500*
022600*    VALIDATION - UPDATE ORDER.  RUNS THE SAME BASE CHECKS PLUS
022700*    THE EXISTING-ORDER CHECKS.
022800*
022900 1200-VALIDATE-UPDATE-ORDER.
023000     PERFORM 1100-VALIDATE-NEW-ORDER THRU 1100-EXIT.
023100     PERFORM 9330-FIND-EXISTING-ORDER THRU 9330-EXIT.
023200     MOVE WS-WORK-SUB TO WS-BOK-IDX-SAVE.
023300     IF NOT WS-EXISTING-ORDER-FOUND
023400         MOVE RSN-ORDER-ID-NOT-FOUND TO WS-REASON-TEXT
023500         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT
023600         GO TO 1200-EXIT.
023700     IF BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) > ZERO AND ORD-PEAK-SIZE = ZERO
023800         MOVE RSN-INVALID-PEAK-SIZE TO WS-REASON-TEXT
023900         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
024000     IF BOK-PEAK-SIZE (WS-BOK-IDX-SAVE) = ZERO
024100             AND ORD-PEAK-SIZE NOT = ZERO
024200         MOVE RSN-PEAK-FOR-NON-ICEBERG TO WS-REASON-TEXT
024300         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
024400     IF ORD-STOP-PRICE > ZERO
024500             AND BOK-STOP-PRICE (WS-BOK-IDX-SAVE) = ZERO
024600         MOVE RSN-STOP-FOR-NON-STOP TO WS-REASON-TEXT
024700         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
024800     IF ORD-STOP-PRICE > ZERO
024900             AND BOK-STOP-PRICE (WS-BOK-IDX-SAVE) NOT = ZERO
025000             AND BOK-STOP-IS-ACTIVE (WS-BOK-IDX-SAVE)
025100         MOVE RSN-INVALID-STOP-PRICE TO WS-REASON-TEXT
025200         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
025300 1200-EXIT.
025400     EXIT.
025500*
025600*    SELL-SIDE POSITION SUFFICIENCY - SUM THIS SHAREHOLDER'S
025700*    OTHER RESTING SELL QUANTITY IN THE SECURITY, ADD THE
025800*    QUANTITY BEING ENTERED, COMPARE TO HELD POSITION.
025900*
026000 1300-CHECK-POSITION.
026100     MOVE "N" TO WS-VIOLATION-SW.
026200     MOVE ZERO TO WS-RESTING-SELL-QTY.
026300     MOVE ZERO TO WS-WORK-SUB.
026400     PERFORM 1310-SUM-ONE-BOOK-ENTRY THRU 1310-EXIT
026500         VARYING WS-WORK-SUB FROM 1 BY 1
026600         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
026700     ADD ORD-QUANTITY TO WS-RESTING-SELL-QTY.
026800     PERFORM 9320-FIND-POSITION THRU 9320-EXIT.
026900     MOVE POS-TAB-QUANTITY (WS-WORK-SUB) TO WS-HELD-POSITION.
027000     IF WS-RESTING-SELL-QTY > WS-HELD-POSITION
027100         MOVE "Y" TO WS-VIOLATION-SW.
027200 1300-EXIT.
027300     EXIT.
027400*
027500 1310-SUM-ONE-BOOK-ENTRY.
027600     SET BOK-IDX TO WS-WORK-SUB.
027700     IF BOK-SIDE-SELL (BOK-IDX)
027800             AND BOK-SECURITY-ISIN (BOK-IDX) = ORD-SECURITY-ISIN
027900             AND BOK-SHAREHOLDER-ID (BOK-IDX) = ORD-SHAREHOLDER-ID
028000             AND BOK-ORDER-ID (BOK-IDX) NOT = ORD-ORDER-ID
028100         ADD BOK-TOTAL-QUANTITY (BOK-IDX) TO WS-RESTING-SELL-QTY.
028200 1310-EXIT.
028300     EXIT.
028400*
028500*    DELETE ORDER.
028600*
028700 1500-DELETE-ORDER.
028800     MOVE "N" TO WS-VIOLATION-SW.
028900     MOVE SPACES TO OUT-REJECT-REASONS.
029000     MOVE ZERO TO WS-REASON-COUNT.
029100     PERFORM 1550-VALIDATE-DELETE THRU 1550-EXIT.
029200     IF WS-HAS-VIOLATION
029300         PERFORM 9505-EMIT-DELETE-REJECT THRU 9505-EXIT
029400         GO TO 1500-EXIT.
029500     PERFORM 9340-FIND-BOOK-ENTRY-BY-ID THRU 9340-EXIT.
029600     IF NOT WS-EXISTING-ORDER-FOUND
029700         MOVE RSN-ORDER-ID-NOT-FOUND TO OUT-REJECT-REASONS
029800         PERFORM 9505-EMIT-DELETE-REJECT THRU 9505-EXIT
029900         GO TO 1500-EXIT.
030000     SET BOK-IDX TO WS-WORK-SUB.
030100     IF BOK-SIDE-BUY (BOK-IDX)
030200         PERFORM 1600-REFUND-CREDIT THRU 1600-EXIT.
030300     PERFORM 9210-BOOK-REMOVE THRU 9210-EXIT.
030400     MOVE DEL-REQUEST-ID TO OUT-REQUEST-ID.
030500     MOVE DEL-ORDER-ID TO OUT-ORDER-ID.
030600     MOVE "DL" TO OUT-OUTCOME-CODE.
030700     MOVE SPACES TO OUT-REJECT-REASONS.
030800     MOVE ZERO TO OUT-TRADE-COUNT.
030900     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
031000 1500-EXIT.
031100     EXIT.
031200*
031300 1550-VALIDATE-DELETE.
031400     IF DEL-ORDER-ID = ZERO
031500         PERFORM 9410-ADD-REASON THRU 9410-EXIT.
031600     PERFORM 9305-FIND-SECURITY-DEL THRU 9305-EXIT.
031700     IF NOT WS-SEC-WAS-FOUND
031800         MOVE RSN-UNKNOWN-ISIN TO WS-REASON-TEXT
031900         PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
032000 1550-EXIT.
032100     EXIT.
032200*
032300 1600-REFUND-CREDIT.
032400     SET BRK-IDX TO 1.
032500     PERFORM 1610-FIND-ONE-BROKER THRU 1610-EXIT
032600         VARYING WS-WORK-SUB FROM 1 BY 1
032700         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
032800            OR WS-BRK-WAS-FOUND.
032900     IF WS-BRK-WAS-FOUND
033000         SET BRK-IDX TO WS-WORK-SUB
033100         COMPUTE BRK-TAB-CREDIT (BRK-IDX) =
033200             BRK-TAB-CREDIT (BRK-IDX) +
033300             (BOK-TOTAL-QUANTITY (BOK-IDX) * BOK-PRICE (BOK-IDX)).
033400 1600-EXIT.
033500     EXIT.
033600*
033700 1610-FIND-ONE-BROKER.
033800     MOVE "N" TO WS-BRK-FOUND-SW.
033900     SET BRK-IDX TO WS-WORK-SUB.
034000     IF BRK-TAB-BROKER-ID (BRK-IDX) = BOK-BROKER-ID (BOK-IDX)
034100         MOVE "Y" TO WS-BRK-FOUND-SW.
034200 1610-EXIT.
034300     EXIT.
034400*
034500*    REASON-COLLECTION UTILITIES - APPENDED PIPE-DELIMITED.
034600*
034700 9410-ADD-REASON.
034800     MOVE RSN-INVALID-ORDER-ID TO WS-REASON-TEXT.
034900     PERFORM 9411-ADD-REASON-TEXT THRU 9411-EXIT.
035000 9410-EXIT.
035100     EXIT.
035200*
035300 9411-ADD-REASON-TEXT.
035400     MOVE "Y" TO WS-VIOLATION-SW.
035500     ADD 1 TO WS-REASON-COUNT.
035600     IF WS-REASON-COUNT = 1
035700         MOVE WS-REASON-TEXT TO OUT-REJECT-REASONS
035800     ELSE
035900         STRING OUT-REJECT-REASONS DELIMITED BY SPACE
036000             "|" DELIMITED BY SIZE
036100             WS-REASON-TEXT DELIMITED BY SPACE
036200             INTO OUT-REJECT-REASONS.
036300 9411-EXIT.
036400     EXIT.
036500*
036600*    LOOK-UPS - SEQUENTIAL TABLE SEARCH (SEE TMEDRV REMARKS ON THE
036700*    INDEXED-TO-SEQUENTIAL SUBSTITUTION).
036800*
036900 9300-FIND-SECURITY.
037000     MOVE "N" TO WS-SEC-FOUND-SW.
037100     MOVE ZERO TO WS-WORK-SUB.
037200     PERFORM 9301-TEST-ONE-SECURITY THRU 9301-EXIT
037300         VARYING WS-WORK-SUB FROM 1 BY 1
037400         UNTIL WS-WORK-SUB > SEC-TABLE-COUNT
037500            OR WS-SEC-WAS-FOUND.
037600 9300-EXIT.
037700     EXIT.
037800*
037900 9305-FIND-SECURITY-DEL.
038000     MOVE "N" TO WS-SEC-FOUND-SW.
038100     MOVE ZERO TO WS-WORK-SUB.
038200     PERFORM 9302-TEST-ONE-SEC-DEL THRU 9302-EXIT
038300         VARYING WS-WORK-SUB FROM 1 BY 1
038400         UNTIL WS-WORK-SUB > SEC-TABLE-COUNT
038500            OR WS-SEC-WAS-FOUND.
038600 9305-EXIT.
038700     EXIT.
038800*
038900 9301-TEST-ONE-SECURITY.
039000     SET SEC-IDX TO WS-WORK-SUB.
039100     IF SEC-TAB-ISIN (SEC-IDX) = ORD-SECURITY-ISIN
039200         MOVE "Y" TO WS-SEC-FOUND-SW.
039300 9301-EXIT.
039400     EXIT.
039500*
039600 9302-TEST-ONE-SEC-DEL.
039700     SET SEC-IDX TO WS-WORK-SUB.
039800     IF SEC-TAB-ISIN (SEC-IDX) = DEL-SECURITY-ISIN
039900         MOVE "Y" TO WS-SEC-FOUND-SW.
040000 9302-EXIT.
040100     EXIT.
040200*
040300 9310-FIND-BROKER.
040400     MOVE "N" TO WS-BRK-FOUND-SW.
040500     MOVE ZERO TO WS-WORK-SUB.
040600     PERFORM 9311-TEST-ONE-BROKER THRU 9311-EXIT
040700         VARYING WS-WORK-SUB FROM 1 BY 1
040800         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
040900            OR WS-BRK-WAS-FOUND.
041000 9310-EXIT.
041100     EXIT.
041200*
041300 9311-TEST-ONE-BROKER.
041400     SET BRK-IDX TO WS-WORK-SUB.
041500     IF BRK-TAB-BROKER-ID (BRK-IDX) = ORD-BROKER-ID
041600         MOVE "Y" TO WS-BRK-FOUND-SW.
041700 9311-EXIT.
041800     EXIT.
041900*
042000 9320-FIND-POSITION.
042100     MOVE "N" TO WS-POS-FOUND-SW.
042200     MOVE ZERO TO WS-WORK-SUB.
042300     PERFORM 9321-TEST-ONE-POSITION THRU 9321-EXIT
042400         VARYING WS-WORK-SUB FROM 1 BY 1
042500         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
042600            OR WS-POS-WAS-FOUND.
042700 9320-EXIT.
042800     EXIT.
042900*
043000 9321-TEST-ONE-POSITION.
043100     SET POS-IDX TO WS-WORK-SUB.
043200     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) = ORD-SHAREHOLDER-ID
043300             AND POS-TAB-SECURITY-ISIN (POS-IDX) = ORD-SECURITY-ISIN
043400         MOVE "Y" TO WS-POS-FOUND-SW.
043500 9321-EXIT.
043600     EXIT.
043700*
043800 9330-FIND-EXISTING-ORDER.
043900     MOVE "N" TO WS-EXISTING-ORDER-FOUND-SW.
044000     MOVE ZERO TO WS-WORK-SUB.
044100     PERFORM 9331-TEST-ONE-EXISTING THRU 9331-EXIT
044200         VARYING WS-WORK-SUB FROM 1 BY 1
044300         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT
044400            OR WS-EXISTING-ORDER-FOUND.
044500 9330-EXIT.
044600     EXIT.
044700*
044800 9331-TEST-ONE-EXISTING.
044900     SET BOK-IDX TO WS-WORK-SUB.
045000     IF BOK-ORDER-ID (BOK-IDX) = ORD-ORDER-ID
045100         MOVE "Y" TO WS-EXISTING-ORDER-FOUND-SW.
045200 9331-EXIT.
045300     EXIT.
045400*
045500 9340-FIND-BOOK-ENTRY-BY-ID.
045600     MOVE "N" TO WS-EXISTING-ORDER-FOUND-SW.
045700     MOVE ZERO TO WS-WORK-SUB.
045800     PERFORM 9341-TEST-ONE-DEL-ENTRY THRU 9341-EXIT
045900         VARYING WS-WORK-SUB FROM 1 BY 1
046000         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT
046100            OR WS-EXISTING-ORDER-FOUND.
046200 9340-EXIT.
046300     EXIT.
046400*
046500 9341-TEST-ONE-DEL-ENTRY.
046600     SET BOK-IDX TO WS-WORK-SUB.
046700     IF BOK-ORDER-ID (BOK-IDX) = DEL-ORDER-ID
046800         MOVE "Y" TO WS-EXISTING-ORDER-FOUND-SW.
046900 9341-EXIT.
047000     EXIT.
047100*
047200*    BOOK MAINTENANCE - REMOVE ONE ENTRY, CLOSING THE GAP.
047300*
047400 9210-BOOK-REMOVE.
047500     PERFORM 9211-SHIFT-ONE-DOWN THRU 9211-EXIT
047600         VARYING WS-WORK-SUB FROM WS-WORK-SUB BY 1
047700         UNTIL WS-WORK-SUB NOT < BOK-TABLE-COUNT.
047800     SUBTRACT 1 FROM BOK-TABLE-COUNT.
047900 9210-EXIT.
048000     EXIT.
048100*
048200 9211-SHIFT-ONE-DOWN.
048300     SET BOK-IDX TO WS-WORK-SUB.
048400     MOVE BOK-TABLE (WS-WORK-SUB + 1) TO BOK-TABLE (WS-WORK-SUB).
048500 9211-EXIT.
048600     EXIT.
048700*
048800*    OUTCOME EMISSION.
048900*
049000 9500-EMIT-REJECT.
049100     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
049200     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
049300     MOVE "RJ" TO OUT-OUTCOME-CODE.
049400     MOVE ZERO TO OUT-TRADE-COUNT.
049500     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
049600 9500-EXIT.
049700     EXIT.
049800*
049900*    DELETE-REJECT USES THE DEL-RECORD VIEW OF THE REQUEST -
050000*    ORD-REQUEST-ID/ORD-ORDER-ID WOULD READ THE WRONG OFFSETS
050100*    AGAINST A REQ-KIND "D" PHYSICAL RECORD.
050200*
050300 9505-EMIT-DELETE-REJECT.
050400     MOVE DEL-REQUEST-ID TO OUT-REQUEST-ID.
050500     MOVE DEL-ORDER-ID TO OUT-ORDER-ID.
050600     MOVE "RJ" TO OUT-OUTCOME-CODE.
050700     MOVE ZERO TO OUT-TRADE-COUNT.
050800     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
050900 9505-EXIT.
051000     EXIT.
051100*
051200 9520-EMIT-NOT-ENOUGH-POSITION.
051300     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
051400     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
051500     MOVE "NP" TO OUT-OUTCOME-CODE.
051600     MOVE RSN-NOT-ENOUGH-POSITIONS TO OUT-REJECT-REASONS.
051700     MOVE ZERO TO OUT-TRADE-COUNT.
051800     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
051900 9520-EXIT.
052000     EXIT.
052100*
052200 9510-BUFFER-OUTCOME.
052300     ADD 1 TO OUTB-COUNT.
052400     SET OUTB-IDX TO OUTB-COUNT.
052500     MOVE OUT-REQUEST-ID TO OUTB-REQUEST-ID (OUTB-IDX).
052600     MOVE OUT-ORDER-ID TO OUTB-ORDER-ID (OUTB-IDX).
052700     MOVE OUT-OUTCOME-CODE TO OUTB-OUTCOME-CODE (OUTB-IDX).
052800     MOVE OUT-REJECT-REASONS TO OUTB-REJECT-REASONS (OUTB-IDX).
052900     MOVE OUT-TRADE-COUNT TO OUTB-TRADE-COUNT (OUTB-IDX).
053000 9510-EXIT.
053100     EXIT.
