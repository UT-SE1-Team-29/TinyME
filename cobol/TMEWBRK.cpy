000100******************************************************************
000200*                                                                *
000300*    TMEWBRK  -  BROKER MASTER RECORD AND IN-MEMORY TABLE       *
000400*                                                                *
000500******************************************************************
000600*
000700*    BRK-BROKER-ID IS THE KEY.  CREDIT DECREASES WHEN A BUY
000800*    ORDER IS ADMITTED (RESERVATION) AND INCREASES WHEN A SELL
000900*    EXECUTES OR A RESERVATION IS REFUNDED.  THE MASTER IS
001000*    PRELOADED AT START-OF-RUN AND REWRITTEN IN FULL AT
001100*    END-OF-RUN - SEE TMEDRV 0800-END-OF-RUN.
001200*
001300******************************************************************
001400 01  BROKER-RECORD.
001500     05  BRK-BROKER-ID           PIC 9(09).
001600     05  BRK-CREDIT              PIC S9(16)V99 COMP-3.
001700     05  FILLER                  PIC X(01).
001800*
001900******************************************************************
002000*    IN-MEMORY BROKER TABLE - LOADED ONCE, UPDATED IN PLACE AS
002100*    ADMISSIONS/EXECUTIONS/REFUNDS ARE POSTED, REWRITTEN WHOLE
002200*    AT END-OF-RUN.
002300******************************************************************
002400 01  BRK-TABLE-AREA.
002500     05  BRK-TABLE-COUNT         PIC S9(04) COMP.
002600     05  BRK-TABLE OCCURS 0 TO 9999 TIMES
002700                    DEPENDING ON BRK-TABLE-COUNT
002800                    INDEXED BY BRK-IDX.
002900         10  BRK-TAB-BROKER-ID       PIC 9(09).
003000         10  BRK-TAB-CREDIT          PIC S9(16)V99 COMP-3.
003100         10  FILLER                  PIC X(01).
