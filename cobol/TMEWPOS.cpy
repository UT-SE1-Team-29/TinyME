000100******************************************************************
000200*                                                                *
000300*    TMEWPOS  -  SHAREHOLDER POSITION RECORD AND TABLE          *
000400*                                                                *
000500******************************************************************
000600*
000700*    KEY IS POS-SHAREHOLDER-ID + POS-SECURITY-ISIN.  A SELL
000800*    ADMISSION CHECKS THIS TABLE FOR AVAILABLE POSITION; A
000900*    TRADE MOVES QUANTITY FROM SELLER TO BUYER.  PRELOADED AT
001000*    START-OF-RUN, REWRITTEN WHOLE AT END-OF-RUN.
001100*
001200******************************************************************
001300 01  SHAREHOLDER-POSITION-RECORD.
001400     05  POS-SHAREHOLDER-ID      PIC 9(09).
001500     05  POS-SECURITY-ISIN       PIC X(12).
001600     05  POS-QUANTITY            PIC S9(12).
001700     05  FILLER                  PIC X(02).
001800*
001900******************************************************************
002000*    IN-MEMORY POSITION TABLE.
002100******************************************************************
002200 01  POS-TABLE-AREA.
002300     05  POS-TABLE-COUNT         PIC S9(04) COMP.
002400     05  POS-TABLE OCCURS 0 TO 9999 TIMES
002500                    DEPENDING ON POS-TABLE-COUNT
002600                    INDEXED BY POS-IDX.
002700         10  POS-TAB-SHAREHOLDER-ID  PIC 9(09).
002800         10  POS-TAB-SECURITY-ISIN   PIC X(12).
002900         10  POS-TAB-QUANTITY        PIC S9(12).
003000         10  FILLER                  PIC X(02).
