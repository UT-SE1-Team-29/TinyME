000100******************************************************************
000200*                                                                *
000300*    TMEWBK   -  IN-MEMORY ORDER BOOK (RESTING ORDER TABLE)     *
000400*                                                                *
000500******************************************************************
000600*
000700*    ONE ENTRY PER RESTING ORDER, ACROSS ALL SECURITIES.  THE
000800*    TABLE IS NOT KEPT SORTED - TMECONT/TMEAUCT FIND THE BEST
000900*    ENTRY FOR A GIVEN SECURITY/SIDE BY SCANNING (SEE 3000-BEST-
001000*    QUEUE-ENTRY, SHARED VIA COPY IN EACH MATCHING PROGRAM) AND
001100*    COMPARING PRICE THEN BOK-ENTRY-SEQ.  BOK-ENTRY-SEQ IS A
001200*    RUN-LIFE ASCENDING COUNTER STAMPED WHEN AN ORDER IS
001300*    (RE-)ENQUEUED, SO IT DOUBLES AS THE ARRIVAL/TIME-PRIORITY
001400*    KEY AND AS THE "LOSES PRIORITY ON REQUEUE" MARKER - AN
001500*    ORDER THAT IS PULLED AND REQUEUED GETS A NEW, HIGHER
001600*    BOK-ENTRY-SEQ AND SO SORTS BEHIND EVERY ORDER AHEAD OF IT.
001700*
001800******************************************************************
001900 01  BOOK-TABLE-AREA.
002000     05  BOK-ENTRY-SEQ-CTR       PIC 9(09) COMP.
002100     05  BOK-TABLE-COUNT         PIC S9(04) COMP.
002200     05  BOK-TABLE OCCURS 0 TO 20000 TIMES
002300                    DEPENDING ON BOK-TABLE-COUNT
002400                    INDEXED BY BOK-IDX.
002500         10  BOK-ENTRY-SEQ           PIC 9(09) COMP.
002600         10  BOK-ORDER-ID            PIC 9(18).
002700         10  BOK-SECURITY-ISIN       PIC X(12).
002800         10  BOK-BROKER-ID           PIC 9(09).
002900         10  BOK-SHAREHOLDER-ID      PIC 9(09).
003000         10  BOK-SIDE                PIC X(01).
003100             88  BOK-SIDE-BUY               VALUE "B".
003200             88  BOK-SIDE-SELL              VALUE "S".
003300         10  BOK-PRICE               PIC 9(09).
003400         10  BOK-TOTAL-QUANTITY      PIC 9(09).
003500         10  BOK-VISIBLE-QUANTITY    PIC 9(09).
003600         10  BOK-MIN-EXEC-QTY        PIC 9(09).
003700         10  BOK-PEAK-SIZE           PIC 9(09).
003800         10  BOK-STOP-PRICE          PIC 9(09).
003900         10  BOK-STOP-ACTIVE         PIC X(01).
004000             88  BOK-STOP-IS-ACTIVE         VALUE "Y".
004100             88  BOK-STOP-NOT-ACTIVE        VALUE "N".
004200         10  FILLER                  PIC X(06).
004300*
004400******************************************************************
004500*    WORKING CELLS USED BY THE QUEUE-SEARCH/SWEEP PARAGRAPHS -
004600*    KEPT HERE SO EVERY PROGRAM THAT COPIES THE BOOK CARRIES THE
004700*    SAME SCRATCH FIELDS UNDER THE SAME NAMES.
004800******************************************************************
004900 01  BOOK-SEARCH-CELLS.
005000     05  BOK-FOUND-SW            PIC X(01).
005100         88  BOK-ENTRY-FOUND            VALUE "Y".
005200         88  BOK-ENTRY-NOT-FOUND        VALUE "N".
005300     05  BOK-BEST-IDX            PIC S9(04) COMP.
005400     05  BOK-WORK-PRICE          PIC 9(09).
005500     05  BOK-WORK-SEQ            PIC 9(09) COMP.
005600     05  FILLER                  PIC X(04).
