000100******************************************************************
000200*                                                                *
000300*    TMEWOUT  -  OUTCOME RECORD (OUTCOME-FILE OUTPUT LAYOUT)    *
000400*                                                                *
000500******************************************************************
000600*
000700*    ONE OUT- RECORD IS WRITTEN PER PROCESSED REQUEST, PLUS ONE
000800*    PER STOP-ORDER ACTIVATION AND ONE PER AUCTION OPENING, IN
000900*    EMISSION ORDER.  THE RUN-END CONTROL TOTAL LINE (BATCH FLOW
001000*    STEP 8) IS WRITTEN AS A LAST OUTCOME-RECORD CARRYING CODE
001100*    "TL" - SEE OUT-TOTALS-VIEW BELOW.
001200*
001300******************************************************************
001400 01  OUTCOME-RECORD.
001500     05  OUT-REQUEST-ID          PIC 9(18).
001600     05  OUT-ORDER-ID            PIC 9(18).
001700     05  OUT-OUTCOME-CODE        PIC X(02).
001800         88  OUT-CODE-ACCEPTED            VALUE "AC".
001900         88  OUT-CODE-UPDATED             VALUE "UP".
002000         88  OUT-CODE-DELETED             VALUE "DL".
002100         88  OUT-CODE-EXECUTED            VALUE "EX".
002200         88  OUT-CODE-ACTIVATED           VALUE "AV".
002300         88  OUT-CODE-OPENING-PRICE       VALUE "OP".
002400         88  OUT-CODE-REJECTED            VALUE "RJ".
002500         88  OUT-CODE-NOT-ENOUGH-CREDIT   VALUE "NC".
002600         88  OUT-CODE-NOT-ENOUGH-POSITION VALUE "NP".
002700         88  OUT-CODE-MIN-QTY-FAILED      VALUE "MQ".
002800         88  OUT-CODE-TRAILER-TOTALS      VALUE "TL".
002900     05  OUT-REJECT-REASONS      PIC X(200).
003000     05  OUT-TRADE-COUNT         PIC 9(04).
003100*
003200******************************************************************
003300*    ALTERNATE VIEW - RUN-END CONTROL TOTAL TRAILER.  WRITTEN
003400*    ONCE, REDEFINING THE SAME PHYSICAL RECORD SO THE TRAILER
003500*    RIDES ON THE OUTCOME-FILE WITHOUT A SEPARATE FD.
003600******************************************************************
003700 01  OUT-TOTALS-VIEW REDEFINES OUTCOME-RECORD.
003800     05  OUT-TOT-FILLER-1        PIC X(18).
003900     05  OUT-TOT-FILLER-2        PIC X(18).
004000     05  OUT-TOT-CODE            PIC X(02).
004100     05  OUT-TOT-ACCEPTED-COUNT  PIC 9(09) COMP.
004200     05  OUT-TOT-REJECTED-COUNT  PIC 9(09) COMP.
004300     05  OUT-TOT-EXECUTED-COUNT  PIC 9(09) COMP.
004400     05  OUT-TOT-DELETED-COUNT   PIC 9(09) COMP.
004500     05  OUT-TOT-ACTIVATED-COUNT PIC 9(09) COMP.
004600     05  OUT-TOT-TRADE-COUNT     PIC 9(09) COMP.
004700     05  OUT-TOT-TRADE-QTY       PIC 9(11) COMP.
004800     05  FILLER                  PIC X(172).
004900*
005000******************************************************************
005100*    REJECT-REASON LITERALS - ONE ENTRY PER VALIDATION FAILURE
005200*    NAME IN BUSINESS RULES / VALIDATION.  TMESECH BUILDS
005300*    OUT-REJECT-REASONS BY CONCATENATING THE LITERALS THAT
005400*    APPLY, PIPE-DELIMITED, IN THE ORDER THE CHECKS RUN.
005500******************************************************************
005600 01  REASON-LITERALS.
005700     05  RSN-INVALID-ORDER-ID           PIC X(16)
005800              VALUE "INVALID_ORDER_ID".
005900     05  RSN-QTY-NOT-POSITIVE           PIC X(27)
006000              VALUE "ORDER_QUANTITY_NOT_POSITIVE".
006100     05  RSN-PRICE-NOT-POSITIVE         PIC X(24)
006200              VALUE "ORDER_PRICE_NOT_POSITIVE".
006300     05  RSN-UNKNOWN-ISIN               PIC X(21)
006400              VALUE "UNKNOWN_SECURITY_ISIN".
006500     05  RSN-QTY-NOT-LOT                PIC X(33)
006600              VALUE "QUANTITY_NOT_MULTIPLE_OF_LOT_SIZE".
006700     05  RSN-PRICE-NOT-TICK             PIC X(31)
006800              VALUE "PRICE_NOT_MULTIPLE_OF_TICK_SIZE".
006900     05  RSN-UNKNOWN-BROKER             PIC X(17)
007000              VALUE "UNKNOWN_BROKER_ID".
007100     05  RSN-UNKNOWN-SHAREHOLDER        PIC X(22)
007200              VALUE "UNKNOWN_SHAREHOLDER_ID".
007300     05  RSN-INVALID-PEAK-SIZE          PIC X(17)
007400              VALUE "INVALID_PEAK_SIZE".
007500     05  RSN-INVALID-MIN-EXEC-QTY       PIC X(34)
007600              VALUE "INVALID_MINIMUM_EXECUTION_QUANTITY".
007700     05  RSN-INVALID-STOP-PRICE         PIC X(18)
007800              VALUE "INVALID_STOP_PRICE".
007900     05  RSN-MIN-EXEC-FOR-STOP          PIC X(50)
008000              VALUE "INVALID_MINIMUM_EXECUTION_QUANTITY_FOR_STOP_ORDER
008100     -                "S".
008200     05  RSN-PEAK-FOR-STOP              PIC X(33)
008300              VALUE "INVALID_PEAK_SIZE_FOR_STOP_ORDERS".
008400     05  RSN-ORDER-ID-NOT-FOUND         PIC X(18)
008500              VALUE "ORDER_ID_NOT_FOUND".
008600     05  RSN-PEAK-FOR-NON-ICEBERG       PIC X(48)
008700              VALUE "CANNOT_SPECIFY_PEAK_SIZE_FOR_A_NON_ICEBERG_ORDE
008800     -                "R".
008900     05  RSN-STOP-FOR-NON-STOP          PIC X(46)
009000              VALUE "CANNOT_SPECIFY_STOP_PRICE_FOR_A_NON_STOP_ORDER
009100     -                "".
009200     05  RSN-MIN-QTY-FOR-AUCTION        PIC X(34)
009300              VALUE "MIN_QTY_CONDITION_FOR_AUCTION_MODE".
009400     05  RSN-NOT-ENOUGH-POSITIONS       PIC X(20)
009500              VALUE "NOT_ENOUGH_POSITIONS".
009600     05  RSN-NOT-ENOUGH-CREDIT          PIC X(17)
009700              VALUE "NOT_ENOUGH_CREDIT".
009800     05  RSN-MIN-QTY-FAILED             PIC X(24)
009900              VALUE "MIN_QTY_CONDITION_FAILED".
010000     05  FILLER                         PIC X(04).
