000100******************************************************************
000200*                                                                *
000300*    TMEWBUF  -  OUTCOME/TRADE OUTPUT BUFFERS (CALL LINKAGE)    *
000400*                                                                *
000500******************************************************************
000600*
000700*    TMESECH, TMECONT, TMEAUCT AND TMESTOP DO NOT OWN THE
000800*    OUTCOME-FILE OR TRADE-FILE - TMEDRV DOES.  EACH CALLED
000900*    PROGRAM APPENDS THE OUTCOME-RECORDS AND TRADE-RECORDS ITS
001000*    PASS PRODUCES TO THESE LINKAGE BUFFERS, IN EMISSION ORDER,
001100*    AND TMEDRV WRITES THEM OUT AFTER THE CALL RETURNS (SEE
001200*    TMEDRV 0700-FLUSH-BUFFERS).  THIS KEEPS ALL THE FILE I-O IN
001300*    ONE PLACE INSTEAD OF SCATTERING OPENS/CLOSES ACROSS FOUR
001350*    CALLED PROGRAMS.
001400*
001500******************************************************************
001600 01  OUTCOME-BUFFER-AREA.
001700     05  OUTB-COUNT              PIC S9(04) COMP.
001800     05  OUTB-TABLE OCCURS 0 TO 200 TIMES
001900                    DEPENDING ON OUTB-COUNT
002000                    INDEXED BY OUTB-IDX.
002100         10  OUTB-REQUEST-ID         PIC 9(18).
002200         10  OUTB-ORDER-ID           PIC 9(18).
002300         10  OUTB-OUTCOME-CODE       PIC X(02).
002400         10  OUTB-REJECT-REASONS     PIC X(200).
002500         10  OUTB-TRADE-COUNT        PIC 9(04).
002600*
002700 01  TRADE-BUFFER-AREA.
002800     05  TRDB-COUNT               PIC S9(04) COMP.
002900     05  TRDB-TABLE OCCURS 0 TO 200 TIMES
003000                    DEPENDING ON TRDB-COUNT
003100                    INDEXED BY TRDB-IDX.
003200         10  TRDB-SECURITY-ISIN       PIC X(12).
003300         10  TRDB-PRICE               PIC 9(09).
003400         10  TRDB-QUANTITY            PIC 9(09).
003500         10  TRDB-BUY-ORDER-ID        PIC 9(18).
003600         10  TRDB-SELL-ORDER-ID       PIC 9(18).
003700         10  TRDB-BUY-BROKER-ID       PIC 9(09).
003800         10  TRDB-SELL-BROKER-ID      PIC 9(09).
003900         10  FILLER                   PIC X(06).
