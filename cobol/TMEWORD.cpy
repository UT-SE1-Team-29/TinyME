000100******************************************************************
000200*                                                                *
000300*    TMEWORD  -  ORDER BOOK RECORD / ORDER-ENTRY REQUEST LAYOUT  *
000400*                                                                *
000500******************************************************************
000600*
000700*    THIS MEMBER DESCRIBES THE ORDER-ENTRY REQUEST RECORD READ
000800*    FROM THE ORDER-REQUEST-FILE AND, IN ITS RESTING-ORDER VIEW,
000900*    THE SHAPE OF ONE ENTRY ON A SECURITY'S BUY OR SELL QUEUE
001000*    (SEE TMEWBK FOR THE QUEUE TABLES THEMSELVES).  THE SAME
001100*    PHYSICAL RECORD SERVES BOTH PURPOSES SO THAT AN ORDER CAN
001200*    BE MOVED STRAIGHT FROM THE REQUEST AREA ONTO THE BOOK
001300*    WITHOUT A FIELD-BY-FIELD RESHUFFLE.
001400*
001500*    THE ORDER-REQUEST-FILE CARRIES THREE KINDS OF REQUEST IN
001600*    ARRIVAL ORDER (ORDER ENTRY, DELETE, AUCTION-OPEN).  THE
001700*    LEADING REQ-KIND BYTE TELLS WHICH VIEW OF REQUEST-FILE-
001800*    RECORD APPLIES - SEE THE REDEFINES BELOW.
001900*
002000******************************************************************
002100 01  REQUEST-FILE-RECORD.
002200     05  REQ-KIND                PIC X(01).
002300         88  REQ-IS-ORDER                 VALUE "O".
002400         88  REQ-IS-DELETE                VALUE "D".
002500         88  REQ-IS-AUCTION-OPEN          VALUE "A".
002600     05  REQ-BODY                PIC X(150).
002700*
002800******************************************************************
002900*    VIEW 1 OF 3 - NEW/UPDATE ORDER-ENTRY REQUEST (REQ-KIND "O")
003000******************************************************************
003100 01  ORD-RECORD REDEFINES REQUEST-FILE-RECORD.
003200     05  FILLER                  PIC X(01).
003300     05  ORD-REQUEST-TYPE        PIC X(01).
003400         88  ORD-IS-NEW-ORDER             VALUE "N".
003500         88  ORD-IS-UPDATE-ORDER          VALUE "U".
003600     05  ORD-REQUEST-ID          PIC 9(18).
003700     05  ORD-SECURITY-ISIN       PIC X(12).
003800     05  ORD-ORDER-ID            PIC 9(18).
003900     05  ORD-ENTRY-TS.
004000         10  ORD-ENTRY-DATE      PIC 9(08).
004100         10  ORD-ENTRY-TIME      PIC 9(06).
004200     05  ORD-ENTRY-TS-NUM REDEFINES ORD-ENTRY-TS
004300                                 PIC 9(14).
004400     05  ORD-SIDE                PIC X(01).
004500         88  ORD-IS-BUY                   VALUE "B".
004600         88  ORD-IS-SELL                  VALUE "S".
004700     05  ORD-QUANTITY            PIC 9(09).
004750*
004760*    ORD-TOTAL-QUANTITY IS CARRIED HERE FOR FILE-LAYOUT
004770*    COMPATIBILITY ONLY.  THIS SHOP'S UPSTREAM ORDER-ENTRY FEED
004780*    ALWAYS POPULATES ORD-QUANTITY WITH THE ORDER'S FULL SIZE,
004790*    ICEBERG PEAK INCLUDED - THE BOOK ITSELF SPLITS THAT INTO A
004795*    TOTAL-REMAINING COUNTER AND A VISIBLE COUNTER ONCE THE
004797*    ORDER IS ON THE QUEUE (SEE TMEWBK).  THIS FIELD IS NEVER
004798*    CONSULTED.
004799*
004800     05  ORD-TOTAL-QUANTITY      PIC 9(09).
004900     05  ORD-PRICE               PIC 9(09).
005000     05  ORD-BROKER-ID           PIC 9(09).
005100     05  ORD-SHAREHOLDER-ID      PIC 9(09).
005200     05  ORD-PEAK-SIZE           PIC 9(09).
005300     05  ORD-MIN-EXEC-QTY        PIC 9(09).
005400     05  ORD-STOP-PRICE          PIC 9(09).
005500     05  ORD-STOP-ACTIVE         PIC X(01).
005600         88  ORD-STOP-IS-ACTIVE           VALUE "Y".
005700         88  ORD-STOP-NOT-ACTIVE          VALUE "N".
005800     05  ORD-STATUS              PIC X(01).
005900         88  ORD-STATUS-IS-NEW            VALUE "N".
006000         88  ORD-STATUS-IS-QUEUED         VALUE "Q".
006100     05  FILLER                  PIC X(12).
006200*
006300******************************************************************
006400*    VIEW 2 OF 3 - DELETE-ORDER REQUEST (REQ-KIND "D")
006500******************************************************************
006600 01  DEL-RECORD REDEFINES REQUEST-FILE-RECORD.
006700     05  FILLER                  PIC X(01).
006800     05  DEL-REQUEST-ID          PIC 9(18).
006900     05  DEL-SECURITY-ISIN       PIC X(12).
007000     05  DEL-SIDE                PIC X(01).
007100         88  DEL-IS-BUY                   VALUE "B".
007200         88  DEL-IS-SELL                  VALUE "S".
007300     05  DEL-ORDER-ID            PIC 9(18).
007400     05  FILLER                  PIC X(101).
007500*
007600******************************************************************
007700*    VIEW 3 OF 3 - OPEN-AUCTION REQUEST (REQ-KIND "A")
007800******************************************************************
007900 01  AUC-RECORD REDEFINES REQUEST-FILE-RECORD.
008000     05  FILLER                  PIC X(01).
008100     05  AUC-REQUEST-ID          PIC 9(18).
008200     05  AUC-SECURITY-ISIN       PIC X(12).
008300     05  FILLER                  PIC X(120).
