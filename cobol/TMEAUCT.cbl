000100*	(c) 1988,2003 GREATER MIDLANDS CLEARING CORPORATION
000200*
000300*	THIS PROGRAM IS THE PROPERTY OF GREATER MIDLANDS CLEARING
000400*	CORPORATION.  UNAUTHORIZED DISCLOSURE OR REPRODUCTION IS
000500*	PROHIBITED.
000600*
000700*	MODULE ......... TMEAUCT
000800*	SYSTEM ......... TME  (TINY MATCHING ENGINE - BATCH)
000900*	FUNCTION ....... AUCTION-MODE ORDER ENTRY (PLAIN ENQUEUE, NO
001000*			  MATCHING) AND AUCTION-OPEN PROCESSING (OPENING
001100*			  PRICE DISCOVERY AND THE UNCROSSING SWEEP).
001200*	CALLED BY ...... TMEDRV (AUCTION-OPEN REQUESTS), TMESECH (NEW
001300*			  AND UPDATE ORDERS ROUTED TO AN AUCTION SECURITY)
001400*	CALLS .......... TMESTOP
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. TMEAUCT.
001700 AUTHOR. R L HAUSER.
001800 INSTALLATION. GMCC DATA CENTER - BATCH SYSTEMS.
001900 DATE-WRITTEN. 07/19/1989.
002000 DATE-COMPILED.
002100 SECURITY. GMCC INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE GMCC.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    07/19/89  RLH  0000  ORIGINAL PROGRAM.
002600*    11/02/89  RLH  0051  OPENING PRICE TIE-BREAK AGAINST PRIOR LAST
002700*                         TRADE PRICE ADDED PER EXCHANGE RULE BOOK.
002800*    03/07/90  DWK  0069  UPDATE-ORDER-AUCTION NOW UNCONDITIONALLY
002900*                         REQUEUES - NO IN-PLACE PATH IN THIS MODE.
003000*    09/18/91  RLH  0108  SWEEP PARAGRAPH REWRITTEN TO ADVANCE BOTH
003100*                         QUEUE HEADS TOGETHER INSTEAD OF ONE AT A TIME.
003200*    01/24/94  JMT  0157  STOP CASCADE AFTER AN AUCTION OPEN NOW CALLS
003300*                         TMESTOP INSTEAD OF DUPLICATING THE SCAN.
003400*    07/11/96  RLH  0198  MIN-EXEC-QTY-FOR-AUCTION-MODE REJECTION MOVED
003500*                         UP FRONT OF NEW-ORDER-AUCTION - SEE 4000.
003600*    05/06/98  DWK  0231  YEAR 2000 REMEDIATION - NO TWO-DIGIT YEAR
003700*                         FIELDS FOUND IN THIS MODULE.
003800*    01/11/99  DWK  0231  Y2K SIGN-OFF - NO EXCEPTIONS.
003900*    04/02/03  KAP  0255  COMMENT CLEAN-UP, NO LOGIC CHANGE.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. GMCC-3090.
004400 OBJECT-COMPUTER. GMCC-3090.
004500 SPECIAL-NAMES.
004600     CLASS TME-ALPHA-SIDE IS "B" "S".
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005050*
005060*    RECORD-FOUND SWITCH FOR THE TABLE-SEARCH PARAGRAPHS BELOW -
005070*    STANDALONE, NOT PART OF ANY GROUP, SO A SEARCH THAT RUNS
005080*    BEFORE ANOTHER GROUP IS BUILT CAN NEVER TRIP OVER FILLER.
005090*
005095 77  WS-FOUND-SW              PIC X(01) VALUE "N".
005096     88  WS-WAS-FOUND                VALUE "Y".
005100 01  WS-AUCT-CELLS.
005200     05  WS-WORK-SUB              PIC S9(04) COMP.
005300     05  WS-SEC-IDX-SAVE          PIC S9(04) COMP.
005400     05  WS-BRK-IDX-SAVE          PIC S9(04) COMP.
005500     05  WS-BOK-IDX-SAVE          PIC S9(04) COMP.
005600     05  WS-BUY-IDX-SAVE          PIC S9(04) COMP.
005700     05  WS-SELL-IDX-SAVE         PIC S9(04) COMP.
006000     05  WS-CREDIT-OK-SW          PIC X(01) VALUE "Y".
006100         88  WS-CREDIT-IS-OK             VALUE "Y".
006200     05  WS-TRADE-VALUE            PIC S9(18) COMP-3.
006300     05  FILLER                   PIC X(04).
006400*
006500*    SAVED FIELDS FOR AN UPDATE-ORDER REQUEUE - THE OLD ENTRY IS
006600*    REMOVED BEFORE THE NEW ONE IS BUILT, SO ITS FIELDS HAVE TO BE
006700*    CAPTURED FIRST.
006800*
006900 01  WS-OLD-ENTRY.
007000     05  WS-OLD-SIDE               PIC X(01).
007100     05  WS-OLD-BROKER-ID          PIC 9(09).
007200     05  WS-OLD-TOTAL-QUANTITY     PIC 9(09).
007300     05  WS-OLD-PRICE              PIC 9(09).
007400     05  FILLER                    PIC X(04).
007500*
007600*    ALTERNATE VIEW OF THE SAVED ENTRY - USED WHEN THE WHOLE OLD
007700*    ENTRY NEEDS TO BE TESTED OR LOGGED AS A SINGLE COMPARISON KEY.
007800*
007900 01  WS-OLD-ENTRY-ALT REDEFINES WS-OLD-ENTRY.
008000     05  WS-OLD-ENTRY-KEY          PIC X(32).
008100*
008200*    OPENING-PRICE WORK FIELDS.
008300*
008400 01  WS-OPEN-CELLS.
008500     05  WS-MIN-PRICE              PIC 9(09).
008600     05  WS-MAX-PRICE              PIC 9(09).
008700     05  WS-CANDIDATE-PRICE        PIC 9(09).
008800     05  WS-BEST-TRADED-QTY        PIC 9(09) COMP.
008900     05  WS-THIS-BUY-QTY           PIC 9(09) COMP.
009000     05  WS-THIS-SELL-QTY          PIC 9(09) COMP.
009100     05  WS-THIS-TRADED-QTY        PIC 9(09) COMP.
009200     05  WS-OPENING-PRICE          PIC 9(09).
009300     05  WS-OPENING-PRICE-SW       PIC X(01) VALUE "N".
009400         88  WS-OPENING-PRICE-FOUND      VALUE "Y".
009500     05  WS-BEST-DIFF              PIC S9(09) COMP.
009600     05  WS-THIS-DIFF              PIC S9(09) COMP.
009700     05  WS-PRIOR-PRICE-SW         PIC X(01) VALUE "N".
009800         88  WS-HAVE-PRIOR-PRICE          VALUE "Y".
009900     05  WS-STOP-SCAN-ISIN         PIC X(12).
010000     05  WS-STOP-SCAN-REQ-ID       PIC 9(18).
010100     05  FILLER                    PIC X(04).
010200*
010300*    SWEEP WORK FIELDS.
010400*
010500 01  WS-SWEEP-CELLS.
010600     05  WS-SWEEP-DONE-SW          PIC X(01) VALUE "N".
010700         88  WS-SWEEP-IS-DONE             VALUE "Y".
010800     05  WS-BUY-FOUND-SW           PIC X(01) VALUE "N".
010900         88  WS-BUY-HEAD-FOUND            VALUE "Y".
011000     05  WS-SELL-FOUND-SW          PIC X(01) VALUE "N".
011100         88  WS-SELL-HEAD-FOUND           VALUE "Y".
011200     05  WS-SWEEP-TRADE-QTY        PIC 9(09).
011300     05  WS-SWEEP-TRADE-VALUE      PIC S9(18) COMP-3.
011400     05  WS-LAST-TRADE-PRICE       PIC 9(09).
011500     05  WS-TRADE-OCCURRED-SW      PIC X(01) VALUE "N".
011600         88  WS-A-TRADE-OCCURRED          VALUE "Y".
011700     05  FILLER                    PIC X(04).
011800*
011900 LINKAGE SECTION.
012000     COPY TMEWORD.
012100     COPY TMEWSEC.
012200     COPY TMEWBRK.
012300     COPY TMEWPOS.
012400     COPY TMEWBK.
012500     COPY TMEWOUT.
012600     COPY TMEWBUF.
012700*
012800 PROCEDURE DIVISION USING REQUEST-FILE-RECORD
012900     SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
013000     BOOK-TABLE-AREA BOOK-SEARCH-CELLS
013100     OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
013200*
013300 0000-MAIN-CONTROL.
013400     IF REQ-IS-AUCTION-OPEN
013500         PERFORM 5000-OPEN-AUCTION THRU 5000-EXIT
013600         GO TO 0000-EXIT.
013700     IF ORD-IS-NEW-ORDER
013800         PERFORM 4000-NEW-ORDER-AUCTION THRU 4000-EXIT
013900         GO TO 0000-EXIT.
014000     IF ORD-IS-UPDATE-ORDER
014100         PERFORM 4100-UPDATE-ORDER-AUCTION THRU 4100-EXIT
014200         GO TO 0000-EXIT.
014300     DISPLAY "TMEAUCT - UNKNOWN ORDER REQUEST TYPE".
014400 0000-EXIT.
014500     GOBACK.
014600*
014700*    NEW ORDER - AUCTION MODE.  NO MATCHING IS ATTEMPTED - THE ORDER
014800*    IS SIMPLY ENQUEUED AFTER THE CREDIT RESERVATION CHECK.
014900*
015000 4000-NEW-ORDER-AUCTION.
015100     MOVE "Y" TO WS-CREDIT-OK-SW.
015200     IF NOT ORD-IS-BUY
015300         GO TO 4005-CREDIT-CHECK-DONE.
015400     PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT.
015500     COMPUTE WS-TRADE-VALUE = ORD-QUANTITY * ORD-PRICE.
015600     IF BRK-TAB-CREDIT (WS-BRK-IDX-SAVE) < WS-TRADE-VALUE
015700         MOVE "N" TO WS-CREDIT-OK-SW
015800         GO TO 4005-CREDIT-CHECK-DONE.
015900     SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
016000 4005-CREDIT-CHECK-DONE.
016100     IF NOT WS-CREDIT-IS-OK
016200         PERFORM 9530-EMIT-NOT-ENOUGH-CREDIT THRU 9530-EXIT
016300         GO TO 4000-EXIT.
016400     PERFORM 9110-BOOK-INSERT-NEW THRU 9110-EXIT.
016500     MOVE "AC" TO OUT-OUTCOME-CODE.
016600     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
016700     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
016800     MOVE SPACES TO OUT-REJECT-REASONS.
016900     MOVE ZERO TO OUT-TRADE-COUNT.
017000     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
017100 4000-EXIT.
017200     EXIT.
017300*
017400*    UPDATE ORDER - AUCTION MODE.  UNCONDITIONAL REMOVE-THEN-REQUEUE -
017500*    THERE IS NO IN-PLACE PATH IN THIS MATCHING STATE.
017600*
017700 4100-UPDATE-ORDER-AUCTION.
017800     PERFORM 9330-FIND-BOOK-ENTRY-BY-ORDER-ID THRU 9330-EXIT.
017900     MOVE BOK-SIDE (WS-BOK-IDX-SAVE) TO WS-OLD-SIDE.
018000     MOVE BOK-BROKER-ID (WS-BOK-IDX-SAVE) TO WS-OLD-BROKER-ID.
018100     MOVE BOK-TOTAL-QUANTITY (WS-BOK-IDX-SAVE) TO WS-OLD-TOTAL-QUANTITY.
018200     MOVE BOK-PRICE (WS-BOK-IDX-SAVE) TO WS-OLD-PRICE.
018300     IF WS-OLD-SIDE = "B"
018400         PERFORM 9310-FIND-BROKER-BY-ID THRU 9310-EXIT
018500         COMPUTE WS-TRADE-VALUE = WS-OLD-TOTAL-QUANTITY * WS-OLD-PRICE
018600         ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
018700     PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT.
018800     PERFORM 4000-NEW-ORDER-AUCTION THRU 4000-EXIT.
018900 4100-EXIT.
019000     EXIT.
019100*
019200*    BOOK MAINTENANCE - SHARED WITH TMESECH/TMECONT'S CONVENTIONS.
019300*
019400 9110-BOOK-INSERT-NEW.
019500     ADD 1 TO BOK-TABLE-COUNT.
019600     SET BOK-IDX TO BOK-TABLE-COUNT.
019700     ADD 1 TO BOK-ENTRY-SEQ-CTR.
019800     MOVE BOK-ENTRY-SEQ-CTR TO BOK-ENTRY-SEQ (BOK-IDX).
019900     MOVE ORD-ORDER-ID TO BOK-ORDER-ID (BOK-IDX).
020000     MOVE ORD-SECURITY-ISIN TO BOK-SECURITY-ISIN (BOK-IDX).
020100     MOVE ORD-BROKER-ID TO BOK-BROKER-ID (BOK-IDX).
020200     MOVE ORD-SHAREHOLDER-ID TO BOK-SHAREHOLDER-ID (BOK-IDX).
020300     MOVE ORD-SIDE TO BOK-SIDE (BOK-IDX).
020400     MOVE ORD-PRICE TO BOK-PRICE (BOK-IDX).
020500     MOVE ORD-QUANTITY TO BOK-TOTAL-QUANTITY (BOK-IDX).
020600     MOVE ORD-QUANTITY TO BOK-VISIBLE-QUANTITY (BOK-IDX).
020700     IF ORD-PEAK-SIZE > ZERO AND ORD-QUANTITY > ORD-PEAK-SIZE
020800         MOVE ORD-PEAK-SIZE TO BOK-VISIBLE-QUANTITY (BOK-IDX).
020900     MOVE ORD-PEAK-SIZE TO BOK-PEAK-SIZE (BOK-IDX).
021000     MOVE ORD-MIN-EXEC-QTY TO BOK-MIN-EXEC-QTY (BOK-IDX).
021100     MOVE ORD-STOP-PRICE TO BOK-STOP-PRICE (BOK-IDX).
021200     MOVE "N" TO BOK-STOP-ACTIVE (BOK-IDX).
021300 9110-EXIT.
021400     EXIT.
021500*
021600 9210-BOOK-REMOVE-AT.
021700     PERFORM 9211-SHIFT-ONE-DOWN THRU 9211-EXIT
021800         VARYING WS-WORK-SUB FROM WS-BOK-IDX-SAVE BY 1
021900         UNTIL WS-WORK-SUB NOT < BOK-TABLE-COUNT.
022000     SUBTRACT 1 FROM BOK-TABLE-COUNT.
022100 9210-EXIT.
022200     EXIT.
022300*
022400 9211-SHIFT-ONE-DOWN.
022500     MOVE BOK-TABLE (WS-WORK-SUB + 1) TO BOK-TABLE (WS-WORK-SUB).
022600 9211-EXIT.
022700     EXIT.
022800*
022900 9300-FIND-SECURITY.
023000     MOVE "N" TO WS-FOUND-SW.
023100     MOVE ZERO TO WS-WORK-SUB.
023200     PERFORM 9301-TEST-ONE-SECURITY THRU 9301-EXIT
023300         VARYING WS-WORK-SUB FROM 1 BY 1
023400         UNTIL WS-WORK-SUB > SEC-TABLE-COUNT
023500            OR WS-WAS-FOUND.
023600     MOVE WS-WORK-SUB TO WS-SEC-IDX-SAVE.
023700 9300-EXIT.
023800     EXIT.
023900*
024000 9301-TEST-ONE-SECURITY.
024100     SET SEC-IDX TO WS-WORK-SUB.
024200     IF SEC-TAB-ISIN (SEC-IDX) = AUC-SECURITY-ISIN
024300         MOVE "Y" TO WS-FOUND-SW.
024400 9301-EXIT.
024500     EXIT.
024600*
024700 9310-FIND-BROKER-BY-ID.
024800     MOVE "N" TO WS-FOUND-SW.
024900     MOVE ZERO TO WS-WORK-SUB.
025000     PERFORM 9311-TEST-ONE-BROKER THRU 9311-EXIT
025100         VARYING WS-WORK-SUB FROM 1 BY 1
025200         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
025300            OR WS-WAS-FOUND.
025400     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
025500 9310-EXIT.
025600     EXIT.
025700*
025800 9311-TEST-ONE-BROKER.
025900     SET BRK-IDX TO WS-WORK-SUB.
026000     IF BRK-TAB-BROKER-ID (BRK-IDX) = ORD-BROKER-ID
026100         MOVE "Y" TO WS-FOUND-SW.
026200 9311-EXIT.
026300     EXIT.
026400*
026500 9312-FIND-BROKER-BY-ID-NUM.
026600     MOVE "N" TO WS-FOUND-SW.
026700     MOVE ZERO TO WS-WORK-SUB.
026800     PERFORM 9313-TEST-ONE-BROKER-NUM THRU 9313-EXIT
026900         VARYING WS-WORK-SUB FROM 1 BY 1
027000         UNTIL WS-WORK-SUB > BRK-TABLE-COUNT
027100            OR WS-WAS-FOUND.
027200     MOVE WS-WORK-SUB TO WS-BRK-IDX-SAVE.
027300 9312-EXIT.
027400     EXIT.
027500*
027600 9313-TEST-ONE-BROKER-NUM.
027700     SET BRK-IDX TO WS-WORK-SUB.
027800     IF BRK-TAB-BROKER-ID (BRK-IDX) = WS-OLD-BROKER-ID
027900         MOVE "Y" TO WS-FOUND-SW.
028000 9313-EXIT.
028100     EXIT.
028200*
028300 9330-FIND-BOOK-ENTRY-BY-ORDER-ID.
028400     MOVE "N" TO WS-FOUND-SW.
028500     MOVE ZERO TO WS-WORK-SUB.
028600     PERFORM 9331-TEST-ONE-ENTRY THRU 9331-EXIT
028700         VARYING WS-WORK-SUB FROM 1 BY 1
028800         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT
028900            OR WS-WAS-FOUND.
029000     MOVE WS-WORK-SUB TO WS-BOK-IDX-SAVE.
029100 9330-EXIT.
029200     EXIT.
029300*
029400 9331-TEST-ONE-ENTRY.
029500     SET BOK-IDX TO WS-WORK-SUB.
029600     IF BOK-ORDER-ID (BOK-IDX) = ORD-ORDER-ID
029700         MOVE "Y" TO WS-FOUND-SW.
029800 9331-EXIT.
029900     EXIT.
030000*
030100 9510-BUFFER-OUTCOME.
030200     ADD 1 TO OUTB-COUNT.
030300     SET OUTB-IDX TO OUTB-COUNT.
030400     MOVE OUT-REQUEST-ID TO OUTB-REQUEST-ID (OUTB-IDX).
030500     MOVE OUT-ORDER-ID TO OUTB-ORDER-ID (OUTB-IDX).
030600     MOVE OUT-OUTCOME-CODE TO OUTB-OUTCOME-CODE (OUTB-IDX).
030700     MOVE OUT-REJECT-REASONS TO OUTB-REJECT-REASONS (OUTB-IDX).
030800     MOVE OUT-TRADE-COUNT TO OUTB-TRADE-COUNT (OUTB-IDX).
030900 9510-EXIT.
031000     EXIT.
031100*
031200 9530-EMIT-NOT-ENOUGH-CREDIT.
031300     MOVE ORD-REQUEST-ID TO OUT-REQUEST-ID.
031400     MOVE ORD-ORDER-ID TO OUT-ORDER-ID.
031500     MOVE "NC" TO OUT-OUTCOME-CODE.
031600     MOVE RSN-NOT-ENOUGH-CREDIT TO OUT-REJECT-REASONS.
031700     MOVE ZERO TO OUT-TRADE-COUNT.
031800     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
031900 9530-EXIT.
032000     EXIT.
032100*
032200*    AUCTION OPEN - COMPUTE THE OPENING PRICE, SWEEP BOTH QUEUES,
032300*    UPDATE THE LAST-TRANSACTION PRICE, CASCADE STOP ACTIVATIONS.
032400*
032500 5000-OPEN-AUCTION.
032600     MOVE AUC-SECURITY-ISIN TO WS-STOP-SCAN-ISIN.
032700     MOVE AUC-REQUEST-ID TO WS-STOP-SCAN-REQ-ID.
032800     PERFORM 9300-FIND-SECURITY THRU 9300-EXIT.
032900     MOVE "N" TO WS-OPENING-PRICE-SW.
033000     MOVE "N" TO WS-TRADE-OCCURRED-SW.
033100     MOVE ZERO TO OUT-TRADE-COUNT.
033200     PERFORM 6000-CALC-OPENING-PRICE THRU 6000-EXIT.
033300     IF NOT WS-OPENING-PRICE-FOUND
033400         GO TO 5000-EMIT.
033500     PERFORM 7000-SWEEP-QUEUES THRU 7000-EXIT.
033600     IF WS-A-TRADE-OCCURRED
033700         MOVE WS-LAST-TRADE-PRICE TO
033800             SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE).
033900 5000-EMIT.
034000     MOVE AUC-REQUEST-ID TO OUT-REQUEST-ID.
034100     MOVE ZERO TO OUT-ORDER-ID.
034200     IF WS-OPENING-PRICE-FOUND
034300         MOVE WS-OPENING-PRICE TO OUT-ORDER-ID.
034400     MOVE "OP" TO OUT-OUTCOME-CODE.
034500     MOVE SPACES TO OUT-REJECT-REASONS.
034600     PERFORM 9510-BUFFER-OUTCOME THRU 9510-EXIT.
034700     IF WS-A-TRADE-OCCURRED
034800         MOVE WS-STOP-SCAN-REQ-ID TO ORD-REQUEST-ID
034900         MOVE WS-STOP-SCAN-ISIN TO ORD-SECURITY-ISIN
035000         CALL "TMESTOP" USING REQUEST-FILE-RECORD
035100             SEC-TABLE-AREA BRK-TABLE-AREA POS-TABLE-AREA
035200             BOOK-TABLE-AREA BOOK-SEARCH-CELLS
035300             OUTCOME-BUFFER-AREA TRADE-BUFFER-AREA.
035400 5000-EXIT.
035500     EXIT.
035600*
035700*    OPENING-PRICE ALGORITHM - SCAN EVERY INTEGER PRICE BETWEEN THE
035800*    OVERALL MIN AND MAX QUOTED PRICE, KEEP THE CANDIDATE(S) WITH THE
035900*    HIGHEST TRADED-ORDER-COUNT, TIE-BREAK TOWARD THE PRIOR LAST
036000*    TRADE PRICE (OR THE LOWEST CANDIDATE IF THERE IS NO PRIOR PRICE).
036100*
036200 6000-CALC-OPENING-PRICE.
036300     PERFORM 6010-FIND-PRICE-RANGE THRU 6010-EXIT.
036400     IF WS-MIN-PRICE = ZERO OR WS-MAX-PRICE = ZERO
036500         GO TO 6000-EXIT.
036600     MOVE ZERO TO WS-BEST-TRADED-QTY.
036700     MOVE ZERO TO WS-OPENING-PRICE.
036800     MOVE "N" TO WS-PRIOR-PRICE-SW.
036900     IF SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE) > ZERO
037000         MOVE "Y" TO WS-PRIOR-PRICE-SW.
037100     PERFORM 6020-TEST-ONE-CANDIDATE THRU 6020-EXIT
037200         VARYING WS-CANDIDATE-PRICE FROM WS-MIN-PRICE BY 1
037300         UNTIL WS-CANDIDATE-PRICE > WS-MAX-PRICE.
037400     IF WS-BEST-TRADED-QTY > ZERO
037500         MOVE "Y" TO WS-OPENING-PRICE-SW.
037600 6000-EXIT.
037700     EXIT.
037800*
037900 6010-FIND-PRICE-RANGE.
038000     MOVE ZERO TO WS-MIN-PRICE.
038100     MOVE ZERO TO WS-MAX-PRICE.
038200     MOVE ZERO TO WS-WORK-SUB.
038300     PERFORM 6011-TEST-ONE-RANGE-ENTRY THRU 6011-EXIT
038400         VARYING WS-WORK-SUB FROM 1 BY 1
038500         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
038600 6010-EXIT.
038700     EXIT.
038800*
038900 6011-TEST-ONE-RANGE-ENTRY.
039000     SET BOK-IDX TO WS-WORK-SUB.
039100     IF BOK-SECURITY-ISIN (BOK-IDX) NOT = AUC-SECURITY-ISIN
039200         GO TO 6011-EXIT.
039300     IF WS-MIN-PRICE = ZERO OR BOK-PRICE (BOK-IDX) < WS-MIN-PRICE
039400         MOVE BOK-PRICE (BOK-IDX) TO WS-MIN-PRICE.
039500     IF BOK-PRICE (BOK-IDX) > WS-MAX-PRICE
039600         MOVE BOK-PRICE (BOK-IDX) TO WS-MAX-PRICE.
039700 6011-EXIT.
039800     EXIT.
039900*
040000 6020-TEST-ONE-CANDIDATE.
040100     MOVE ZERO TO WS-THIS-BUY-QTY.
040200     MOVE ZERO TO WS-THIS-SELL-QTY.
040300     MOVE ZERO TO WS-WORK-SUB.
040400     PERFORM 6030-COUNT-ONE-ORDER THRU 6030-EXIT
040500         VARYING WS-WORK-SUB FROM 1 BY 1
040600         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
040700     MOVE WS-THIS-BUY-QTY TO WS-THIS-TRADED-QTY.
040800     IF WS-THIS-SELL-QTY < WS-THIS-BUY-QTY
040900         MOVE WS-THIS-SELL-QTY TO WS-THIS-TRADED-QTY.
041000     IF WS-THIS-TRADED-QTY > WS-BEST-TRADED-QTY
041100         PERFORM 6040-ADOPT-CANDIDATE THRU 6040-EXIT
041200         GO TO 6020-EXIT.
041300     IF WS-THIS-TRADED-QTY = WS-BEST-TRADED-QTY
041400             AND WS-THIS-TRADED-QTY > ZERO
041500             AND WS-HAVE-PRIOR-PRICE
041600         PERFORM 6050-COMPARE-TIE-BREAK THRU 6050-EXIT.
041700 6020-EXIT.
041800     EXIT.
041900*
042000 6030-COUNT-ONE-ORDER.
042100     SET BOK-IDX TO WS-WORK-SUB.
042200     IF BOK-SECURITY-ISIN (BOK-IDX) NOT = AUC-SECURITY-ISIN
042300         GO TO 6030-EXIT.
042400     IF BOK-SIDE-BUY (BOK-IDX) AND BOK-PRICE (BOK-IDX) NOT <
042500             WS-CANDIDATE-PRICE
042600         ADD 1 TO WS-THIS-BUY-QTY.
042700     IF BOK-SIDE-SELL (BOK-IDX) AND BOK-PRICE (BOK-IDX) NOT >
042800             WS-CANDIDATE-PRICE
042900         ADD 1 TO WS-THIS-SELL-QTY.
043000 6030-EXIT.
043100     EXIT.
043200*
043300 6040-ADOPT-CANDIDATE.
043400     MOVE WS-THIS-TRADED-QTY TO WS-BEST-TRADED-QTY.
043500     MOVE WS-CANDIDATE-PRICE TO WS-OPENING-PRICE.
043600 6040-EXIT.
043700     EXIT.
043800*
043900*    TIE-BREAK - THE CANDIDATE CLOSEST TO THE PRIOR LAST-TRANSACTION
044000*    PRICE WINS; THE FIRST (LOWEST) CANDIDATE ENCOUNTERED KEEPS THE
044100*    TIE IF THE DISTANCES ARE EQUAL.
044200*
044300 6050-COMPARE-TIE-BREAK.
044400     COMPUTE WS-BEST-DIFF =
044500         SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE) - WS-OPENING-PRICE.
044600     IF WS-BEST-DIFF < ZERO
044700         COMPUTE WS-BEST-DIFF = ZERO - WS-BEST-DIFF.
044800     COMPUTE WS-THIS-DIFF =
044900         SEC-TAB-LAST-TXN-PRICE (WS-SEC-IDX-SAVE) - WS-CANDIDATE-PRICE.
045000     IF WS-THIS-DIFF < ZERO
045100         COMPUTE WS-THIS-DIFF = ZERO - WS-THIS-DIFF.
045200     IF WS-THIS-DIFF < WS-BEST-DIFF
045300         MOVE WS-CANDIDATE-PRICE TO WS-OPENING-PRICE.
045400 6050-EXIT.
045500     EXIT.
045600*
045700*    UNCROSSING SWEEP - WALK BOTH QUEUE HEADS TOGETHER AT THE SINGLE
045800*    OPENING PRICE UNTIL EITHER SIDE RUNS OUT OR THE PRICE CONDITION
045900*    NO LONGER HOLDS.  NO PRICE IMPROVEMENT - EVERY FILL TRADES AT
046000*    WS-OPENING-PRICE REGARDLESS OF EITHER ORDER'S OWN LIMIT.  A BUY
046100*    HEAD'S FULL RESERVATION (TAKEN AT ITS OWN PRICE WHEN IT WAS
046200*    ADMITTED) IS REFUNDED THE MOMENT IT BECOMES THE HEAD, AND ANY
046300*    QUANTITY STILL UNTRADED WHEN IT LEAVES HEAD POSITION IS
046400*    RE-RESERVED AT ITS OWN PRICE - SO EACH UNIT IT ACTUALLY TRADES
046500*    IS PAID FOR ONCE, AT THE OPENING PRICE, NOT ITS OWN LIMIT.
046600*
046700 7000-SWEEP-QUEUES.
046800     MOVE "N" TO WS-SWEEP-DONE-SW.
046900     PERFORM 7020-FIND-BEST-BUY THRU 7020-EXIT.
047000     IF NOT WS-BUY-HEAD-FOUND
047100         GO TO 7000-EXIT.
047200     PERFORM 7040-REFUND-BUY-RESERVATION THRU 7040-EXIT.
047300     PERFORM 7030-FIND-BEST-SELL THRU 7030-EXIT.
047400     IF NOT WS-SELL-HEAD-FOUND
047500         PERFORM 7200-RESERVE-FINAL-BUY THRU 7200-EXIT
047600         GO TO 7000-EXIT.
047700     PERFORM 7010-SWEEP-ONE-STEP THRU 7010-EXIT
047800         UNTIL WS-SWEEP-IS-DONE.
047900     PERFORM 7200-RESERVE-FINAL-BUY THRU 7200-EXIT.
048000 7000-EXIT.
048100     EXIT.
048200*
048300 7010-SWEEP-ONE-STEP.
048400     IF BOK-PRICE (WS-BUY-IDX-SAVE) < WS-OPENING-PRICE
048500         MOVE "Y" TO WS-SWEEP-DONE-SW
048600         GO TO 7010-EXIT.
048700     IF BOK-PRICE (WS-SELL-IDX-SAVE) > WS-OPENING-PRICE
048800         MOVE "Y" TO WS-SWEEP-DONE-SW
048900         GO TO 7010-EXIT.
049000     PERFORM 7100-SWEEP-MAKE-TRADE THRU 7100-EXIT.
049100     PERFORM 7120-ADVANCE-EXHAUSTED THRU 7120-EXIT.
049200     IF NOT WS-BUY-HEAD-FOUND
049300         MOVE "Y" TO WS-SWEEP-DONE-SW
049400         GO TO 7010-EXIT.
049500     IF NOT WS-SELL-HEAD-FOUND
049600         MOVE "Y" TO WS-SWEEP-DONE-SW.
049700 7010-EXIT.
049800     EXIT.
049900*
050000 7020-FIND-BEST-BUY.
050100     MOVE "N" TO WS-FOUND-SW.
050200     MOVE ZERO TO BOK-BEST-IDX.
050300     MOVE ZERO TO WS-WORK-SUB.
050400     PERFORM 7021-TEST-ONE-BUY THRU 7021-EXIT
050500         VARYING WS-WORK-SUB FROM 1 BY 1
050600         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
050700     MOVE "N" TO WS-BUY-FOUND-SW.
050800     IF BOK-BEST-IDX > ZERO
050900         MOVE "Y" TO WS-BUY-FOUND-SW
051000         MOVE BOK-BEST-IDX TO WS-BUY-IDX-SAVE.
051100 7020-EXIT.
051200     EXIT.
051300*
051400 7021-TEST-ONE-BUY.
051500     SET BOK-IDX TO WS-WORK-SUB.
051600     IF BOK-SECURITY-ISIN (BOK-IDX) NOT = AUC-SECURITY-ISIN
051700         GO TO 7021-EXIT.
051800     IF NOT BOK-SIDE-BUY (BOK-IDX)
051900         GO TO 7021-EXIT.
052000     IF BOK-STOP-PRICE (BOK-IDX) > ZERO
052100             AND NOT BOK-STOP-IS-ACTIVE (BOK-IDX)
052200         GO TO 7021-EXIT.
052300     IF BOK-BEST-IDX = ZERO
052400         MOVE WS-WORK-SUB TO BOK-BEST-IDX
052500         GO TO 7021-EXIT.
052600     IF BOK-PRICE (BOK-IDX) > BOK-PRICE (BOK-BEST-IDX)
052700         MOVE WS-WORK-SUB TO BOK-BEST-IDX
052800         GO TO 7021-EXIT.
052900     IF BOK-PRICE (BOK-IDX) = BOK-PRICE (BOK-BEST-IDX)
053000             AND BOK-ENTRY-SEQ (BOK-IDX) < BOK-ENTRY-SEQ (BOK-BEST-IDX)
053100         MOVE WS-WORK-SUB TO BOK-BEST-IDX.
053200 7021-EXIT.
053300     EXIT.
053400*
053500 7030-FIND-BEST-SELL.
053600     MOVE "N" TO WS-FOUND-SW.
053700     MOVE ZERO TO BOK-BEST-IDX.
053800     MOVE ZERO TO WS-WORK-SUB.
053900     PERFORM 7031-TEST-ONE-SELL THRU 7031-EXIT
054000         VARYING WS-WORK-SUB FROM 1 BY 1
054100         UNTIL WS-WORK-SUB > BOK-TABLE-COUNT.
054200     MOVE "N" TO WS-SELL-FOUND-SW.
054300     IF BOK-BEST-IDX > ZERO
054400         MOVE "Y" TO WS-SELL-FOUND-SW
054500         MOVE BOK-BEST-IDX TO WS-SELL-IDX-SAVE.
054600 7030-EXIT.
054700     EXIT.
054800*
054900 7031-TEST-ONE-SELL.
055000     SET BOK-IDX TO WS-WORK-SUB.
055100     IF BOK-SECURITY-ISIN (BOK-IDX) NOT = AUC-SECURITY-ISIN
055200         GO TO 7031-EXIT.
055300     IF NOT BOK-SIDE-SELL (BOK-IDX)
055400         GO TO 7031-EXIT.
055500     IF BOK-STOP-PRICE (BOK-IDX) > ZERO
055600             AND NOT BOK-STOP-IS-ACTIVE (BOK-IDX)
055700         GO TO 7031-EXIT.
055800     IF BOK-BEST-IDX = ZERO
055900         MOVE WS-WORK-SUB TO BOK-BEST-IDX
056000         GO TO 7031-EXIT.
056100     IF BOK-PRICE (BOK-IDX) < BOK-PRICE (BOK-BEST-IDX)
056200         MOVE WS-WORK-SUB TO BOK-BEST-IDX
056300         GO TO 7031-EXIT.
056400     IF BOK-PRICE (BOK-IDX) = BOK-PRICE (BOK-BEST-IDX)
056500             AND BOK-ENTRY-SEQ (BOK-IDX) < BOK-ENTRY-SEQ (BOK-BEST-IDX)
056600         MOVE WS-WORK-SUB TO BOK-BEST-IDX.
056700 7031-EXIT.
056800     EXIT.
056900*
057000*    A NEWLY-ESTABLISHED BUY HEAD HAD ITS FULL QUANTITY RESERVED AT
057100*    ITS OWN PRICE WHEN IT WAS ADMITTED TO THE BOOK - REFUND THAT
057200*    NOW SO THE SWEEP CAN CHARGE IT AT THE OPENING PRICE INSTEAD.
057300*
057400 7040-REFUND-BUY-RESERVATION.
057500     MOVE BOK-BROKER-ID (WS-BUY-IDX-SAVE) TO WS-OLD-BROKER-ID.
057600     PERFORM 9312-FIND-BROKER-BY-ID-NUM THRU 9312-EXIT.
057700     COMPUTE WS-TRADE-VALUE = BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE)
057800         * BOK-PRICE (WS-BUY-IDX-SAVE).
057900     ADD WS-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
058000 7040-EXIT.
058100     EXIT.
058200*
058300*    ONE TRADE BETWEEN THE CURRENT BUY AND SELL HEADS AT THE UNIFORM
058400*    OPENING PRICE - TOTAL QUANTITY, NOT VISIBLE QUANTITY, IS TRADED
058500*    HERE (AN AUCTION UNCROSSING DOES NOT RESPECT ICEBERG DISPLAY).
058600*
058700 7100-SWEEP-MAKE-TRADE.
058800     MOVE BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE) TO WS-SWEEP-TRADE-QTY.
058900     IF BOK-TOTAL-QUANTITY (WS-SELL-IDX-SAVE) < WS-SWEEP-TRADE-QTY
059000         MOVE BOK-TOTAL-QUANTITY (WS-SELL-IDX-SAVE)
059100             TO WS-SWEEP-TRADE-QTY.
059200     COMPUTE WS-SWEEP-TRADE-VALUE =
059300         WS-SWEEP-TRADE-QTY * WS-OPENING-PRICE.
059400     PERFORM 7110-SETTLE-SWEEP-TRADE THRU 7110-EXIT.
059500     PERFORM 9520-BUFFER-ONE-SWEEP-TRADE THRU 9520-EXIT.
059600     SUBTRACT WS-SWEEP-TRADE-QTY FROM
059700         BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE).
059800     SUBTRACT WS-SWEEP-TRADE-QTY FROM
059900         BOK-TOTAL-QUANTITY (WS-SELL-IDX-SAVE).
060000     MOVE WS-OPENING-PRICE TO WS-LAST-TRADE-PRICE.
060100     MOVE "Y" TO WS-TRADE-OCCURRED-SW.
060200 7100-EXIT.
060300     EXIT.
060400*
060500 7110-SETTLE-SWEEP-TRADE.
060600     MOVE BOK-BROKER-ID (WS-BUY-IDX-SAVE) TO WS-OLD-BROKER-ID.
060700     PERFORM 9312-FIND-BROKER-BY-ID-NUM THRU 9312-EXIT.
060800     SUBTRACT WS-SWEEP-TRADE-VALUE FROM
060900         BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
061000     MOVE BOK-BROKER-ID (WS-SELL-IDX-SAVE) TO WS-OLD-BROKER-ID.
061100     PERFORM 9312-FIND-BROKER-BY-ID-NUM THRU 9312-EXIT.
061200     ADD WS-SWEEP-TRADE-VALUE TO BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
061300     PERFORM 9320-MOVE-SWEEP-POSITION THRU 9320-EXIT.
061400 7110-EXIT.
061500     EXIT.
061600*
061700*    AN EXHAUSTED HEAD IS REMOVED AND REPLACED BY THE NEXT-BEST ENTRY
061800*    ON ITS SIDE.  REMOVAL SHIFTS EVERY ENTRY BEHIND THE ONE TAKEN
061900*    OUT DOWN ONE SLOT (SEE 9210-BOOK-REMOVE-AT), SO WHEN BOTH HEADS
062000*    ARE EXHAUSTED TOGETHER THE HIGHER-NUMBERED SLOT MUST COME OUT
062100*    FIRST, AND A SURVIVING HEAD'S SAVED INDEX MUST BE STEPPED BACK
062200*    ONE IF IT SAT BEHIND THE SLOT THAT WAS REMOVED.
062300*
062400 7120-ADVANCE-EXHAUSTED.
062500     IF BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE) = ZERO
062600             AND BOK-TOTAL-QUANTITY (WS-SELL-IDX-SAVE) = ZERO
062700             AND WS-BUY-IDX-SAVE > WS-SELL-IDX-SAVE
062800         MOVE WS-BUY-IDX-SAVE TO WS-BOK-IDX-SAVE
062900         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT
063000         MOVE WS-SELL-IDX-SAVE TO WS-BOK-IDX-SAVE
063100         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT
063200         PERFORM 7020-FIND-BEST-BUY THRU 7020-EXIT
063300         IF WS-BUY-HEAD-FOUND
063400             PERFORM 7040-REFUND-BUY-RESERVATION THRU 7040-EXIT
063500         PERFORM 7030-FIND-BEST-SELL THRU 7030-EXIT
063600         GO TO 7120-EXIT.
063700     IF BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE) = ZERO
063800             AND BOK-TOTAL-QUANTITY (WS-SELL-IDX-SAVE) = ZERO
063900         MOVE WS-SELL-IDX-SAVE TO WS-BOK-IDX-SAVE
064000         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT
064100         MOVE WS-BUY-IDX-SAVE TO WS-BOK-IDX-SAVE
064200         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT
064300         PERFORM 7020-FIND-BEST-BUY THRU 7020-EXIT
064400         IF WS-BUY-HEAD-FOUND
064500             PERFORM 7040-REFUND-BUY-RESERVATION THRU 7040-EXIT
064600         PERFORM 7030-FIND-BEST-SELL THRU 7030-EXIT
064700         GO TO 7120-EXIT.
064800     IF BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE) = ZERO
064900         MOVE WS-BUY-IDX-SAVE TO WS-BOK-IDX-SAVE
065000         IF WS-SELL-IDX-SAVE > WS-BOK-IDX-SAVE
065100             SUBTRACT 1 FROM WS-SELL-IDX-SAVE
065200         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT
065300         PERFORM 7020-FIND-BEST-BUY THRU 7020-EXIT
065400         IF WS-BUY-HEAD-FOUND
065500             PERFORM 7040-REFUND-BUY-RESERVATION THRU 7040-EXIT
065600         GO TO 7120-EXIT.
065700     IF BOK-TOTAL-QUANTITY (WS-SELL-IDX-SAVE) = ZERO
065800         MOVE WS-SELL-IDX-SAVE TO WS-BOK-IDX-SAVE
065900         IF WS-BUY-IDX-SAVE > WS-BOK-IDX-SAVE
066000             SUBTRACT 1 FROM WS-BUY-IDX-SAVE
066100         PERFORM 9210-BOOK-REMOVE-AT THRU 9210-EXIT
066200         PERFORM 7030-FIND-BEST-SELL THRU 7030-EXIT.
066300 7120-EXIT.
066400     EXIT.
066500*
066600*    THE FINAL BUY HEAD, IF IT STILL HAS QUANTITY LEFT WHEN THE
066700*    SWEEP STOPS, KEEPS ITS PLACE ON THE BOOK BUT NEEDS ITS CREDIT
066800*    RESERVED AGAIN FOR WHATEVER IS LEFT, AT ITS OWN PRICE.  THE
066900*    FINAL SELL HEAD NEEDS NO CREDIT ACTION - SELL ORDERS NEVER
067000*    RESERVE CREDIT.
067100*
067200 7200-RESERVE-FINAL-BUY.
067300     IF NOT WS-BUY-HEAD-FOUND
067400         GO TO 7200-EXIT.
067500     IF BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE) = ZERO
067600         GO TO 7200-EXIT.
067700     MOVE BOK-BROKER-ID (WS-BUY-IDX-SAVE) TO WS-OLD-BROKER-ID.
067800     PERFORM 9312-FIND-BROKER-BY-ID-NUM THRU 9312-EXIT.
067900     COMPUTE WS-TRADE-VALUE = BOK-TOTAL-QUANTITY (WS-BUY-IDX-SAVE)
068000         * BOK-PRICE (WS-BUY-IDX-SAVE).
068100     SUBTRACT WS-TRADE-VALUE FROM BRK-TAB-CREDIT (WS-BRK-IDX-SAVE).
068200 7200-EXIT.
068300     EXIT.
068400*
068500 9320-MOVE-SWEEP-POSITION.
068600     MOVE "N" TO WS-FOUND-SW.
068700     MOVE ZERO TO WS-WORK-SUB.
068800     PERFORM 9321-TEST-ONE-BUYER-POS THRU 9321-EXIT
068900         VARYING WS-WORK-SUB FROM 1 BY 1
069000         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
069100            OR WS-WAS-FOUND.
069200     IF WS-WAS-FOUND
069300         ADD WS-SWEEP-TRADE-QTY TO POS-TAB-QUANTITY (WS-WORK-SUB).
069400     MOVE "N" TO WS-FOUND-SW.
069500     MOVE ZERO TO WS-WORK-SUB.
069600     PERFORM 9322-TEST-ONE-SELLER-POS THRU 9322-EXIT
069700         VARYING WS-WORK-SUB FROM 1 BY 1
069800         UNTIL WS-WORK-SUB > POS-TABLE-COUNT
069900            OR WS-WAS-FOUND.
070000     IF WS-WAS-FOUND
070100         SUBTRACT WS-SWEEP-TRADE-QTY FROM
070200             POS-TAB-QUANTITY (WS-WORK-SUB).
070300 9320-EXIT.
070400     EXIT.
070500*
070600 9321-TEST-ONE-BUYER-POS.
070700     SET POS-IDX TO WS-WORK-SUB.
070800     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) =
070900             BOK-SHAREHOLDER-ID (WS-BUY-IDX-SAVE)
071000             AND POS-TAB-SECURITY-ISIN (POS-IDX) = AUC-SECURITY-ISIN
071100         MOVE "Y" TO WS-FOUND-SW.
071200 9321-EXIT.
071300     EXIT.
071400*
071500 9322-TEST-ONE-SELLER-POS.
071600     SET POS-IDX TO WS-WORK-SUB.
071700     IF POS-TAB-SHAREHOLDER-ID (POS-IDX) =
071800             BOK-SHAREHOLDER-ID (WS-SELL-IDX-SAVE)
071900             AND POS-TAB-SECURITY-ISIN (POS-IDX) = AUC-SECURITY-ISIN
072000         MOVE "Y" TO WS-FOUND-SW.
072100 9322-EXIT.
072200     EXIT.
072300*
072400 9520-BUFFER-ONE-SWEEP-TRADE.
072500     ADD 1 TO TRDB-COUNT.
072600     SET TRDB-IDX TO TRDB-COUNT.
072700     MOVE AUC-SECURITY-ISIN TO TRDB-SECURITY-ISIN (TRDB-IDX).
072800     MOVE WS-OPENING-PRICE TO TRDB-PRICE (TRDB-IDX).
072900     MOVE WS-SWEEP-TRADE-QTY TO TRDB-QUANTITY (TRDB-IDX).
073000     MOVE BOK-ORDER-ID (WS-BUY-IDX-SAVE)
073100         TO TRDB-BUY-ORDER-ID (TRDB-IDX).
073200     MOVE BOK-ORDER-ID (WS-SELL-IDX-SAVE)
073300         TO TRDB-SELL-ORDER-ID (TRDB-IDX).
073400     MOVE BOK-BROKER-ID (WS-BUY-IDX-SAVE)
073500         TO TRDB-BUY-BROKER-ID (TRDB-IDX).
073600     MOVE BOK-BROKER-ID (WS-SELL-IDX-SAVE)
073700         TO TRDB-SELL-BROKER-ID (TRDB-IDX).
073800     ADD 1 TO OUT-TRADE-COUNT.
073900 9520-EXIT.
074000     EXIT.
